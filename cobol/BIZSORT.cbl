000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BIZSORT.
000300 AUTHOR.        R P KOWALSKI.
000400 INSTALLATION.  SHOPINSIGHT PRO - BATCH ANALYTICS.
000500 DATE-WRITTEN.  03-02-92.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*----------------------------------------------------------------
000900*REMARKS.
001000*
001100*    CALLED SUBROUTINE - RANKS THE PLATFORM-WIDE BUSINESS-REVENUE
001200*    TABLE INTO DESCENDING REVENUE ORDER, BY SIMPLE INSERTION
001300*    SORT, SO THE PLATFORM ROLLUP CAN LIFT OFF THE TOP TEN.
001400*
001500*    LINKAGE (IN THIS ORDER) -
001600*        LS-BUSINESS-TABLE   THE PLATFORM BUSINESS-REVENUE TABLE
001700*        LS-BUSINESS-COUNT   NUMBER OF ENTRIES IN USE
001800*----------------------------------------------------------------
001900*    CHANGE LOG
002000*----------------------------------------------------------------
002100*    03-02-92  RPK  ORIGINAL - INSERTION SORT OF THE BRANCH-
002200*                   VOLUME ARRAY FOR THE OLD REGIONAL ROLLUP RUN
002300*    11-03-98  HNT  Y2K REVIEW - NO DATE FIELDS, NO CHANGE
002400*                   REQUIRED, SIGNED OFF HNT 11-03-98
002500*    03-14-24  DJS  REPOINTED AT THE PLATFORM BUSINESS-REVENUE
002600*                   TABLE FOR THE TOP-TEN ROLLUP, REQ 5502
002700*----------------------------------------------------------------
002800
002900 ENVIRONMENT DIVISION.
002950 CONFIGURATION SECTION.
002960 SOURCE-COMPUTER.   IBM-390.
002970 OBJECT-COMPUTER.   IBM-390.
002980 SPECIAL-NAMES.
002990     C01 IS TOP-OF-FORM.
003000 INPUT-OUTPUT SECTION.
003100
003200 DATA DIVISION.
003300 WORKING-STORAGE SECTION.
003400
003500 01  WS-SORT-WORK-AREAS.
003600     05  WS-OUTER-SUB              PIC S9(04) COMP.
003700     05  WS-INNER-SUB              PIC S9(04) COMP.
003800     05  WS-HOLD-ENTRY.
003900         10  WS-HOLD-USERNAME      PIC X(20).
004000         10  WS-HOLD-BIZ-NAME      PIC X(30).
004100         10  WS-HOLD-BIZ-TYPE      PIC X(15).
004200         10  WS-HOLD-SALE-COUNT    PIC 9(07).
004210         10  WS-HOLD-SCNT-EDIT REDEFINES WS-HOLD-SALE-COUNT
004220                                   PIC X(07).
004300         10  WS-HOLD-REVENUE       PIC S9(11)V99.
004310         10  WS-HOLD-REVENUE-EDIT  REDEFINES WS-HOLD-REVENUE.
004320             15  FILLER                PIC S9(11).
004330             15  FILLER                PIC 99.
004400         10  WS-HOLD-CREATED-DATE  PIC X(10).
004410         10  WS-HOLD-DATE-YMD      REDEFINES WS-HOLD-CREATED-DATE.
004420             15  WS-HOLD-DATE-YY       PIC X(04).
004430             15  FILLER                PIC X(01).
004440             15  WS-HOLD-DATE-MM       PIC X(02).
004450             15  FILLER                PIC X(01).
004460             15  WS-HOLD-DATE-DD       PIC X(02).
004500     05  WS-SHIFTING-SW            PIC X(01) VALUE 'N'.
004600         88  WS-KEEP-SHIFTING      VALUE 'Y'.
004700         88  WS-STOP-SHIFTING      VALUE 'N'.
004800
004900 LINKAGE SECTION.
005000
005100 01  LS-BUSINESS-TABLE.
005200     05  LS-BIZ-ENTRY OCCURS 1 TO 500 TIMES
005300             DEPENDING ON LS-BUSINESS-COUNT
005400             INDEXED BY LS-BIZ-IX.
005500         10  LS-BIZ-USERNAME       PIC X(20).
005600         10  LS-BIZ-NAME           PIC X(30).
005700         10  LS-BIZ-TYPE           PIC X(15).
005800         10  LS-BIZ-SALE-COUNT     PIC 9(07).
005900         10  LS-BIZ-REVENUE        PIC S9(11)V99.
006000         10  LS-BIZ-CREATED-DATE   PIC X(10).
006100
006200 01  LS-BUSINESS-COUNT             PIC S9(04) COMP.
006300
006400 PROCEDURE DIVISION USING LS-BUSINESS-TABLE, LS-BUSINESS-COUNT.
006500
006600 000-MAINLINE.
006700
006800     IF LS-BUSINESS-COUNT > 1
006900         MOVE 2 TO WS-OUTER-SUB
007000         PERFORM 100-INSERT-ONE-ENTRY THRU
007100                 100-INSERT-ONE-ENTRY-EXIT
007200             UNTIL WS-OUTER-SUB > LS-BUSINESS-COUNT.
007300
007400     GOBACK.
007500
007600 000-MAINLINE-EXIT.
007700     EXIT.
007800
007900 100-INSERT-ONE-ENTRY.
008000*    LIFT THE OUTER-SUB ENTRY OUT, THEN SLIDE IT LEFT PAST ANY
008100*    ENTRY WITH SMALLER REVENUE UNTIL IT FINDS ITS HOME.
008200
008300     MOVE LS-BIZ-USERNAME     (WS-OUTER-SUB) TO WS-HOLD-USERNAME.
008400     MOVE LS-BIZ-NAME         (WS-OUTER-SUB) TO WS-HOLD-BIZ-NAME.
008500     MOVE LS-BIZ-TYPE         (WS-OUTER-SUB) TO WS-HOLD-BIZ-TYPE.
008600     MOVE LS-BIZ-SALE-COUNT   (WS-OUTER-SUB) TO WS-HOLD-SALE-COUNT.
008700     MOVE LS-BIZ-REVENUE      (WS-OUTER-SUB) TO WS-HOLD-REVENUE.
008800     MOVE LS-BIZ-CREATED-DATE (WS-OUTER-SUB) TO
008900             WS-HOLD-CREATED-DATE.
009000
009100     COMPUTE WS-INNER-SUB = WS-OUTER-SUB - 1.
009200     MOVE 'Y' TO WS-SHIFTING-SW.
009300
009400     PERFORM 150-SHIFT-ONE-ENTRY THRU 150-SHIFT-ONE-ENTRY-EXIT
009500         UNTIL WS-INNER-SUB < 1
009600            OR WS-STOP-SHIFTING.
009700
009800     MOVE WS-HOLD-USERNAME     TO
009900             LS-BIZ-USERNAME     (WS-INNER-SUB + 1).
010000     MOVE WS-HOLD-BIZ-NAME     TO
010100             LS-BIZ-NAME         (WS-INNER-SUB + 1).
010200     MOVE WS-HOLD-BIZ-TYPE     TO
010300             LS-BIZ-TYPE         (WS-INNER-SUB + 1).
010400     MOVE WS-HOLD-SALE-COUNT   TO
010500             LS-BIZ-SALE-COUNT   (WS-INNER-SUB + 1).
010600     MOVE WS-HOLD-REVENUE      TO
010700             LS-BIZ-REVENUE      (WS-INNER-SUB + 1).
010800     MOVE WS-HOLD-CREATED-DATE TO
010900             LS-BIZ-CREATED-DATE (WS-INNER-SUB + 1).
011000
011100     ADD 1 TO WS-OUTER-SUB.
011200
011300 100-INSERT-ONE-ENTRY-EXIT.
011400     EXIT.
011500
011600 150-SHIFT-ONE-ENTRY.
011700
011800     IF LS-BIZ-REVENUE (WS-INNER-SUB) < WS-HOLD-REVENUE
011900         MOVE LS-BIZ-USERNAME     (WS-INNER-SUB) TO
012000                 LS-BIZ-USERNAME     (WS-INNER-SUB + 1)
012100         MOVE LS-BIZ-NAME         (WS-INNER-SUB) TO
012200                 LS-BIZ-NAME         (WS-INNER-SUB + 1)
012300         MOVE LS-BIZ-TYPE         (WS-INNER-SUB) TO
012400                 LS-BIZ-TYPE         (WS-INNER-SUB + 1)
012500         MOVE LS-BIZ-SALE-COUNT   (WS-INNER-SUB) TO
012600                 LS-BIZ-SALE-COUNT   (WS-INNER-SUB + 1)
012700         MOVE LS-BIZ-REVENUE      (WS-INNER-SUB) TO
012800                 LS-BIZ-REVENUE      (WS-INNER-SUB + 1)
012900         MOVE LS-BIZ-CREATED-DATE (WS-INNER-SUB) TO
013000                 LS-BIZ-CREATED-DATE (WS-INNER-SUB + 1)
013100         SUBTRACT 1 FROM WS-INNER-SUB
013200     ELSE
013300         MOVE 'N' TO WS-SHIFTING-SW.
013400
013500 150-SHIFT-ONE-ENTRY-EXIT.
013600     EXIT.
013700
013800*    END OF PROGRAM BIZSORT
