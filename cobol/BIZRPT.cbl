000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BIZRPT.
000300 AUTHOR.        R P KOWALSKI.
000400 INSTALLATION.  SHOPINSIGHT PRO - BATCH ANALYTICS.
000500 DATE-WRITTEN.  11-14-89.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*                     C H A N G E   L O G
001100******************************************************************
001200*   DATE      WHO   REQ/TKT   DESCRIPTION
001300*  --------   ----  -------   -----------------------------------
001400*  11-14-89   RPK   ------    ORIGINAL PROGRAM - MONTHLY BUSINESS
001500*                             SUMMARY REPORT, ONE PAGE PER LEDGER
001600*                             ACCOUNT, PRINTED FOR THE OWNER.
001700*  04-02-91   RPK   SI-0019   ADDED INVENTORY VALUE AND PENDING-
001800*                             ORDER LINES TO THE SUMMARY BLOCK.
001900*  09-18-93   HNT   SI-0058   PRODUCT BREAKOUT SECTION ADDED -
002000*                             TOP FIVE ITEMS BY UNITS SOLD ONLY.
002100*  03-11-96   WDL   SI-0096   WIDENED MONEY EDIT PICTURES - SOME
002200*                             ACCOUNTS WERE OVERFLOWING THE '-
002300*                             OLD Z,ZZ9.99 COLUMNS.
002400*  02-09-99   WDL   SI-0118   Y2K CUTOVER - ALL DATE REDEFINES
002500*                             REVIEWED, CENTURY DIGITS CONFIRMED.
002600*  06-30-03   TLM   SI-0162   DEBT BREAKDOWN SECTION ADDED, SPLIT
002700*                             BY RECEIVABLE/PAYABLE AND STATUS.
002800*  09-30-11   DJS   SI-0244   PLATFORM ROLLUP PAGES ADDED AT END
002900*                             OF RUN FOR THE OWNER-GROUP REVIEW.
003000*  03-14-24   DJS   SI-5502   COMPLETE REWORK FOR THE ANALYTICS/
003100*                             INSIGHT ROLLUP PROJECT - REPLACES
003200*                             THE OLD FIVE-ITEM BREAKOUT WITH THE
003300*                             FULL PRODUCT-PERFORMANCE TABLE, ADDS
003400*                             THE SIX-RULE INSIGHT ENGINE AND THE
003500*                             MONTHLY REVENUE PROJECTION, AND
003600*                             RESTATES THE DEBT SECTION AGAINST
003700*                             THE NEW DEBTS MASTER LAYOUT.  INPUT
003800*                             MASTERS (INVENTORY/ORDERS/DEBTS/
003900*                             USERS) ARE LOADED WHOLE INTO WORKING
004000*                             STORAGE AND MATCHED BY BUSINESS ID
004100*                             IN MEMORY, SINCE THE DEBTS MASTER IS
004200*                             NO LONGER IN BUSINESS-ID SEQUENCE
004300*                             AFTER THE TYPE/STATUS SORT IN
004400*                             DEBTCAP (SEE DEBTCAP CHANGE LOG).
004500******************************************************************
004600*  REMARKS.
004700*      SALES MASTER IS THE DRIVING FILE - SALES ARE WRITTEN BY
004800*      SALESCAP IN BUSINESS-ID SEQUENCE, SO A BUSINESS WITH NO
004900*      SALE RECORDS SIMPLY NEVER APPEARS AS A CONTROL-BREAK GROUP
005000*      HERE (NO METRICS, INSIGHTS, PRODUCT TABLE OR PROJECTION
005100*      ARE MEANINGFUL WITHOUT AT LEAST ONE SALE).  INVENTORY,
005200*      ORDERS, DEBTS AND THE NON-ADMIN USER LIST ARE READ ONCE AT
005300*      STARTUP INTO WORKING-STORAGE TABLES AND SCANNED BY
005400*      BUSINESS ID AS EACH SALES GROUP BREAKS.  PRODUCT RANKING
005500*      AND THE PLATFORM TOP-TEN ARE DONE BY THE ADSORT-STYLE
005600*      INSERTION-SORT SUBROUTINES PRDSORT AND BIZSORT.
005700******************************************************************
005800
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER.   IBM-390.
006200 OBJECT-COMPUTER.   IBM-390.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM
006500     UPSI-0 ON  WS-VERBOSE-SWITCH.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800
006900     SELECT RUN-PARM-IN      ASSIGN TO RUNPARMC
007000            ORGANIZATION IS LINE SEQUENTIAL.
007100
007200     SELECT SALES-MASTER-IN  ASSIGN TO SALESMST
007300            FILE STATUS IS WS-SALESMST-STATUS.
007400
007500     SELECT INVEN-MASTER-IN  ASSIGN TO INVENMST
007600            FILE STATUS IS WS-INVENMST-STATUS.
007700
007800     SELECT ORDERS-MASTER-IN ASSIGN TO ORDERSMST
007900            FILE STATUS IS WS-ORDERSMST-STATUS.
008000
008100     SELECT DEBTS-MASTER-IN  ASSIGN TO DEBTSMST
008200            FILE STATUS IS WS-DEBTSMST-STATUS.
008300
008400     SELECT USERS-MASTER-IN  ASSIGN TO USERMST
008500            FILE STATUS IS WS-USERMST-STATUS.
008600
008700     SELECT REPORT-OUT       ASSIGN TO RPTOUT
008800            ORGANIZATION IS LINE SEQUENTIAL.
008900
009000 DATA DIVISION.
009100 FILE SECTION.
009200
009300 FD  RUN-PARM-IN
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE OMITTED
009600     RECORD CONTAINS 30 CHARACTERS
009700     DATA RECORD IS RUN-PARM-IN-RECORD.
009800
009900 01  RUN-PARM-IN-RECORD.
010000     COPY RUNPARM.
010100
010200 FD  SALES-MASTER-IN
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 160 CHARACTERS
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS SALES-MASTER-IN-RECORD.
010800
010900 01  SALES-MASTER-IN-RECORD.
011000     COPY SALEREC.
011100
011200 FD  INVEN-MASTER-IN
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 160 CHARACTERS
011600     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS INVEN-MASTER-IN-RECORD.
011800
011900 01  INVEN-MASTER-IN-RECORD.
012000     COPY INVEREC.
012100
012200 FD  ORDERS-MASTER-IN
012300     RECORDING MODE IS F
012400     LABEL RECORDS ARE STANDARD
012500     RECORD CONTAINS 150 CHARACTERS
012600     BLOCK CONTAINS 0 RECORDS
012700     DATA RECORD IS ORDERS-MASTER-IN-RECORD.
012800
012900 01  ORDERS-MASTER-IN-RECORD.
013000     COPY ORDEREC.
013100
013200 FD  DEBTS-MASTER-IN
013300     RECORDING MODE IS F
013400     LABEL RECORDS ARE STANDARD
013500     RECORD CONTAINS 140 CHARACTERS
013600     BLOCK CONTAINS 0 RECORDS
013700     DATA RECORD IS DEBTS-MASTER-IN-RECORD.
013800
013900 01  DEBTS-MASTER-IN-RECORD.
014000     COPY DEBTREC.
014100
014200 FD  USERS-MASTER-IN
014300     RECORDING MODE IS F
014400     LABEL RECORDS ARE STANDARD
014500     RECORD CONTAINS 90 CHARACTERS
014600     BLOCK CONTAINS 0 RECORDS
014700     DATA RECORD IS USERS-MASTER-IN-RECORD.
014800
014900 01  USERS-MASTER-IN-RECORD.
015000     COPY USERREC.
015100
015200 FD  REPORT-OUT
015300     RECORDING MODE IS F
015400     LABEL RECORDS ARE OMITTED
015500     RECORD CONTAINS 132 CHARACTERS
015600     DATA RECORD IS REPORT-LINE.
015700
015800 01  REPORT-LINE                         PIC X(132).
015900
016000 WORKING-STORAGE SECTION.
016100
016200 01  PROGRAM-INDICATOR-SWITCHES.
016300     05  WS-EOF-SALES-IN-SW          PIC X(03)   VALUE 'NO '.
016400         88  EOF-SALES-IN                         VALUE 'YES'.
016500     05  WS-EOF-INVEN-IN-SW          PIC X(03)   VALUE 'NO '.
016600         88  EOF-INVEN-IN                         VALUE 'YES'.
016700     05  WS-EOF-ORDERS-IN-SW         PIC X(03)   VALUE 'NO '.
016800         88  EOF-ORDERS-IN                         VALUE 'YES'.
016900     05  WS-EOF-DEBTS-IN-SW          PIC X(03)   VALUE 'NO '.
017000         88  EOF-DEBTS-IN                          VALUE 'YES'.
017100     05  WS-EOF-USERS-IN-SW          PIC X(03)   VALUE 'NO '.
017200         88  EOF-USERS-IN                          VALUE 'YES'.
017300     05  WS-SALE-IN-HAND-SW          PIC X(03)   VALUE 'NO '.
017400         88  SALE-IN-HAND                          VALUE 'YES'.
017500     05  WS-BIZ-FOUND-SW             PIC X(01)   VALUE 'N'.
017600         88  WS-BIZ-WAS-FOUND                      VALUE 'Y'.
017700         88  WS-BIZ-WAS-NOT-FOUND                  VALUE 'N'.
017800     05  WS-VERBOSE-SWITCH           PIC X(01)   VALUE 'N'.
017900
018000 01  WS-FILE-STATUS-FIELDS.
018100     05  WS-SALESMST-STATUS          PIC X(02)   VALUE SPACES.
018200     05  WS-INVENMST-STATUS          PIC X(02)   VALUE SPACES.
018300     05  WS-ORDERSMST-STATUS         PIC X(02)   VALUE SPACES.
018400     05  WS-DEBTSMST-STATUS          PIC X(02)   VALUE SPACES.
018500     05  WS-USERMST-STATUS           PIC X(02)   VALUE SPACES.
018600
018700*----------------------------------------------------------------
018800*    REFERENCE TABLES - LOADED ONCE AT STARTUP, SCANNED BY
018900*    BUSINESS ID AS EACH SALES GROUP BREAKS.
018900*----------------------------------------------------------------
019000 01  WS-INVEN-TABLE-AREA.
019100     05  WS-INVEN-COUNT              PIC S9(04) COMP VALUE 0.
019200     05  WS-INVEN-TABLE.
019300         10  WS-INVEN-ENTRY OCCURS 1 TO 3000 TIMES
019400                 DEPENDING ON WS-INVEN-COUNT
019500                 INDEXED BY WS-INVEN-IX.
019600             15  WS-INV-BUSINESS     PIC X(20).
019700             15  WS-INV-NAME         PIC X(30).
019800             15  WS-INV-QUANTITY     PIC 9(07).
019900             15  WS-INV-UNIT-PRICE   PIC S9(07)V99.
020000             15  WS-INV-REORDER-LVL  PIC 9(05).
020100
020200 01  WS-ORDERS-TABLE-AREA.
020300     05  WS-ORDERS-COUNT             PIC S9(04) COMP VALUE 0.
020400     05  WS-ORDERS-TABLE.
020500         10  WS-ORDERS-ENTRY OCCURS 1 TO 3000 TIMES
020600                 DEPENDING ON WS-ORDERS-COUNT
020700                 INDEXED BY WS-ORDERS-IX.
020800             15  WS-ORD-BUSINESS     PIC X(20).
020900             15  WS-ORD-AMOUNT       PIC S9(09)V99.
021000             15  WS-ORD-STATUS       PIC X(10).
021100
021200 01  WS-DEBTS-TABLE-AREA.
021300     05  WS-DEBTS-COUNT              PIC S9(04) COMP VALUE 0.
021400     05  WS-DEBTS-TABLE.
021500         10  WS-DEBTS-ENTRY OCCURS 1 TO 3000 TIMES
021600                 DEPENDING ON WS-DEBTS-COUNT
021700                 INDEXED BY WS-DEBTS-IX.
021800             15  WS-DBT-BUSINESS     PIC X(20).
021900             15  WS-DBT-AMOUNT       PIC S9(09)V99.
022000             15  WS-DBT-TYPE         PIC X(01).
022100             15  WS-DBT-STATUS       PIC X(15).
022200
022300 01  WS-BIZ-TABLE-AREA.
022400     05  WS-BIZ-COUNT                PIC S9(04) COMP VALUE 0.
022500     05  WS-BIZ-TABLE.
022600         10  WS-BIZ-ENTRY OCCURS 1 TO 500 TIMES
022700                 DEPENDING ON WS-BIZ-COUNT
022800                 INDEXED BY WS-BIZ-IX.
022900             15  WS-BIZ-USERNAME     PIC X(20).
023000             15  WS-BIZ-NAME         PIC X(30).
023100             15  WS-BIZ-TYPE         PIC X(15).
023200             15  WS-BIZ-SALE-COUNT   PIC 9(07).
023300             15  WS-BIZ-REVENUE      PIC S9(11)V99.
023400             15  WS-BIZ-CREATED-DATE PIC X(10).
023500
023600 01  WS-BIZ-FOUND-INDEX              PIC S9(04) COMP VALUE 0.
023700
023800*----------------------------------------------------------------
023900*    ONE-BUSINESS WORK TABLES - RELOADED FOR EACH SALES GROUP.
024000*----------------------------------------------------------------
024100 01  WS-SALE-TABLE-AREA.
024200     05  WS-SALE-COUNT               PIC S9(04) COMP VALUE 0.
024300     05  WS-SALE-TABLE.
024400         10  WS-SALE-ENTRY OCCURS 1 TO 2000 TIMES
024500                 DEPENDING ON WS-SALE-COUNT
024600                 INDEXED BY WS-SALE-IX.
024700             15  WS-SLE-PRODUCT      PIC X(30).
024800             15  WS-SLE-QUANTITY     PIC 9(05).
024900             15  WS-SLE-TOTAL-AMOUNT PIC S9(09)V99.
025000             15  WS-SLE-PROFIT       PIC S9(09)V99.
025100
025200 01  WS-PRODUCT-TABLE-AREA.
025300     05  WS-PRODUCT-COUNT            PIC S9(04) COMP VALUE 0.
025400     05  WS-PRODUCT-TABLE.
025500         10  WS-PRODUCT-ENTRY OCCURS 1 TO 200 TIMES
025600                 DEPENDING ON WS-PRODUCT-COUNT
025700                 INDEXED BY WS-PRODUCT-IX.
025800             15  WS-PRF-PRODUCT      PIC X(30).
025900             15  WS-PRF-QUANTITY     PIC 9(07).
026000             15  WS-PRF-REVENUE      PIC S9(11)V99.
026100             15  WS-PRF-PROFIT       PIC S9(11)V99.
026200             15  WS-PRF-MARGIN       PIC S9(03)V99.
026250 01  WS-PRODUCT-TOTAL-AREA.
026260     05  WS-PTL-QUANTITY             PIC 9(07) COMP-3 VALUE 0.
026270     05  WS-PTL-REVENUE              PIC S9(11)V99 COMP-3 VALUE 0.
026280     05  WS-PTL-PROFIT               PIC S9(11)V99 COMP-3 VALUE 0.
026300
026400 01  WS-CURRENT-BUSINESS             PIC X(20)   VALUE SPACES.
026500
026600*----------------------------------------------------------------
026700*    PER-BUSINESS METRICS (METRICS RECORD, WORKING FORM)
026800*----------------------------------------------------------------
026900 01  WS-METRICS-AREA.
027000     05  MET-BUSINESS                PIC X(20).
027100     05  MET-TOTAL-REVENUE           PIC S9(11)V99 COMP-3.
027200     05  MET-TOTAL-COST              PIC S9(11)V99 COMP-3.
027300     05  MET-TOTAL-PROFIT            PIC S9(11)V99 COMP-3.
027400     05  MET-PROFIT-MARGIN           PIC S9(03)V9  COMP-3.
027500     05  MET-INVENTORY-VALUE         PIC S9(11)V99 COMP-3.
027600     05  MET-PENDING-ORDERS          PIC S9(11)V99 COMP-3.
027700     05  MET-PENDING-DEBTS           PIC S9(11)V99 COMP-3.
027800     05  MET-NET-POSITION            PIC S9(11)V99 COMP-3.
027900     05  MET-SALES-COUNT             PIC 9(05).
028000
028100*----------------------------------------------------------------
028200*    INSIGHT RULE WORK AREAS
028300*----------------------------------------------------------------
028400 01  WS-INSIGHT-WORK-AREAS.
028450     05  INS-SEVERITY                PIC X(07) VALUE SPACES.
028460     05  INS-TITLE                   PIC X(25) VALUE SPACES.
028500     05  WS-TOP-PRODUCT              PIC X(30).
028600     05  WS-TOP-QUANTITY             PIC 9(07) COMP-3 VALUE 0.
028700     05  WS-RECENT-AVG               PIC S9(09)V99 COMP-3.
028800     05  WS-OLDER-AVG                PIC S9(09)V99 COMP-3.
028900     05  WS-RECENT-TL                PIC S9(09)V99 COMP-3.
029000     05  WS-OLDER-TL                 PIC S9(09)V99 COMP-3.
029100     05  WS-GROWTH-PCT               PIC S9(05)V9  COMP-3.
029200     05  WS-LOW-STOCK-CTR            PIC S9(05) COMP VALUE 0.
029300     05  WS-LOW-STOCK-NAMES.
029400         10  WS-LOW-STOCK-NAME-1     PIC X(30) VALUE SPACES.
029500         10  WS-LOW-STOCK-NAME-2     PIC X(30) VALUE SPACES.
029600         10  WS-LOW-STOCK-NAME-3     PIC X(30) VALUE SPACES.
029610     05  WS-LOW-STOCK-NAMES-R REDEFINES WS-LOW-STOCK-NAMES.
029620         10  WS-LOW-STOCK-NAME-TBL   PIC X(30) OCCURS 3 TIMES.
029700     05  WS-HIGH-DEBT-LIMIT          PIC S9(11)V99 COMP-3.
029800     05  WS-INS-MESSAGE              PIC X(80) VALUE SPACES.
029900     05  WS-EDIT-AMOUNT-17           PIC Z,ZZZ,ZZZ,ZZ9.99-.
030000     05  WS-EDIT-MARGIN-1            PIC ZZ9.9.
030100     05  WS-GENSUB                   PIC S9(04) COMP.
030200
030300*----------------------------------------------------------------
030400*    DEBT BREAKDOWN (SECTION 6) WORK AREAS - A SMALL 2 X 3
030500*    BUCKET TABLE, NOT A SORT - THE DEBTS MASTER IS NO LONGER IN
030600*    BUSINESS ORDER, SO THE WHOLE TABLE IS SCANNED PER BUSINESS.
030700*----------------------------------------------------------------
030800 01  WS-DEBT-BREAKDOWN-AREA.
030900     05  WS-DEBT-BUCKET-TL OCCURS 2 TIMES.
031000         10  WS-DBB-STATUS-TL OCCURS 3 TIMES
031100                 PIC S9(11)V99 COMP-3.
031200     05  WS-RECV-TOTAL-TL            PIC S9(11)V99 COMP-3.
031300     05  WS-PAY-TOTAL-TL             PIC S9(11)V99 COMP-3.
031400     05  WS-DEBT-TYPE-SUB            PIC S9(04) COMP.
031500     05  WS-DEBT-STATUS-SUB          PIC S9(04) COMP.
031600
031700 01  WS-STATUS-TABLE-AREA.
031800     05  WS-STATUS-TBL.
031900         10  FILLER   PIC X(15)  VALUE 'Pending        '.
032000         10  FILLER   PIC X(15)  VALUE 'Partially Paid '.
032100         10  FILLER   PIC X(15)  VALUE 'Paid           '.
032200     05  WS-STATUS-TBL-R REDEFINES WS-STATUS-TBL.
032300         10  WS-STATUS-ENTRY     PIC X(15)  OCCURS 3 TIMES.
032400
032500*----------------------------------------------------------------
032600*    PLATFORM ROLLUP (SECTION 7) WORK AREAS
032700*----------------------------------------------------------------
032800 01  WS-PLATFORM-AREA.
032900     05  WS-TOTAL-SALES-RECS         PIC S9(07) COMP VALUE 0.
033000     05  WS-REGISTERED-TODAY-CTR     PIC S9(05) COMP VALUE 0.
033100     05  WS-REGISTERED-WEEK-CTR      PIC S9(05) COMP VALUE 0.
033200     05  WS-TOP-RANK-SUB             PIC S9(04) COMP.
033300
033400*----------------------------------------------------------------
033500*    RUN-DATE PARAMETER, REDEFINED FOR AGING MATH
033600*----------------------------------------------------------------
033700 01  WS-RUN-DATE-AREA.
033800     05  WS-RUN-DATE                 PIC X(10) VALUE SPACES.
033810     05  WS-RUN-DATE-YMD REDEFINES WS-RUN-DATE.
033820         10  WS-RUN-DATE-YY          PIC X(04).
033830         10  FILLER                  PIC X.
033840         10  WS-RUN-DATE-MM          PIC X(02).
033850         10  FILLER                  PIC X.
033860         10  WS-RUN-DATE-DD          PIC X(02).
033900
034000*----------------------------------------------------------------
034100*    DATEMATH WORK FIELDS - SHARED WITH DEBTCAP/ORDRCAP, REUSED
034200*    HERE FOR REGISTRATION-AGE MATH (RUN DATE LESS CREATED DATE).
034300*----------------------------------------------------------------
034400 01  WS-DATEMATH-FIELDS.
034500     05  DM-DUE-YY                   PIC 9(04).
034600     05  DM-DUE-MM                   PIC 9(02).
034700     05  DM-DUE-DD                   PIC 9(02).
034800     05  DM-RUN-YY                   PIC 9(04).
034900     05  DM-RUN-MM                   PIC 9(02).
035000     05  DM-RUN-DD                   PIC 9(02).
035100     05  DM-DAYS-TO-DUE              PIC S9(05).
035200
035300*----------------------------------------------------------------
035400*    REPORT LINE WORKING-STORAGE RECORDS - MOVED TO REPORT-LINE
035500*    AND WRITTEN, MATCHING THE SHOP'S AGED-TRIAL-BALANCE STYLE.
035600*----------------------------------------------------------------
035700 01  RL-BLANK-LINE                   PIC X(132) VALUE SPACES.
035800
035900 01  RL-TITLE-LINE.
036000     05  FILLER                      PIC X(03)  VALUE SPACES.
036100     05  RL-TITLE-TEXT               PIC X(60)  VALUE SPACES.
036200     05  FILLER                      PIC X(69)  VALUE SPACES.
036300
036400 01  RL-SECTION-1-HEADER.
036500     05  FILLER                      PIC X(01)  VALUE SPACES.
036600     05  FILLER                      PIC X(10)  VALUE 'BUSINESS: '.
036700     05  RL1-BUSINESS-ID             PIC X(20).
036800     05  FILLER                      PIC X(02)  VALUE SPACES.
036900     05  FILLER                      PIC X(06)  VALUE 'NAME: '.
037000     05  RL1-BUSINESS-NAME           PIC X(30).
037100     05  FILLER                      PIC X(02)  VALUE SPACES.
037200     05  FILLER                      PIC X(06)  VALUE 'TYPE: '.
037300     05  RL1-BUSINESS-TYPE           PIC X(15).
037400     05  FILLER                      PIC X(40)  VALUE SPACES.
037500
037600 01  RL-KPI-LINE.
037700     05  FILLER                      PIC X(05)  VALUE SPACES.
037800     05  RL2-LABEL                   PIC X(25)  VALUE SPACES.
037900     05  FILLER                      PIC X(02)  VALUE SPACES.
038000     05  RL2-VALUE                   PIC Z,ZZZ,ZZZ,ZZ9.99-.
038100     05  FILLER                      PIC X(83)  VALUE SPACES.
038200
038300 01  RL-KPI-MARGIN-LINE.
038400     05  FILLER                      PIC X(05)  VALUE SPACES.
038500     05  RL2M-LABEL                  PIC X(25)  VALUE SPACES.
038600     05  FILLER                      PIC X(02)  VALUE SPACES.
038700     05  RL2M-VALUE                  PIC ZZ9.9%.
038800     05  FILLER                      PIC X(94)  VALUE SPACES.
038900
039000 01  RL-INSIGHT-LINE.
039100     05  FILLER                      PIC X(03)  VALUE SPACES.
039200     05  RL3-SEVERITY                PIC X(07)  VALUE SPACES.
039300     05  FILLER                      PIC X(02)  VALUE SPACES.
039400     05  RL3-TITLE                   PIC X(25)  VALUE SPACES.
039500     05  FILLER                      PIC X(02)  VALUE SPACES.
039600     05  RL3-MESSAGE                 PIC X(80)  VALUE SPACES.
039700     05  FILLER                      PIC X(13)  VALUE SPACES.
039800
039900 01  RL-PRODUCT-DETAIL.
040000     05  FILLER                      PIC X(03)  VALUE SPACES.
040100     05  RL4-PRODUCT                 PIC X(30)  VALUE SPACES.
040200     05  FILLER                      PIC X(02)  VALUE SPACES.
040300     05  RL4-QUANTITY                PIC ZZZ,ZZ9.
040400     05  FILLER                      PIC X(02)  VALUE SPACES.
040500     05  RL4-REVENUE                 PIC Z,ZZZ,ZZZ,ZZ9.99-.
040600     05  FILLER                      PIC X(02)  VALUE SPACES.
040700     05  RL4-PROFIT                  PIC Z,ZZZ,ZZZ,ZZ9.99-.
040800     05  FILLER                      PIC X(02)  VALUE SPACES.
040900     05  RL4-MARGIN                  PIC ZZ9.99%.
041000     05  FILLER                      PIC X(40)  VALUE SPACES.
041100
041200 01  RL-PRODUCT-TOTAL.
041300     05  FILLER                      PIC X(03)  VALUE SPACES.
041400     05  RL4T-LABEL                  PIC X(30)  VALUE 'TOTAL'.
041500     05  FILLER                      PIC X(02)  VALUE SPACES.
041600     05  RL4T-QUANTITY               PIC ZZZ,ZZ9.
041700     05  FILLER                      PIC X(02)  VALUE SPACES.
041800     05  RL4T-REVENUE                PIC Z,ZZZ,ZZZ,ZZ9.99-.
041900     05  FILLER                      PIC X(02)  VALUE SPACES.
042000     05  RL4T-PROFIT                 PIC Z,ZZZ,ZZZ,ZZ9.99-.
042100     05  FILLER                      PIC X(49)  VALUE SPACES.
042200
042300 01  RL-PROJECTION-LINE.
042400     05  FILLER                      PIC X(03)  VALUE SPACES.
042500     05  FILLER                      PIC X(28)
042600             VALUE 'PROJECTED MONTHLY REVENUE:  '.
042700     05  RL5-VALUE                   PIC X(20)  VALUE SPACES.
042800     05  FILLER                      PIC X(81)  VALUE SPACES.
042900
043000 01  RL-DEBT-LINE.
043100     05  FILLER                      PIC X(03)  VALUE SPACES.
043200     05  RL6-TYPE-LABEL              PIC X(12)  VALUE SPACES.
043300     05  FILLER                      PIC X(02)  VALUE SPACES.
043400     05  RL6-STATUS-LABEL            PIC X(15)  VALUE SPACES.
043500     05  FILLER                      PIC X(02)  VALUE SPACES.
043600     05  RL6-AMOUNT                  PIC Z,ZZZ,ZZZ,ZZ9.99-.
043700     05  FILLER                      PIC X(81)  VALUE SPACES.
043800
044000 01  RL-BIZ-LIST-LINE.
044100     05  FILLER                      PIC X(02)  VALUE SPACES.
044200     05  RL7-USERNAME                PIC X(20)  VALUE SPACES.
044300     05  FILLER                      PIC X(01)  VALUE SPACES.
044400     05  RL7-BIZ-NAME                PIC X(30)  VALUE SPACES.
044500     05  FILLER                      PIC X(01)  VALUE SPACES.
044600     05  RL7-BIZ-TYPE                PIC X(15)  VALUE SPACES.
044700     05  FILLER                      PIC X(01)  VALUE SPACES.
044800     05  RL7-SALE-COUNT              PIC ZZZ,ZZ9.
044900     05  FILLER                      PIC X(01)  VALUE SPACES.
045000     05  RL7-REVENUE                 PIC Z,ZZZ,ZZZ,ZZ9.99-.
045100     05  FILLER                      PIC X(01)  VALUE SPACES.
045200     05  RL7-REG-DATE                PIC X(10)  VALUE SPACES.
045300     05  FILLER                      PIC X(26)  VALUE SPACES.
045400
045500 01  RL-PLATFORM-TOTALS-LINE.
045600     05  FILLER                      PIC X(03)  VALUE SPACES.
045700     05  RL8-LABEL                   PIC X(30)  VALUE SPACES.
045800     05  FILLER                      PIC X(02)  VALUE SPACES.
045900     05  RL8-VALUE                   PIC ZZZ,ZZ9.
046000     05  FILLER                      PIC X(90)  VALUE SPACES.
046100
046200 01  RL-TOP10-LINE.
046300     05  FILLER                      PIC X(02)  VALUE SPACES.
046400     05  RL9-RANK                    PIC ZZ9.
046500     05  FILLER                      PIC X(01)  VALUE SPACES.
046600     05  RL9-BIZ-NAME                PIC X(30)  VALUE SPACES.
046700     05  FILLER                      PIC X(01)  VALUE SPACES.
046800     05  RL9-REVENUE                 PIC Z,ZZZ,ZZZ,ZZ9.99-.
046900     05  FILLER                      PIC X(78)  VALUE SPACES.
047000
047100 PROCEDURE DIVISION.
047200
047300 000-MAINLINE.
047400
047500     OPEN INPUT  RUN-PARM-IN, SALES-MASTER-IN, INVEN-MASTER-IN,
047600                 ORDERS-MASTER-IN, DEBTS-MASTER-IN,
047700                 USERS-MASTER-IN.
047800     OPEN OUTPUT REPORT-OUT.
047900
048000     PERFORM 700-READ-RUN-PARM-IN THRU 700-READ-RUN-PARM-IN-EXIT.
048100     PERFORM 050-LOAD-REFERENCE-TABLES THRU
048200             050-LOAD-REFERENCE-TABLES-EXIT.
048300
048400     PERFORM 800-READ-SALES-MASTER-IN THRU
048500             800-READ-SALES-MASTER-IN-EXIT.
048600     PERFORM 100-PROCESS-ONE-BUSINESS THRU
048700             100-PROCESS-ONE-BUSINESS-EXIT
048800         UNTIL EOF-SALES-IN.
048900
049000     PERFORM 900-PLATFORM-ROLLUP THRU 900-PLATFORM-ROLLUP-EXIT.
049100
049200     CLOSE RUN-PARM-IN, SALES-MASTER-IN, INVEN-MASTER-IN,
049300           ORDERS-MASTER-IN, DEBTS-MASTER-IN, USERS-MASTER-IN,
049400           REPORT-OUT.
049500     GOBACK.
049600
049700 000-MAINLINE-EXIT.
049800     EXIT.
049900
050000*----------------------------------------------------------------
050100*    050 SERIES - ONE-TIME LOAD OF THE REFERENCE MASTERS
050200*----------------------------------------------------------------
050300 050-LOAD-REFERENCE-TABLES.
050400
050500     PERFORM 800-READ-INVEN-MASTER-IN THRU
050600             800-READ-INVEN-MASTER-IN-EXIT.
050700     PERFORM 051-LOAD-ONE-INVEN-ENTRY THRU
050800             051-LOAD-ONE-INVEN-ENTRY-EXIT
050900         UNTIL EOF-INVEN-IN.
051000
051100     PERFORM 800-READ-ORDERS-MASTER-IN THRU
051200             800-READ-ORDERS-MASTER-IN-EXIT.
051300     PERFORM 052-LOAD-ONE-ORDERS-ENTRY THRU
051400             052-LOAD-ONE-ORDERS-ENTRY-EXIT
051500         UNTIL EOF-ORDERS-IN.
051600
051700     PERFORM 800-READ-DEBTS-MASTER-IN THRU
051800             800-READ-DEBTS-MASTER-IN-EXIT.
051900     PERFORM 053-LOAD-ONE-DEBTS-ENTRY THRU
052000             053-LOAD-ONE-DEBTS-ENTRY-EXIT
052100         UNTIL EOF-DEBTS-IN.
052200
052300     PERFORM 800-READ-USERS-MASTER-IN THRU
052400             800-READ-USERS-MASTER-IN-EXIT.
052500     PERFORM 054-LOAD-ONE-USERS-ENTRY THRU
052600             054-LOAD-ONE-USERS-ENTRY-EXIT
052700         UNTIL EOF-USERS-IN.
052800
052900 050-LOAD-REFERENCE-TABLES-EXIT.
053000     EXIT.
053100
053200 051-LOAD-ONE-INVEN-ENTRY.
053300
053400     ADD 1 TO WS-INVEN-COUNT.
053500     MOVE INV-BUSINESS OF INVEN-MASTER-IN-RECORD TO
053600             WS-INV-BUSINESS (WS-INVEN-COUNT).
053700     MOVE INV-NAME OF INVEN-MASTER-IN-RECORD TO
053800             WS-INV-NAME (WS-INVEN-COUNT).
053900     MOVE INV-QUANTITY OF INVEN-MASTER-IN-RECORD TO
054000             WS-INV-QUANTITY (WS-INVEN-COUNT).
054100     MOVE INV-UNIT-PRICE OF INVEN-MASTER-IN-RECORD TO
054200             WS-INV-UNIT-PRICE (WS-INVEN-COUNT).
054300     MOVE INV-REORDER-LEVEL OF INVEN-MASTER-IN-RECORD TO
054400             WS-INV-REORDER-LVL (WS-INVEN-COUNT).
054500     PERFORM 800-READ-INVEN-MASTER-IN THRU
054600             800-READ-INVEN-MASTER-IN-EXIT.
054700
054800 051-LOAD-ONE-INVEN-ENTRY-EXIT.
054900     EXIT.
055000
055100 052-LOAD-ONE-ORDERS-ENTRY.
055200
055300     ADD 1 TO WS-ORDERS-COUNT.
055400     MOVE ORD-BUSINESS OF ORDERS-MASTER-IN-RECORD TO
055500             WS-ORD-BUSINESS (WS-ORDERS-COUNT).
055600     MOVE ORD-AMOUNT OF ORDERS-MASTER-IN-RECORD TO
055700             WS-ORD-AMOUNT (WS-ORDERS-COUNT).
055800     MOVE ORD-STATUS OF ORDERS-MASTER-IN-RECORD TO
055900             WS-ORD-STATUS (WS-ORDERS-COUNT).
056000     PERFORM 800-READ-ORDERS-MASTER-IN THRU
056100             800-READ-ORDERS-MASTER-IN-EXIT.
056200
056300 052-LOAD-ONE-ORDERS-ENTRY-EXIT.
056400     EXIT.
056500
056600 053-LOAD-ONE-DEBTS-ENTRY.
056700
056800     ADD 1 TO WS-DEBTS-COUNT.
056900     MOVE DEBT-BUSINESS OF DEBTS-MASTER-IN-RECORD TO
057000             WS-DBT-BUSINESS (WS-DEBTS-COUNT).
057100     MOVE DEBT-AMOUNT OF DEBTS-MASTER-IN-RECORD TO
057200             WS-DBT-AMOUNT (WS-DEBTS-COUNT).
057300     MOVE DEBT-TYPE OF DEBTS-MASTER-IN-RECORD TO
057400             WS-DBT-TYPE (WS-DEBTS-COUNT).
057500     MOVE DEBT-STATUS OF DEBTS-MASTER-IN-RECORD TO
057600             WS-DBT-STATUS (WS-DEBTS-COUNT).
057700     PERFORM 800-READ-DEBTS-MASTER-IN THRU
057800             800-READ-DEBTS-MASTER-IN-EXIT.
057900
058000 053-LOAD-ONE-DEBTS-ENTRY-EXIT.
058100     EXIT.
058200
058300 054-LOAD-ONE-USERS-ENTRY.
058400
058500     IF USR-IS-USER OF USERS-MASTER-IN-RECORD
058600         ADD 1 TO WS-BIZ-COUNT
058700         MOVE USR-USERNAME OF USERS-MASTER-IN-RECORD TO
058800                 WS-BIZ-USERNAME (WS-BIZ-COUNT)
058900         MOVE USR-BUSINESS-NAME OF USERS-MASTER-IN-RECORD TO
059000                 WS-BIZ-NAME (WS-BIZ-COUNT)
059100         MOVE USR-BUSINESS-TYPE OF USERS-MASTER-IN-RECORD TO
059200                 WS-BIZ-TYPE (WS-BIZ-COUNT)
059300         MOVE 0 TO WS-BIZ-SALE-COUNT (WS-BIZ-COUNT)
059400         MOVE 0 TO WS-BIZ-REVENUE (WS-BIZ-COUNT)
059500         MOVE USR-CREATED-DATE OF USERS-MASTER-IN-RECORD TO
059600                 WS-BIZ-CREATED-DATE (WS-BIZ-COUNT).
059700
059800     PERFORM 800-READ-USERS-MASTER-IN THRU
059900             800-READ-USERS-MASTER-IN-EXIT.
060000
060100 054-LOAD-ONE-USERS-ENTRY-EXIT.
060200     EXIT.
060300
060400*----------------------------------------------------------------
060500*    100 SERIES - ONE CONTROL-BREAK GROUP OF SALES (ONE BUSINESS)
060600*----------------------------------------------------------------
060700 100-PROCESS-ONE-BUSINESS.
060800
060900     MOVE SALE-BUSINESS OF SALES-MASTER-IN-RECORD TO
061000             WS-CURRENT-BUSINESS.
061100     MOVE 0 TO WS-SALE-COUNT.
061200     MOVE 0 TO WS-PRODUCT-COUNT.
061300
061400     PERFORM 150-LOAD-ONE-BUSINESS-SALE THRU
061500             150-LOAD-ONE-BUSINESS-SALE-EXIT
061600         UNTIL EOF-SALES-IN
061700            OR SALE-BUSINESS OF SALES-MASTER-IN-RECORD NOT =
061800                                WS-CURRENT-BUSINESS.
061900
062000     PERFORM 160-LOOKUP-BUSINESS-PROFILE THRU
062100             160-LOOKUP-BUSINESS-PROFILE-EXIT.
062200
062300     PERFORM 200-CALC-METRICS THRU 200-CALC-METRICS-EXIT.
062400
062500     PERFORM 710-WRITE-SECTION-1 THRU 710-WRITE-SECTION-1-EXIT.
062600     PERFORM 720-WRITE-SECTION-2 THRU 720-WRITE-SECTION-2-EXIT.
062700     PERFORM 300-GEN-INSIGHTS THRU 300-GEN-INSIGHTS-EXIT.
062800     PERFORM 400-PRODUCT-PERFORMANCE THRU
062900             400-PRODUCT-PERFORMANCE-EXIT.
063000     PERFORM 500-PROJECT-REVENUE THRU 500-PROJECT-REVENUE-EXIT.
063100     PERFORM 600-DEBT-BREAKDOWN THRU 600-DEBT-BREAKDOWN-EXIT.
063200     PERFORM 800-UPDATE-PLATFORM-TABLE THRU
063300             800-UPDATE-PLATFORM-TABLE-EXIT.
063400
063500 100-PROCESS-ONE-BUSINESS-EXIT.
063600     EXIT.
063700
063800 150-LOAD-ONE-BUSINESS-SALE.
063900
064000     ADD 1 TO WS-SALE-COUNT.
064100     MOVE SALE-PRODUCT OF SALES-MASTER-IN-RECORD TO
064200             WS-SLE-PRODUCT (WS-SALE-COUNT).
064300     MOVE SALE-QUANTITY OF SALES-MASTER-IN-RECORD TO
064400             WS-SLE-QUANTITY (WS-SALE-COUNT).
064500     MOVE SALE-TOTAL-AMOUNT OF SALES-MASTER-IN-RECORD TO
064600             WS-SLE-TOTAL-AMOUNT (WS-SALE-COUNT).
064700     MOVE SALE-PROFIT OF SALES-MASTER-IN-RECORD TO
064800             WS-SLE-PROFIT (WS-SALE-COUNT).
064900
065000     CALL 'PRDACC' USING SALE-PRODUCT OF SALES-MASTER-IN-RECORD,
065100             SALE-QUANTITY OF SALES-MASTER-IN-RECORD,
065200             SALE-TOTAL-AMOUNT OF SALES-MASTER-IN-RECORD,
065300             SALE-PROFIT OF SALES-MASTER-IN-RECORD,
065400             WS-PRODUCT-TABLE, WS-PRODUCT-COUNT.
065500
065600     PERFORM 800-READ-SALES-MASTER-IN THRU
065700             800-READ-SALES-MASTER-IN-EXIT.
065800
065900 150-LOAD-ONE-BUSINESS-SALE-EXIT.
066000     EXIT.
066100
066200 160-LOOKUP-BUSINESS-PROFILE.
066300*    LINEAR SCAN OF THE BUSINESS TABLE - IT IS BUILT IN USER-
066400*    MASTER FILE ORDER, NOT SALES ORDER, SO BINARY SEARCH DOES
066500*    NOT APPLY HERE.
066600
066700     MOVE 'N' TO WS-BIZ-FOUND-SW.
066800     MOVE 0   TO WS-BIZ-FOUND-INDEX.
066900     MOVE 1   TO WS-GENSUB.
067000     PERFORM 165-TEST-ONE-BIZ-ENTRY THRU
067100             165-TEST-ONE-BIZ-ENTRY-EXIT
067200         UNTIL WS-GENSUB > WS-BIZ-COUNT
067300            OR WS-BIZ-WAS-FOUND.
067400
067500 160-LOOKUP-BUSINESS-PROFILE-EXIT.
067600     EXIT.
067700
067800 165-TEST-ONE-BIZ-ENTRY.
067900
068000     IF WS-BIZ-USERNAME (WS-GENSUB) = WS-CURRENT-BUSINESS
068100         MOVE 'Y' TO WS-BIZ-FOUND-SW
068200         MOVE WS-GENSUB TO WS-BIZ-FOUND-INDEX
068300     ELSE
068400         ADD 1 TO WS-GENSUB.
068500
068600 165-TEST-ONE-BIZ-ENTRY-EXIT.
068700     EXIT.
068800
068900*----------------------------------------------------------------
069000*    200 SERIES - METRICS ENGINE
069100*----------------------------------------------------------------
069200 200-CALC-METRICS.
069300
069400     MOVE WS-CURRENT-BUSINESS TO MET-BUSINESS.
069500     MOVE 0 TO MET-TOTAL-REVENUE, MET-TOTAL-COST,
069600               MET-INVENTORY-VALUE, MET-PENDING-ORDERS,
069700               MET-PENDING-DEBTS.
069800     MOVE WS-SALE-COUNT TO MET-SALES-COUNT.
069900
070000     MOVE 1 TO WS-GENSUB.
070100     PERFORM 210-ACCUM-ONE-SALE THRU 210-ACCUM-ONE-SALE-EXIT
070200         UNTIL WS-GENSUB > WS-SALE-COUNT.
070300
070400     MOVE 1 TO WS-GENSUB.
070500     PERFORM 220-ACCUM-ONE-INVEN THRU 220-ACCUM-ONE-INVEN-EXIT
070600         UNTIL WS-GENSUB > WS-INVEN-COUNT.
070700
070800     MOVE 1 TO WS-GENSUB.
070900     PERFORM 230-ACCUM-ONE-ORDER THRU 230-ACCUM-ONE-ORDER-EXIT
071000         UNTIL WS-GENSUB > WS-ORDERS-COUNT.
071100
071200     MOVE 1 TO WS-GENSUB.
071300     PERFORM 240-ACCUM-ONE-DEBT THRU 240-ACCUM-ONE-DEBT-EXIT
071400         UNTIL WS-GENSUB > WS-DEBTS-COUNT.
071500
071600     COMPUTE MET-TOTAL-PROFIT =
071700             MET-TOTAL-REVENUE - MET-TOTAL-COST.
071800
071900     IF MET-TOTAL-REVENUE > 0
072000         COMPUTE MET-PROFIT-MARGIN ROUNDED =
072100                 (MET-TOTAL-PROFIT / MET-TOTAL-REVENUE) * 100
072200     ELSE
072300         MOVE 0 TO MET-PROFIT-MARGIN.
072400
072500     COMPUTE MET-NET-POSITION =
072600             MET-TOTAL-REVENUE - MET-PENDING-DEBTS.
072700
072800 200-CALC-METRICS-EXIT.
072900     EXIT.
073000
073100 210-ACCUM-ONE-SALE.
073200
073300     ADD WS-SLE-TOTAL-AMOUNT (WS-GENSUB) TO MET-TOTAL-REVENUE.
073400     COMPUTE MET-TOTAL-COST = MET-TOTAL-COST +
073500             WS-SLE-TOTAL-AMOUNT (WS-GENSUB) -
073600             WS-SLE-PROFIT (WS-GENSUB).
073700     ADD 1 TO WS-GENSUB.
073800
073900 210-ACCUM-ONE-SALE-EXIT.
074000     EXIT.
074100
074200 220-ACCUM-ONE-INVEN.
074300
074400     IF WS-INV-BUSINESS (WS-GENSUB) = WS-CURRENT-BUSINESS
074500         COMPUTE MET-INVENTORY-VALUE = MET-INVENTORY-VALUE +
074600             (WS-INV-QUANTITY (WS-GENSUB) *
074700              WS-INV-UNIT-PRICE (WS-GENSUB)).
074800     ADD 1 TO WS-GENSUB.
074900
075000 220-ACCUM-ONE-INVEN-EXIT.
075100     EXIT.
075200
075300 230-ACCUM-ONE-ORDER.
075400
075500     IF WS-ORD-BUSINESS (WS-GENSUB) = WS-CURRENT-BUSINESS
075600             AND WS-ORD-STATUS (WS-GENSUB) = 'Pending   '
075700         ADD WS-ORD-AMOUNT (WS-GENSUB) TO MET-PENDING-ORDERS.
075800     ADD 1 TO WS-GENSUB.
075900
076000 230-ACCUM-ONE-ORDER-EXIT.
076100     EXIT.
076200
076300 240-ACCUM-ONE-DEBT.
076400
076500     IF WS-DBT-BUSINESS (WS-GENSUB) = WS-CURRENT-BUSINESS
076600             AND WS-DBT-STATUS (WS-GENSUB) = WS-STATUS-ENTRY (1)
076700         ADD WS-DBT-AMOUNT (WS-GENSUB) TO MET-PENDING-DEBTS.
076800     ADD 1 TO WS-GENSUB.
076900
077000 240-ACCUM-ONE-DEBT-EXIT.
077100     EXIT.
077200
077300*----------------------------------------------------------------
077400*    300 SERIES - SIX-RULE INSIGHT ENGINE, FIXED EVALUATION ORDER
077500*----------------------------------------------------------------
077600 300-GEN-INSIGHTS.
077700
077800     PERFORM 310-RULE-TOP-PERFORMER THRU
077900             310-RULE-TOP-PERFORMER-EXIT.
078000     PERFORM 320-RULE-PROFIT-MARGIN THRU
078100             320-RULE-PROFIT-MARGIN-EXIT.
078200     PERFORM 330-RULE-SALES-TREND THRU
078300             330-RULE-SALES-TREND-EXIT.
078400     PERFORM 340-RULE-HIGH-DEBT THRU 340-RULE-HIGH-DEBT-EXIT.
078500     PERFORM 350-RULE-LOW-STOCK THRU 350-RULE-LOW-STOCK-EXIT.
078600     PERFORM 360-RULE-DIVERSITY THRU 360-RULE-DIVERSITY-EXIT.
078700
078800 300-GEN-INSIGHTS-EXIT.
078900     EXIT.
079000
079100 310-RULE-TOP-PERFORMER.
079200*    LARGEST SUMMED QUANTITY IN THE PRODUCT TABLE, IN ITS
079300*    ENTRY (FIRST-SEEN) ORDER - THIS MUST RUN BEFORE PRDSORT
079400*    REORDERS THE TABLE BY REVENUE FOR SECTION 4.
079500
079600     MOVE SPACES TO WS-TOP-PRODUCT.
079700     MOVE 0      TO WS-TOP-QUANTITY.
079800     MOVE 1      TO WS-GENSUB.
079900     PERFORM 312-TEST-ONE-PRODUCT THRU
080000             312-TEST-ONE-PRODUCT-EXIT
080100         UNTIL WS-GENSUB > WS-PRODUCT-COUNT.
080200
080300     MOVE 'SUCCESS' TO INS-SEVERITY.
080400     MOVE 'Top Performer' TO INS-TITLE.
080500     STRING 'Top product: ' DELIMITED BY SIZE
080600            WS-TOP-PRODUCT DELIMITED BY SPACE
080700            ' with ' DELIMITED BY SIZE
080800            WS-TOP-QUANTITY DELIMITED BY SIZE
080900            ' units sold' DELIMITED BY SIZE
081000         INTO WS-INS-MESSAGE.
081100     PERFORM 370-WRITE-ONE-INSIGHT THRU 370-WRITE-ONE-INSIGHT-EXIT.
081200
081300 310-RULE-TOP-PERFORMER-EXIT.
081400     EXIT.
081500
081600 312-TEST-ONE-PRODUCT.
081700
081800     IF WS-PRF-QUANTITY (WS-GENSUB) > WS-TOP-QUANTITY
082000         MOVE WS-PRF-QUANTITY (WS-GENSUB) TO WS-TOP-QUANTITY
082100         MOVE WS-PRF-PRODUCT  (WS-GENSUB) TO WS-TOP-PRODUCT.
082200     ADD 1 TO WS-GENSUB.
082300
082400 312-TEST-ONE-PRODUCT-EXIT.
082500     EXIT.
082600
082700 320-RULE-PROFIT-MARGIN.
082800
082900     IF MET-PROFIT-MARGIN < 20.0
083000         MOVE 'WARNING' TO INS-SEVERITY
083100         MOVE 'Low Profit Margin' TO INS-TITLE
083200         MOVE MET-PROFIT-MARGIN TO WS-EDIT-MARGIN-1
083300         STRING 'Profit margin is ' DELIMITED BY SIZE
084000                WS-EDIT-MARGIN-1 DELIMITED BY SIZE
084100                '%, below the healthy 20% line' DELIMITED BY SIZE
084200             INTO WS-INS-MESSAGE
084300         PERFORM 370-WRITE-ONE-INSIGHT THRU
084400                 370-WRITE-ONE-INSIGHT-EXIT
084500     ELSE
084600     IF MET-PROFIT-MARGIN > 40.0
084700         MOVE 'SUCCESS' TO INS-SEVERITY
084800         MOVE 'Excellent Margins' TO INS-TITLE
084900         MOVE MET-PROFIT-MARGIN TO WS-EDIT-MARGIN-1
085000         STRING 'Profit margin is a healthy ' DELIMITED BY SIZE
085100                WS-EDIT-MARGIN-1 DELIMITED BY SIZE
085200                '%' DELIMITED BY SIZE
085300             INTO WS-INS-MESSAGE
085400         PERFORM 370-WRITE-ONE-INSIGHT THRU
085500                 370-WRITE-ONE-INSIGHT-EXIT.
085600
085700 320-RULE-PROFIT-MARGIN-EXIT.
085800     EXIT.
085900
086000 330-RULE-SALES-TREND.
086100*    ONLY EVALUATED WHEN THE BUSINESS HAS MORE THAN 7 SALES.
086200
086300     IF WS-SALE-COUNT > 7
086400         MOVE 0 TO WS-RECENT-TL, WS-OLDER-TL
086500         COMPUTE WS-GENSUB = WS-SALE-COUNT - 6
086600         PERFORM 332-SUM-RECENT-SALE THRU
086700                 332-SUM-RECENT-SALE-EXIT
086800             UNTIL WS-GENSUB > WS-SALE-COUNT
086900         MOVE 1 TO WS-GENSUB
087000         PERFORM 334-SUM-OLDER-SALE THRU 334-SUM-OLDER-SALE-EXIT
088000             UNTIL WS-GENSUB > 7
088100         COMPUTE WS-RECENT-AVG = WS-RECENT-TL / 7
088200         COMPUTE WS-OLDER-AVG  = WS-OLDER-TL  / 7
088300         IF WS-RECENT-AVG > (WS-OLDER-AVG * 1.2)
088400             MOVE 'SUCCESS' TO INS-SEVERITY
088500             MOVE 'Growth Trend' TO INS-TITLE
088600             COMPUTE WS-GROWTH-PCT ROUNDED =
088700                     ((WS-RECENT-AVG / WS-OLDER-AVG) - 1) * 100
088800             MOVE WS-GROWTH-PCT TO WS-EDIT-MARGIN-1
088900             STRING 'Sales are trending up ' DELIMITED BY SIZE
089000                    WS-EDIT-MARGIN-1 DELIMITED BY SIZE
089100                    '% versus the early part of the file'
089200                        DELIMITED BY SIZE
089300                 INTO WS-INS-MESSAGE
089400             PERFORM 370-WRITE-ONE-INSIGHT THRU
089500                     370-WRITE-ONE-INSIGHT-EXIT
089600         ELSE
089700         IF WS-RECENT-AVG < (WS-OLDER-AVG * 0.8)
089800             MOVE 'WARNING' TO INS-SEVERITY
089900             MOVE 'Declining Sales' TO INS-TITLE
090000             MOVE 'Recent sales are running below the early part'
090100                TO WS-INS-MESSAGE
090200             PERFORM 370-WRITE-ONE-INSIGHT THRU
090300                     370-WRITE-ONE-INSIGHT-EXIT.
090400
090500 330-RULE-SALES-TREND-EXIT.
090600     EXIT.
090700
090800 332-SUM-RECENT-SALE.
090900
091000     ADD WS-SLE-TOTAL-AMOUNT (WS-GENSUB) TO WS-RECENT-TL.
091100     ADD 1 TO WS-GENSUB.
091200
091300 332-SUM-RECENT-SALE-EXIT.
091400     EXIT.
091500
091600 334-SUM-OLDER-SALE.
091700
091800     ADD WS-SLE-TOTAL-AMOUNT (WS-GENSUB) TO WS-OLDER-TL.
091900     ADD 1 TO WS-GENSUB.
092000
092100 334-SUM-OLDER-SALE-EXIT.
092200     EXIT.
092300
092400 340-RULE-HIGH-DEBT.
092500
092600     COMPUTE WS-HIGH-DEBT-LIMIT = MET-TOTAL-REVENUE * 0.30.
092700     IF MET-PENDING-DEBTS > WS-HIGH-DEBT-LIMIT
092800         MOVE 'ERROR' TO INS-SEVERITY
092900         MOVE 'High Debt Alert' TO INS-TITLE
093000         MOVE MET-PENDING-DEBTS TO WS-EDIT-AMOUNT-17
093100         STRING 'Pending debts of ' DELIMITED BY SIZE
093200                WS-EDIT-AMOUNT-17 DELIMITED BY SIZE
093300                ' exceed 30% of revenue' DELIMITED BY SIZE
093400             INTO WS-INS-MESSAGE
093500         PERFORM 370-WRITE-ONE-INSIGHT THRU
093600                 370-WRITE-ONE-INSIGHT-EXIT.
093700
093800 340-RULE-HIGH-DEBT-EXIT.
093900     EXIT.
094000
094100 350-RULE-LOW-STOCK.
094200
094300     MOVE 0 TO WS-LOW-STOCK-CTR.
094400     MOVE SPACES TO WS-LOW-STOCK-NAMES.
094500     MOVE 1 TO WS-GENSUB.
094600     PERFORM 352-TEST-ONE-INVEN-ITEM THRU
094700             352-TEST-ONE-INVEN-ITEM-EXIT
094800         UNTIL WS-GENSUB > WS-INVEN-COUNT.
094900
095000     IF WS-LOW-STOCK-CTR > 0
095100         MOVE 'WARNING' TO INS-SEVERITY
095200         MOVE 'Low Stock Alert' TO INS-TITLE
095300         PERFORM 354-BUILD-LOW-STOCK-MSG THRU
095400                 354-BUILD-LOW-STOCK-MSG-EXIT
095500         PERFORM 370-WRITE-ONE-INSIGHT THRU
095600                 370-WRITE-ONE-INSIGHT-EXIT.
095700
095800 350-RULE-LOW-STOCK-EXIT.
095900     EXIT.
096000
096100 352-TEST-ONE-INVEN-ITEM.
096200
096300     IF WS-INV-BUSINESS (WS-GENSUB) = WS-CURRENT-BUSINESS
096400             AND WS-INV-QUANTITY (WS-GENSUB) < 10
096500         ADD 1 TO WS-LOW-STOCK-CTR
096600         IF WS-LOW-STOCK-CTR = 1
096700             MOVE WS-INV-NAME (WS-GENSUB) TO WS-LOW-STOCK-NAME-1
096800         ELSE
096900         IF WS-LOW-STOCK-CTR = 2
097000             MOVE WS-INV-NAME (WS-GENSUB) TO WS-LOW-STOCK-NAME-2
097100         ELSE
097200         IF WS-LOW-STOCK-CTR = 3
097300             MOVE WS-INV-NAME (WS-GENSUB) TO WS-LOW-STOCK-NAME-3.
097400     ADD 1 TO WS-GENSUB.
097500
097600 352-TEST-ONE-INVEN-ITEM-EXIT.
097700     EXIT.
097800
097900 354-BUILD-LOW-STOCK-MSG.
098000
098100     IF WS-LOW-STOCK-CTR <= 3
098200         STRING WS-LOW-STOCK-CTR DELIMITED BY SIZE
098300                ' item(s) low on stock: ' DELIMITED BY SIZE
098400                WS-LOW-STOCK-NAME-1 DELIMITED BY SPACE
098500                ' ' DELIMITED BY SIZE
098600                WS-LOW-STOCK-NAME-2 DELIMITED BY SPACE
098700                ' ' DELIMITED BY SIZE
098800                WS-LOW-STOCK-NAME-3 DELIMITED BY SPACE
098900             INTO WS-INS-MESSAGE
099000     ELSE
099100         COMPUTE WS-GENSUB = WS-LOW-STOCK-CTR - 3
099200         STRING WS-LOW-STOCK-CTR DELIMITED BY SIZE
099300                ' item(s) low on stock: ' DELIMITED BY SIZE
099400                WS-LOW-STOCK-NAME-1 DELIMITED BY SPACE
099500                ' ' DELIMITED BY SIZE
099600                WS-LOW-STOCK-NAME-2 DELIMITED BY SPACE
099700                ' ' DELIMITED BY SIZE
099800                WS-LOW-STOCK-NAME-3 DELIMITED BY SPACE
099900                ' and ' DELIMITED BY SIZE
100000                WS-GENSUB DELIMITED BY SIZE
100100                ' more' DELIMITED BY SIZE
100200             INTO WS-INS-MESSAGE.
100300
100400 354-BUILD-LOW-STOCK-MSG-EXIT.
100500     EXIT.
100600
100700 360-RULE-DIVERSITY.
100800
100900     IF WS-PRODUCT-COUNT < 3
101000         MOVE 'INFO' TO INS-SEVERITY
101100         MOVE 'Limited Product Range' TO INS-TITLE
101200         STRING 'Only ' DELIMITED BY SIZE
101300                WS-PRODUCT-COUNT DELIMITED BY SIZE
101400                ' distinct product(s) sold - consider' DELIMITED
101500                    BY SIZE
101600                ' broadening the catalogue' DELIMITED BY SIZE
101700             INTO WS-INS-MESSAGE
101800         PERFORM 370-WRITE-ONE-INSIGHT THRU
101900                 370-WRITE-ONE-INSIGHT-EXIT.
102000
102100 360-RULE-DIVERSITY-EXIT.
102200     EXIT.
102300
102400 370-WRITE-ONE-INSIGHT.
102500
102600     MOVE SPACES        TO RL-INSIGHT-LINE.
102700     MOVE INS-SEVERITY   TO RL3-SEVERITY.
102800     MOVE INS-TITLE      TO RL3-TITLE.
102900     MOVE WS-INS-MESSAGE TO RL3-MESSAGE.
103000     WRITE REPORT-LINE FROM RL-INSIGHT-LINE.
103100     MOVE SPACES TO WS-INS-MESSAGE.
103200
103300 370-WRITE-ONE-INSIGHT-EXIT.
103400     EXIT.
103500
103600*----------------------------------------------------------------
103700*    400 SERIES - PRODUCT PERFORMANCE (SECTION 4)
103800*----------------------------------------------------------------
103900 400-PRODUCT-PERFORMANCE.
104000
104100     MOVE 1 TO WS-GENSUB.
104200     PERFORM 410-CALC-ONE-MARGIN THRU 410-CALC-ONE-MARGIN-EXIT
104300         UNTIL WS-GENSUB > WS-PRODUCT-COUNT.
104400
104500     CALL 'PRDSORT' USING WS-PRODUCT-TABLE, WS-PRODUCT-COUNT.
104600
104700     MOVE SPACES TO RL-TITLE-LINE.
104800     MOVE 'PRODUCT PERFORMANCE' TO RL-TITLE-TEXT.
104900     WRITE REPORT-LINE FROM RL-TITLE-LINE.
105000
105100     MOVE 0 TO WS-GENSUB.
105200     COMPUTE WS-GENSUB = 1.
105300     PERFORM 420-WRITE-ONE-PRODUCT THRU
105400             420-WRITE-ONE-PRODUCT-EXIT
105500         UNTIL WS-GENSUB > WS-PRODUCT-COUNT.
105600
105700     PERFORM 430-WRITE-PRODUCT-TOTAL THRU
105800             430-WRITE-PRODUCT-TOTAL-EXIT.
105900
106000 400-PRODUCT-PERFORMANCE-EXIT.
106100     EXIT.
106200
106300 410-CALC-ONE-MARGIN.
106400
106500     IF WS-PRF-REVENUE (WS-GENSUB) > 0
106600         COMPUTE WS-PRF-MARGIN (WS-GENSUB) ROUNDED =
106700                 (WS-PRF-PROFIT (WS-GENSUB) /
107000                  WS-PRF-REVENUE (WS-GENSUB)) * 100
107100     ELSE
107200         MOVE 0 TO WS-PRF-MARGIN (WS-GENSUB).
107300     ADD 1 TO WS-GENSUB.
107400
107500 410-CALC-ONE-MARGIN-EXIT.
107600     EXIT.
107700
107800 420-WRITE-ONE-PRODUCT.
107900
108000     MOVE SPACES TO RL-PRODUCT-DETAIL.
108100     MOVE WS-PRF-PRODUCT  (WS-GENSUB) TO RL4-PRODUCT.
108200     MOVE WS-PRF-QUANTITY (WS-GENSUB) TO RL4-QUANTITY.
108300     MOVE WS-PRF-REVENUE  (WS-GENSUB) TO RL4-REVENUE.
108400     MOVE WS-PRF-PROFIT   (WS-GENSUB) TO RL4-PROFIT.
108500     MOVE WS-PRF-MARGIN   (WS-GENSUB) TO RL4-MARGIN.
108600     WRITE REPORT-LINE FROM RL-PRODUCT-DETAIL.
108700     ADD 1 TO WS-GENSUB.
108800
108900 420-WRITE-ONE-PRODUCT-EXIT.
109000     EXIT.
109100
109200 430-WRITE-PRODUCT-TOTAL.
109300
109400     MOVE 0 TO WS-PTL-QUANTITY, WS-PTL-REVENUE, WS-PTL-PROFIT.
109500     MOVE SPACES TO RL-PRODUCT-TOTAL.
109600     MOVE 'TOTAL' TO RL4T-LABEL.
109700     MOVE 1 TO WS-GENSUB.
109900     PERFORM 432-SUM-ONE-PRODUCT-TL THRU
110000             432-SUM-ONE-PRODUCT-TL-EXIT
110100         UNTIL WS-GENSUB > WS-PRODUCT-COUNT.
110150     MOVE WS-PTL-QUANTITY TO RL4T-QUANTITY.
110160     MOVE WS-PTL-REVENUE  TO RL4T-REVENUE.
110170     MOVE WS-PTL-PROFIT   TO RL4T-PROFIT.
110200     WRITE REPORT-LINE FROM RL-PRODUCT-TOTAL.
110300
110400 430-WRITE-PRODUCT-TOTAL-EXIT.
110500     EXIT.
110600
110700 432-SUM-ONE-PRODUCT-TL.
110800
110900     ADD WS-PRF-QUANTITY (WS-GENSUB) TO WS-PTL-QUANTITY.
111000     ADD WS-PRF-REVENUE  (WS-GENSUB) TO WS-PTL-REVENUE.
111100     ADD WS-PRF-PROFIT   (WS-GENSUB) TO WS-PTL-PROFIT.
111200     ADD 1 TO WS-GENSUB.
111300
111400 432-SUM-ONE-PRODUCT-TL-EXIT.
111500     EXIT.
111600
111700*----------------------------------------------------------------
111800*    500 SERIES - REVENUE PROJECTION (SECTION 5)
111900*----------------------------------------------------------------
112000 500-PROJECT-REVENUE.
112100
112200     MOVE SPACES TO RL-PROJECTION-LINE.
112300     IF WS-SALE-COUNT >= 7
112400         MOVE 0 TO WS-RECENT-TL
112500         COMPUTE WS-GENSUB = WS-SALE-COUNT - 6
112600         PERFORM 332-SUM-RECENT-SALE THRU
112700                 332-SUM-RECENT-SALE-EXIT
112800             UNTIL WS-GENSUB > WS-SALE-COUNT
112900         COMPUTE WS-RECENT-AVG ROUNDED = WS-RECENT-TL / 7
113000         COMPUTE WS-EDIT-AMOUNT-17 = WS-RECENT-AVG * 30
113100         MOVE WS-EDIT-AMOUNT-17 TO RL5-VALUE
113200     ELSE
113300         MOVE 'INSUFFICIENT DATA' TO RL5-VALUE.
113400     WRITE REPORT-LINE FROM RL-PROJECTION-LINE.
113500
113600 500-PROJECT-REVENUE-EXIT.
113700     EXIT.
113800
113900*----------------------------------------------------------------
114000*    600 SERIES - DEBT BREAKDOWN (SECTION 6), NO SORT - THE
114100*    DEBTS TABLE IS SCANNED AND BUCKETED BY TYPE THEN STATUS.
114200*----------------------------------------------------------------
114300 600-DEBT-BREAKDOWN.
114400
114500     MOVE 0 TO WS-DBB-STATUS-TL (1, 1), WS-DBB-STATUS-TL (1, 2),
114600               WS-DBB-STATUS-TL (1, 3), WS-DBB-STATUS-TL (2, 1),
114700               WS-DBB-STATUS-TL (2, 2), WS-DBB-STATUS-TL (2, 3),
114800               WS-RECV-TOTAL-TL, WS-PAY-TOTAL-TL.
114900
115000     MOVE 1 TO WS-GENSUB.
115100     PERFORM 610-BUCKET-ONE-DEBT THRU 610-BUCKET-ONE-DEBT-EXIT
115200         UNTIL WS-GENSUB > WS-DEBTS-COUNT.
115300
115400     MOVE SPACES TO RL-TITLE-LINE.
115500     MOVE 'DEBT BREAKDOWN' TO RL-TITLE-TEXT.
115600     WRITE REPORT-LINE FROM RL-TITLE-LINE.
115700
115800     MOVE 1 TO WS-DEBT-TYPE-SUB.
115900     PERFORM 620-WRITE-ONE-DEBT-TYPE THRU
116000             620-WRITE-ONE-DEBT-TYPE-EXIT
116100         UNTIL WS-DEBT-TYPE-SUB > 2.
116200
116300 600-DEBT-BREAKDOWN-EXIT.
116400     EXIT.
116500
116600 610-BUCKET-ONE-DEBT.
116700
116800     IF WS-DBT-BUSINESS (WS-GENSUB) = WS-CURRENT-BUSINESS
116900         PERFORM 615-CLASSIFY-ONE-DEBT THRU
117000                 615-CLASSIFY-ONE-DEBT-EXIT.
117100     ADD 1 TO WS-GENSUB.
117200
117300 610-BUCKET-ONE-DEBT-EXIT.
117400     EXIT.
117500
117600 615-CLASSIFY-ONE-DEBT.
117700
117800     MOVE 1 TO WS-DEBT-STATUS-SUB.
117900     PERFORM 617-TEST-ONE-STATUS THRU 617-TEST-ONE-STATUS-EXIT
118000         UNTIL WS-DEBT-STATUS-SUB > 3
118100            OR WS-DBT-STATUS (WS-GENSUB) =
118200               WS-STATUS-ENTRY (WS-DEBT-STATUS-SUB).
118300
118400     IF WS-DEBT-STATUS-SUB <= 3
118500         IF WS-DBT-TYPE (WS-GENSUB) = 'R'
118600             ADD WS-DBT-AMOUNT (WS-GENSUB) TO
118700                     WS-DBB-STATUS-TL (1, WS-DEBT-STATUS-SUB)
118800             ADD WS-DBT-AMOUNT (WS-GENSUB) TO WS-RECV-TOTAL-TL
118900         ELSE
119000             ADD WS-DBT-AMOUNT (WS-GENSUB) TO
119100                     WS-DBB-STATUS-TL (2, WS-DEBT-STATUS-SUB)
119200             ADD WS-DBT-AMOUNT (WS-GENSUB) TO WS-PAY-TOTAL-TL.
119300
119400 615-CLASSIFY-ONE-DEBT-EXIT.
119500     EXIT.
119600
119700 617-TEST-ONE-STATUS.
119800
119900     ADD 1 TO WS-DEBT-STATUS-SUB.
120000
120100 617-TEST-ONE-STATUS-EXIT.
120200     EXIT.
120300
120400 620-WRITE-ONE-DEBT-TYPE.
120500
120600     MOVE SPACES TO RL-DEBT-LINE.
120700     IF WS-DEBT-TYPE-SUB = 1
120800         MOVE 'RECEIVABLES:' TO RL6-TYPE-LABEL
120900         MOVE WS-RECV-TOTAL-TL TO RL6-AMOUNT
121000     ELSE
121100         MOVE 'PAYABLES:'    TO RL6-TYPE-LABEL
121200         MOVE WS-PAY-TOTAL-TL  TO RL6-AMOUNT.
121300     WRITE REPORT-LINE FROM RL-DEBT-LINE.
121400
121500     MOVE 1 TO WS-DEBT-STATUS-SUB.
121600     PERFORM 625-WRITE-ONE-STATUS-SUBTOT THRU
121700             625-WRITE-ONE-STATUS-SUBTOT-EXIT
121800         UNTIL WS-DEBT-STATUS-SUB > 3.
121900
122000     ADD 1 TO WS-DEBT-TYPE-SUB.
122100
122200 620-WRITE-ONE-DEBT-TYPE-EXIT.
122300     EXIT.
122400
122500 625-WRITE-ONE-STATUS-SUBTOT.
122600
122700     MOVE SPACES TO RL-DEBT-LINE.
122800     MOVE WS-STATUS-ENTRY (WS-DEBT-STATUS-SUB) TO RL6-STATUS-LABEL.
122900     MOVE WS-DBB-STATUS-TL (WS-DEBT-TYPE-SUB, WS-DEBT-STATUS-SUB)
123000         TO RL6-AMOUNT.
123100     WRITE REPORT-LINE FROM RL-DEBT-LINE.
123200     ADD 1 TO WS-DEBT-STATUS-SUB.
123300
123400 625-WRITE-ONE-STATUS-SUBTOT-EXIT.
123500     EXIT.
123600
123700*----------------------------------------------------------------
123800*    700 SERIES - SECTIONS 1 AND 2 (HEADER AND KPI BLOCK)
123900*----------------------------------------------------------------
124000 710-WRITE-SECTION-1.
124100
124200     WRITE REPORT-LINE FROM RL-BLANK-LINE.
124300     MOVE SPACES TO RL-SECTION-1-HEADER.
124400     MOVE WS-CURRENT-BUSINESS TO RL1-BUSINESS-ID.
124500     IF WS-BIZ-WAS-FOUND
124600         MOVE WS-BIZ-NAME (WS-BIZ-FOUND-INDEX) TO RL1-BUSINESS-NAME
124700         MOVE WS-BIZ-TYPE (WS-BIZ-FOUND-INDEX) TO RL1-BUSINESS-TYPE
124800     ELSE
124900         MOVE SPACES TO RL1-BUSINESS-NAME, RL1-BUSINESS-TYPE.
125000     WRITE REPORT-LINE FROM RL-SECTION-1-HEADER.
125100
125200 710-WRITE-SECTION-1-EXIT.
125300     EXIT.
125400
125500 720-WRITE-SECTION-2.
125600
125700     MOVE 'TOTAL REVENUE'      TO RL2-LABEL.
125800     MOVE MET-TOTAL-REVENUE    TO RL2-VALUE.
125900     PERFORM 725-WRITE-KPI-LINE THRU 725-WRITE-KPI-LINE-EXIT.
126000
126100     MOVE 'TOTAL COST'         TO RL2-LABEL.
126200     MOVE MET-TOTAL-COST       TO RL2-VALUE.
126300     PERFORM 725-WRITE-KPI-LINE THRU 725-WRITE-KPI-LINE-EXIT.
126400
126500     MOVE 'TOTAL PROFIT'       TO RL2-LABEL.
126600     MOVE MET-TOTAL-PROFIT     TO RL2-VALUE.
126700     PERFORM 725-WRITE-KPI-LINE THRU 725-WRITE-KPI-LINE-EXIT.
126800
126900     MOVE SPACES TO RL-KPI-MARGIN-LINE.
127000     MOVE 'PROFIT MARGIN'      TO RL2M-LABEL.
127100     MOVE MET-PROFIT-MARGIN    TO RL2M-VALUE.
127200     WRITE REPORT-LINE FROM RL-KPI-MARGIN-LINE.
127300
127400     MOVE 'INVENTORY VALUE'    TO RL2-LABEL.
127500     MOVE MET-INVENTORY-VALUE  TO RL2-VALUE.
127600     PERFORM 725-WRITE-KPI-LINE THRU 725-WRITE-KPI-LINE-EXIT.
127700
127800     MOVE 'PENDING ORDERS'     TO RL2-LABEL.
127900     MOVE MET-PENDING-ORDERS   TO RL2-VALUE.
128000     PERFORM 725-WRITE-KPI-LINE THRU 725-WRITE-KPI-LINE-EXIT.
128100
128200     MOVE 'PENDING DEBTS'      TO RL2-LABEL.
128300     MOVE MET-PENDING-DEBTS    TO RL2-VALUE.
128400     PERFORM 725-WRITE-KPI-LINE THRU 725-WRITE-KPI-LINE-EXIT.
128500
128600     MOVE 'NET POSITION'       TO RL2-LABEL.
128700     MOVE MET-NET-POSITION     TO RL2-VALUE.
128800     PERFORM 725-WRITE-KPI-LINE THRU 725-WRITE-KPI-LINE-EXIT.
128900
129000 720-WRITE-SECTION-2-EXIT.
129100     EXIT.
129200
129300 725-WRITE-KPI-LINE.
129400
129600     WRITE REPORT-LINE FROM RL-KPI-LINE.
129700
129800 725-WRITE-KPI-LINE-EXIT.
129900     EXIT.
130000
130100*----------------------------------------------------------------
130200*    800 SERIES - FILE I/O AND PLATFORM-TABLE MAINTENANCE
130300*----------------------------------------------------------------
130400 700-READ-RUN-PARM-IN.
130500
130600     READ RUN-PARM-IN
130700         AT END MOVE SPACES TO WS-RUN-DATE.
130800     IF NOT SPACES = RUN-PARM-IN-RECORD
130900         MOVE PARM-RUN-DATE TO WS-RUN-DATE.
131000
131100 700-READ-RUN-PARM-IN-EXIT.
131200     EXIT.
131300
131400 800-READ-SALES-MASTER-IN.
131500
131600     READ SALES-MASTER-IN
131700         AT END MOVE 'YES' TO WS-EOF-SALES-IN-SW.
131800
131900 800-READ-SALES-MASTER-IN-EXIT.
132000     EXIT.
132100
132200 800-READ-INVEN-MASTER-IN.
132300
132400     READ INVEN-MASTER-IN
132500         AT END MOVE 'YES' TO WS-EOF-INVEN-IN-SW.
132600
132700 800-READ-INVEN-MASTER-IN-EXIT.
132800     EXIT.
132900
133000 800-READ-ORDERS-MASTER-IN.
133100
133200     READ ORDERS-MASTER-IN
133300         AT END MOVE 'YES' TO WS-EOF-ORDERS-IN-SW.
133400
133500 800-READ-ORDERS-MASTER-IN-EXIT.
133600     EXIT.
133700
133800 800-READ-DEBTS-MASTER-IN.
133900
134000     READ DEBTS-MASTER-IN
134100         AT END MOVE 'YES' TO WS-EOF-DEBTS-IN-SW.
134200
134300 800-READ-DEBTS-MASTER-IN-EXIT.
134400     EXIT.
134500
134600 800-READ-USERS-MASTER-IN.
134700
134800     READ USERS-MASTER-IN
134900         AT END MOVE 'YES' TO WS-EOF-USERS-IN-SW.
135000
135100 800-READ-USERS-MASTER-IN-EXIT.
135200     EXIT.
135300
135400 800-UPDATE-PLATFORM-TABLE.
135500
135600     IF WS-BIZ-WAS-FOUND
135700         MOVE WS-SALE-COUNT TO
135800                 WS-BIZ-SALE-COUNT (WS-BIZ-FOUND-INDEX)
135900         MOVE MET-TOTAL-REVENUE TO
136000                 WS-BIZ-REVENUE (WS-BIZ-FOUND-INDEX).
136100     ADD WS-SALE-COUNT TO WS-TOTAL-SALES-RECS.
136200
136300 800-UPDATE-PLATFORM-TABLE-EXIT.
136400     EXIT.
136500
136600*----------------------------------------------------------------
136700*    900 SERIES - PLATFORM ROLLUP (SECTION 7, FINAL PAGES)
136800*----------------------------------------------------------------
136900 900-PLATFORM-ROLLUP.
137000
137100     MOVE SPACES TO RL-TITLE-LINE.
137200     WRITE REPORT-LINE FROM RL-BLANK-LINE.
137300     MOVE 'PLATFORM SUMMARY' TO RL-TITLE-TEXT.
137400     WRITE REPORT-LINE FROM RL-TITLE-LINE.
137500
137600     MOVE 1 TO WS-GENSUB.
137700     PERFORM 910-WRITE-ONE-BIZ-LINE THRU
137800             910-WRITE-ONE-BIZ-LINE-EXIT
137900         UNTIL WS-GENSUB > WS-BIZ-COUNT.
138000
138100     MOVE 1 TO WS-GENSUB.
138200     PERFORM 920-TEST-ONE-REGISTRATION THRU
138300             920-TEST-ONE-REGISTRATION-EXIT
138400         UNTIL WS-GENSUB > WS-BIZ-COUNT.
138500
138600     MOVE SPACES TO RL-PLATFORM-TOTALS-LINE.
138700     MOVE 'TOTAL BUSINESSES'      TO RL8-LABEL.
138800     MOVE WS-BIZ-COUNT             TO RL8-VALUE.
138900     WRITE REPORT-LINE FROM RL-PLATFORM-TOTALS-LINE.
139000
139100     MOVE 'TOTAL SALES RECORDS'   TO RL8-LABEL.
139200     MOVE WS-TOTAL-SALES-RECS      TO RL8-VALUE.
139300     WRITE REPORT-LINE FROM RL-PLATFORM-TOTALS-LINE.
139400
139500     MOVE 'REGISTERED TODAY'      TO RL8-LABEL.
139600     MOVE WS-REGISTERED-TODAY-CTR  TO RL8-VALUE.
139700     WRITE REPORT-LINE FROM RL-PLATFORM-TOTALS-LINE.
139800
139900     MOVE 'REGISTERED THIS WEEK'  TO RL8-LABEL.
140000     MOVE WS-REGISTERED-WEEK-CTR   TO RL8-VALUE.
140100     WRITE REPORT-LINE FROM RL-PLATFORM-TOTALS-LINE.
140200
140300     CALL 'BIZSORT' USING WS-BIZ-TABLE, WS-BIZ-COUNT.
140400
140500     MOVE SPACES TO RL-TITLE-LINE.
140600     MOVE 'TOP 10 BUSINESSES BY REVENUE' TO RL-TITLE-TEXT.
140700     WRITE REPORT-LINE FROM RL-TITLE-LINE.
140800
140900     MOVE 1 TO WS-TOP-RANK-SUB.
141000     PERFORM 930-WRITE-ONE-TOP10-LINE THRU
141100             930-WRITE-ONE-TOP10-LINE-EXIT
141200         UNTIL WS-TOP-RANK-SUB > 10
141300            OR WS-TOP-RANK-SUB > WS-BIZ-COUNT.
141400
141500 900-PLATFORM-ROLLUP-EXIT.
141600     EXIT.
141700
141800 910-WRITE-ONE-BIZ-LINE.
141900
142000     MOVE SPACES TO RL-BIZ-LIST-LINE.
142100     MOVE WS-BIZ-USERNAME     (WS-GENSUB) TO RL7-USERNAME.
142200     MOVE WS-BIZ-NAME         (WS-GENSUB) TO RL7-BIZ-NAME.
142300     MOVE WS-BIZ-TYPE         (WS-GENSUB) TO RL7-BIZ-TYPE.
142400     MOVE WS-BIZ-SALE-COUNT   (WS-GENSUB) TO RL7-SALE-COUNT.
142500     MOVE WS-BIZ-REVENUE      (WS-GENSUB) TO RL7-REVENUE.
142600     MOVE WS-BIZ-CREATED-DATE (WS-GENSUB) TO RL7-REG-DATE.
142700     WRITE REPORT-LINE FROM RL-BIZ-LIST-LINE.
142800     ADD 1 TO WS-GENSUB.
142900
143000 910-WRITE-ONE-BIZ-LINE-EXIT.
143100     EXIT.
143200
143300 920-TEST-ONE-REGISTRATION.
143400
143600     MOVE PARM-RUN-YY OF RUN-PARM-IN-RECORD TO DM-DUE-YY.
143700     MOVE PARM-RUN-MM OF RUN-PARM-IN-RECORD TO DM-DUE-MM.
143800     MOVE PARM-RUN-DD OF RUN-PARM-IN-RECORD TO DM-DUE-DD.
143900     MOVE WS-BIZ-CREATED-DATE (WS-GENSUB) (1:4) TO DM-RUN-YY.
144000     MOVE WS-BIZ-CREATED-DATE (WS-GENSUB) (6:2) TO DM-RUN-MM.
144100     MOVE WS-BIZ-CREATED-DATE (WS-GENSUB) (9:2) TO DM-RUN-DD.
144200     PERFORM 950-CALC-DAYS-TO-DUE THRU 950-CALC-DAYS-TO-DUE-EXIT.
144300
144400     IF DM-DAYS-TO-DUE < 1
144500         ADD 1 TO WS-REGISTERED-TODAY-CTR.
144600     IF DM-DAYS-TO-DUE < 7
144700         ADD 1 TO WS-REGISTERED-WEEK-CTR.
144800     ADD 1 TO WS-GENSUB.
144900
145000 920-TEST-ONE-REGISTRATION-EXIT.
145100     EXIT.
145200
145300 930-WRITE-ONE-TOP10-LINE.
145400
145500     MOVE SPACES TO RL-TOP10-LINE.
145600     MOVE WS-TOP-RANK-SUB TO RL9-RANK.
145700     MOVE WS-BIZ-NAME    (WS-TOP-RANK-SUB) TO RL9-BIZ-NAME.
145800     MOVE WS-BIZ-REVENUE (WS-TOP-RANK-SUB) TO RL9-REVENUE.
145900     WRITE REPORT-LINE FROM RL-TOP10-LINE.
146000     ADD 1 TO WS-TOP-RANK-SUB.
146100
146200 930-WRITE-ONE-TOP10-LINE-EXIT.
146300     EXIT.
146400
146500*    REGISTRATION-AGE DATE MATH - SHARED COPYBOOK, ROLES SWAPPED:
146550*    DM-DUE-* CARRIES THE RUN DATE, DM-RUN-* CARRIES THE
146560*    BUSINESS'S CREATED DATE, SO THE RESULT IS REGISTRATION AGE.
146800     COPY DATEMATH.
146900*    END OF PROGRAM BIZRPT
