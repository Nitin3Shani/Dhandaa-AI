000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PRDACC.
000300 AUTHOR.        R P KOWALSKI.
000400 INSTALLATION.  SHOPINSIGHT PRO - BATCH ANALYTICS.
000500 DATE-WRITTEN.  03-02-92.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*----------------------------------------------------------------
000900*REMARKS.
001000*
001100*    CALLED SUBROUTINE - ACCUMULATES ONE SALE RECORD'S QUANTITY,
001200*    REVENUE AND PROFIT INTO THE CALLING PROGRAM'S PER-BUSINESS
001300*    PRODUCT-PERFORMANCE TABLE.  IF THE PRODUCT NAME IS NOT YET
001400*    IN THE TABLE A NEW ENTRY IS OPENED FOR IT.
001500*
001600*    LINKAGE (IN THIS ORDER) -
001700*        LS-SALE-PRODUCT     PRODUCT NAME ON THE SALE RECORD
001800*        LS-SALE-QUANTITY    UNITS SOLD
001900*        LS-SALE-REVENUE     SALE TOTAL AMOUNT
002000*        LS-SALE-PROFIT      SALE PROFIT
002100*        LS-PRODUCT-TABLE    THE PER-BUSINESS PRODUCT TABLE
002200*        LS-PRODUCT-COUNT    NUMBER OF ENTRIES CURRENTLY IN USE
002300*----------------------------------------------------------------
002400*    CHANGE LOG
002500*----------------------------------------------------------------
002600*    03-02-92  RPK  ORIGINAL - PART-NUMBER USAGE ACCUMULATOR FOR
002700*                   THE OLD SERVICE-CALL STATISTICS SUBROUTINE
002800*    11-03-98  HNT  Y2K REVIEW - NO DATE FIELDS, NO CHANGE
002900*                   REQUIRED, SIGNED OFF HNT 11-03-98
003000*    03-14-24  DJS  REWORKED FOR THE PRODUCT-PERFORMANCE SUMMARY,
003100*                   REQ 5502 - NOW TAKES QUANTITY/REVENUE/PROFIT
003200*                   INSTEAD OF A SINGLE SERVICE-CALL COUNT
003300*----------------------------------------------------------------
003400
003500 ENVIRONMENT DIVISION.
003550 CONFIGURATION SECTION.
003560 SOURCE-COMPUTER.   IBM-390.
003570 OBJECT-COMPUTER.   IBM-390.
003580 SPECIAL-NAMES.
003590     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700
003800 DATA DIVISION.
003900 WORKING-STORAGE SECTION.
004000
004100 01  WS-SEARCH-WORK-AREAS.
004200     05  WS-PROD-SUB               PIC S9(04) COMP.
004210     05  WS-PROD-SUB-EDIT  REDEFINES WS-PROD-SUB  PIC X(02).
004300     05  WS-FOUND-SW               PIC X(01) VALUE 'N'.
004400         88  WS-PRODUCT-FOUND      VALUE 'Y'.
004500         88  WS-PRODUCT-NOT-FOUND  VALUE 'N'.
004600
004700 LINKAGE SECTION.
004800
004900 01  LS-SALE-PRODUCT               PIC X(30).
005000 01  LS-SALE-QUANTITY              PIC 9(05).
005100 01  LS-SALE-REVENUE               PIC S9(09)V99.
005110 01  LS-SALE-REVENUE-EDIT  REDEFINES LS-SALE-REVENUE.
005120     05  FILLER                    PIC S9(09).
005130     05  FILLER                    PIC 99.
005200 01  LS-SALE-PROFIT                PIC S9(09)V99.
005210 01  LS-SALE-PROFIT-EDIT   REDEFINES LS-SALE-PROFIT.
005220     05  FILLER                    PIC S9(09).
005230     05  FILLER                    PIC 99.
005300
005400 01  LS-PRODUCT-TABLE.
005500     05  LS-PRODUCT-ENTRY OCCURS 1 TO 200 TIMES
005600             DEPENDING ON LS-PRODUCT-COUNT
005700             INDEXED BY LS-PROD-IX.
005800         10  LS-PRF-PRODUCT        PIC X(30).
005900         10  LS-PRF-QUANTITY       PIC 9(07).
006000         10  LS-PRF-REVENUE        PIC S9(11)V99.
006100         10  LS-PRF-PROFIT         PIC S9(11)V99.
006200         10  LS-PRF-MARGIN         PIC S9(03)V99.
006300
006400 01  LS-PRODUCT-COUNT              PIC S9(04) COMP.
006500
006600 PROCEDURE DIVISION USING LS-SALE-PRODUCT, LS-SALE-QUANTITY,
006700         LS-SALE-REVENUE, LS-SALE-PROFIT, LS-PRODUCT-TABLE,
006800         LS-PRODUCT-COUNT.
006900
007000 000-MAINLINE.
007100
007200     MOVE 'N' TO WS-FOUND-SW.
007300     PERFORM 100-FIND-PRODUCT-ENTRY
007400             THRU 100-FIND-PRODUCT-ENTRY-EXIT.
007500
007600     IF WS-PRODUCT-NOT-FOUND
007700         PERFORM 200-OPEN-NEW-ENTRY THRU 200-OPEN-NEW-ENTRY-EXIT.
007800
007900     ADD LS-SALE-QUANTITY TO LS-PRF-QUANTITY (WS-PROD-SUB).
008000     ADD LS-SALE-REVENUE  TO LS-PRF-REVENUE  (WS-PROD-SUB).
008100     ADD LS-SALE-PROFIT   TO LS-PRF-PROFIT   (WS-PROD-SUB).
008200
008300     GOBACK.
008400
008500 000-MAINLINE-EXIT.
008600     EXIT.
008700
008800 100-FIND-PRODUCT-ENTRY.
008900*    LINEAR SEARCH - THE TABLE IS BUILT IN FIRST-SEEN ORDER, NOT
009000*    SORTED, SO A TABLE-SIZED SCAN IS THE ONLY OPTION HERE.
009100
009200     MOVE 1 TO WS-PROD-SUB.
009300     PERFORM 110-TEST-ONE-ENTRY THRU 110-TEST-ONE-ENTRY-EXIT
009400         UNTIL WS-PROD-SUB > LS-PRODUCT-COUNT
009500            OR WS-PRODUCT-FOUND.
009600
009700 100-FIND-PRODUCT-ENTRY-EXIT.
009800     EXIT.
009900
010000 110-TEST-ONE-ENTRY.
010100
010200     IF LS-PRF-PRODUCT (WS-PROD-SUB) = LS-SALE-PRODUCT
010300         MOVE 'Y' TO WS-FOUND-SW
010400     ELSE
010500         ADD 1 TO WS-PROD-SUB.
010600
010700 110-TEST-ONE-ENTRY-EXIT.
010800     EXIT.
010900
011000 200-OPEN-NEW-ENTRY.
011100
011200     ADD 1 TO LS-PRODUCT-COUNT.
011300     MOVE LS-PRODUCT-COUNT TO WS-PROD-SUB.
011400     MOVE LS-SALE-PRODUCT TO LS-PRF-PRODUCT (WS-PROD-SUB).
011500     MOVE 0 TO LS-PRF-QUANTITY (WS-PROD-SUB).
011600     MOVE 0 TO LS-PRF-REVENUE  (WS-PROD-SUB).
011700     MOVE 0 TO LS-PRF-PROFIT   (WS-PROD-SUB).
011800     MOVE 0 TO LS-PRF-MARGIN   (WS-PROD-SUB).
011900
012000 200-OPEN-NEW-ENTRY-EXIT.
012100     EXIT.
012200
012300*    END OF PROGRAM PRDACC
