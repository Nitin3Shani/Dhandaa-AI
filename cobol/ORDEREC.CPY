000010*---------------------------------------------------------------
000020*    ORDEREC  --  ORDERS MASTER RECORD LAYOUT
000030*    SHOPINSIGHT PRO  -  ORDERS CAPTURE SUBSYSTEM
000040*---------------------------------------------------------------
000050*    01-15-16  RPK  ORIGINAL COPYBOOK FOR ORDERS CAPTURE
000060*    06-22-17  TLM  ADDED ORD-DUE-DATE, ORD-DAYS-TO-DUE
000070*    03-14-24  DJS  ADDED ORD-AGING DERIVED FIELD, REQ 5502
000080*---------------------------------------------------------------
000100 01  ORDERS-RECORD.
000110     05  ORD-ID                        PIC 9(05).
000120     05  ORD-BUSINESS                  PIC X(20).
000130     05  ORD-DESCRIPTION               PIC X(30).
000140     05  ORD-AMOUNT                    PIC S9(09)V99.
000150     05  ORD-CUSTOMER                  PIC X(30).
000160     05  ORD-STATUS                    PIC X(10).
000170     05  ORD-ORDER-DATE                PIC X(10).
000180     05  ORD-DUE-DATE                  PIC X(10).
000190     05  ORD-DUE-DATE-YMD REDEFINES ORD-DUE-DATE.
000200         10  ORD-DUE-YY                PIC X(04).
000210         10  FILLER                    PIC X.
000220         10  ORD-DUE-MM                PIC X(02).
000230         10  FILLER                    PIC X.
000240         10  ORD-DUE-DD                PIC X(02).
000250     05  ORD-DAYS-TO-DUE               PIC S9(05).
000260     05  ORD-AGING                     PIC X(10).
000270     05  FILLER                        PIC X(09).
