000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    INVNCAP.
000300 AUTHOR.        R P KOWALSKI.
000400 INSTALLATION.  SHOPINSIGHT PRO - BATCH ANALYTICS.
000500 DATE-WRITTEN.  01-08-1988.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*                     C H A N G E   L O G
001100******************************************************************
001200*   DATE      WHO   REQ/TKT   DESCRIPTION
001300*  --------   ----  -------   -----------------------------------
001400*  01-08-88   RPK   ------    ORIGINAL PROGRAM - INVENTORY
001500*                             CAPTURE FOR SMALL-BUSINESS STOCK
001600*                             LEDGER.
001700*  09-02-18   TLM   SI-0228   ADDED REORDER-LEVEL DEFAULTING -
001800*                             BLANK/ZERO INPUT NOW DEFAULTS TO 10.
001900*  02-09-99   WDL   SI-0118   Y2K CUTOVER - CONFIRMED DATE MATH
002000*                             DOWNSTREAM UNAFFECTED BY CENTURY.
002100*  04-05-07   TLM   SI-0201   CATEGORY NOW VALIDATED AGAINST THE
002200*                             SEVEN ALLOWED CATEGORY VALUES.
002300*  09-30-11   DJS   SI-0244   ADDED LOW-STOCK / OUT-OF-STOCK
002400*                             COUNTS TO THE EOJ DISPLAY.
002500*  03-14-24   DJS   SI-5502   REWORKED FOR THE ANALYTICS/INSIGHT
002600*                             ROLLUP PROJECT.
002700******************************************************************
002800*  REMARKS.
002900*      READS RAW INVENTORY ENTRIES, VALIDATES EACH ONE, DERIVES
003000*      THE EXTENDED LINE VALUE AND STOCK STATUS, AND WRITES THE
003100*      ENRICHED RECORD TO THE INVENTORY MASTER.  ITEM, LOW-STOCK
003200*      AND OUT-OF-STOCK COUNTS ARE SHOWN AT END OF FILE.
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.   IBM-390.
003700 OBJECT-COMPUTER.   IBM-390.
003800 SPECIAL-NAMES.
003900     UPSI-0 ON  WS-VERBOSE-SWITCH.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200
004300     SELECT INVEN-IN        ASSIGN TO INVENIN
004400            ORGANIZATION IS LINE SEQUENTIAL.
004500
004600     SELECT INVEN-MASTER    ASSIGN TO INVENMST
004700            FILE STATUS IS WS-INVENMST-STATUS.
004800
004900 DATA DIVISION.
005000 FILE SECTION.
005100
005200 FD  INVEN-IN
005300     RECORDING MODE IS F
005400     LABEL RECORDS ARE OMITTED
005500     RECORD CONTAINS 160 CHARACTERS
005600     DATA RECORD IS INVEN-IN-RECORD.
005700
005800 01  INVEN-IN-RECORD.
005900     COPY INVEREC.
006000
006100 FD  INVEN-MASTER
006200     RECORDING MODE IS F
006300     LABEL RECORDS ARE STANDARD
006400     RECORD CONTAINS 160 CHARACTERS
006500     BLOCK CONTAINS 0 RECORDS
006600     DATA RECORD IS INVEN-MASTER-RECORD.
006700
006800 01  INVEN-MASTER-RECORD.
006900     COPY INVEREC.
007000
007100 WORKING-STORAGE SECTION.
007200
007300 01  PROGRAM-INDICATOR-SWITCHES.
007400     05  WS-EOF-INVEN-IN-SW          PIC X(03)   VALUE 'NO '.
007500         88  EOF-INVEN-IN                         VALUE 'YES'.
007600     05  WS-VALID-ITEM-SW            PIC X(03)   VALUE SPACES.
007700         88  ITEM-IS-VALID                         VALUE 'YES'.
007800         88  ITEM-IS-INVALID                        VALUE 'NO '.
007900     05  WS-VERBOSE-SWITCH           PIC X(01)   VALUE 'N'.
008000
008100 01  WS-FILE-STATUS-FIELDS.
008200     05  WS-INVENMST-STATUS          PIC X(02)   VALUE SPACES.
008300
008400 01  WS-CATEGORY-TABLE-AREA.
008500     05  WS-CATEGORY-TBL.
008600         10  FILLER   PIC X(15)  VALUE 'Electronics    '.
008700         10  FILLER   PIC X(15)  VALUE 'Clothing       '.
008800         10  FILLER   PIC X(15)  VALUE 'Food           '.
008900         10  FILLER   PIC X(15)  VALUE 'Accessories    '.
009000         10  FILLER   PIC X(15)  VALUE 'Raw Materials  '.
009100         10  FILLER   PIC X(15)  VALUE 'Finished Goods '.
009200         10  FILLER   PIC X(15)  VALUE 'Other          '.
009300     05  WS-CATEGORY-TBL-R REDEFINES WS-CATEGORY-TBL.
009400         10  WS-CATEGORY-ENTRY  PIC X(15)  OCCURS 7 TIMES.
009500     05  WS-CATEGORY-SUB             PIC S9(03)  COMP VALUE 0.
009600
009700 01  WS-ACCUMULATORS.
009800     05  WS-READ-CTR                 PIC S9(07)  COMP VALUE 0.
009900     05  WS-WRITTEN-CTR              PIC S9(07)  COMP VALUE 0.
010000     05  WS-REJECT-CTR               PIC S9(07)  COMP VALUE 0.
010100     05  WS-LOW-STOCK-CTR             PIC S9(07)  COMP VALUE 0.
010200     05  WS-OUT-OF-STOCK-CTR          PIC S9(07)  COMP VALUE 0.
010300     05  WS-LINE-VALUE-TL             PIC S9(11)V99 COMP-3
010400                                                    VALUE 0.
010410     05  WS-LINE-VALUE-TL-EDIT REDEFINES WS-LINE-VALUE-TL
010415                                   PIC X(07).
010500
010600 01  WS-BREAK-CONTROLS.
010700     05  WS-PREVIOUS-BUSINESS        PIC X(20)   VALUE SPACES.
010800     05  WS-NEXT-ITEM-ID              PIC 9(05)  COMP VALUE 1.
010900
011000 01  WS-WORK-FIELDS.
011100     05  WS-DERIVED-LINE-VALUE        PIC S9(11)V99 COMP-3.
011200     05  WS-LINE-VALUE-EDIT REDEFINES WS-DERIVED-LINE-VALUE
011250                                   PIC X(07).
011500     05  WS-REJECT-REASON            PIC X(40)   VALUE SPACES.
011600
011700 01  DISPLAY-LINE.
011800     05  DISP-MESSAGE                PIC X(45).
011900     05  DISP-VALUE                  PIC ZZZ,ZZ9.
012000
012100 PROCEDURE DIVISION.
012200
012300 000-MAINLINE SECTION.
012400
012500     OPEN INPUT  INVEN-IN
012600          OUTPUT INVEN-MASTER.
012700     PERFORM 800-READ-INVEN-IN THRU 800-READ-INVEN-IN-EXIT.
012800     PERFORM 200-PROCESS-ONE-ITEM THRU 200-PROCESS-ONE-ITEM-EXIT
012900        UNTIL EOF-INVEN-IN.
013000     PERFORM 900-DISPLAY-RUN-TOTALS THRU
013100                                900-DISPLAY-RUN-TOTALS-EXIT.
013200     CLOSE INVEN-IN
013300           INVEN-MASTER.
013400     MOVE ZERO TO RETURN-CODE.
013500     GOBACK.
013600
013700 200-PROCESS-ONE-ITEM.
013800
013900     PERFORM 210-VALIDATE-ITEM THRU 210-VALIDATE-ITEM-EXIT.
014000     IF ITEM-IS-VALID
014100        IF INV-BUSINESS OF INVEN-IN-RECORD NOT =
014200                                         WS-PREVIOUS-BUSINESS
014300           MOVE 1 TO WS-NEXT-ITEM-ID
014400           MOVE INV-BUSINESS OF INVEN-IN-RECORD TO
014500                                         WS-PREVIOUS-BUSINESS
014600        END-IF
014700        PERFORM 300-DERIVE-LINE-VALUE-AND-STATUS THRU
014800                          300-DERIVE-LINE-VALUE-AND-STATUS-EXIT
014900        PERFORM 400-WRITE-INVEN-MASTER THRU
015000                          400-WRITE-INVEN-MASTER-EXIT
015100     ELSE
015200        ADD 1 TO WS-REJECT-CTR
015300        DISPLAY '** REJECTED **  ' WS-REJECT-REASON
015400     END-IF.
015500     PERFORM 800-READ-INVEN-IN THRU 800-READ-INVEN-IN-EXIT.
015600
015700 200-PROCESS-ONE-ITEM-EXIT.
015800     EXIT.
015900
016000 210-VALIDATE-ITEM.
016100
016200     MOVE 'YES' TO WS-VALID-ITEM-SW.
016300     IF INV-NAME OF INVEN-IN-RECORD = SPACES
016400        MOVE 'NO ' TO WS-VALID-ITEM-SW
016500        MOVE 'ITEM NAME IS BLANK' TO WS-REJECT-REASON
016600     END-IF.
016700     IF ITEM-IS-VALID AND
016800        INV-QUANTITY OF INVEN-IN-RECORD < 0
016900        MOVE 'NO ' TO WS-VALID-ITEM-SW
017000        MOVE 'QUANTITY IS NEGATIVE' TO WS-REJECT-REASON
017100     END-IF.
017200     IF ITEM-IS-VALID
017300        PERFORM 220-VALIDATE-CATEGORY THRU
017400                                 220-VALIDATE-CATEGORY-EXIT
017500     END-IF.
017600     IF INV-REORDER-LEVEL OF INVEN-IN-RECORD = 0
017700        MOVE 10 TO INV-REORDER-LEVEL OF INVEN-IN-RECORD
017800     END-IF.
017900     IF INV-SUPPLIER OF INVEN-IN-RECORD = SPACES
018000        MOVE 'N/A' TO INV-SUPPLIER OF INVEN-IN-RECORD
018100     END-IF.
018200
018300 210-VALIDATE-ITEM-EXIT.
018400     EXIT.
018500
018600 220-VALIDATE-CATEGORY.
018700
018800     SET WS-CATEGORY-SUB TO 1.
018900     SEARCH WS-CATEGORY-ENTRY
019000        AT END
019100           MOVE 'NO ' TO WS-VALID-ITEM-SW
019200           MOVE 'CATEGORY NOT IN ALLOWED LIST' TO
019300                                         WS-REJECT-REASON
019400        WHEN WS-CATEGORY-ENTRY (WS-CATEGORY-SUB) =
019500                       INV-CATEGORY OF INVEN-IN-RECORD
019600           CONTINUE.
019700
019800 220-VALIDATE-CATEGORY-EXIT.
019900     EXIT.
020000
020100 300-DERIVE-LINE-VALUE-AND-STATUS.
020200
020300     COMPUTE WS-DERIVED-LINE-VALUE ROUNDED =
020400             INV-QUANTITY OF INVEN-IN-RECORD *
020500             INV-UNIT-PRICE OF INVEN-IN-RECORD.
020600     MOVE WS-NEXT-ITEM-ID TO INV-ID OF INVEN-IN-RECORD.
020700     MOVE WS-DERIVED-LINE-VALUE TO INV-TOTAL-VALUE OF
020800                                          INVEN-IN-RECORD.
020900     IF INV-QUANTITY OF INVEN-IN-RECORD <
021000                       INV-REORDER-LEVEL OF INVEN-IN-RECORD
021100        MOVE 'LOW STOCK   ' TO INV-STATUS OF INVEN-IN-RECORD
021200        ADD 1 TO WS-LOW-STOCK-CTR
021300     ELSE
021400        MOVE 'IN STOCK    ' TO INV-STATUS OF INVEN-IN-RECORD
021500     END-IF.
021600     IF INV-QUANTITY OF INVEN-IN-RECORD = 0
021700        ADD 1 TO WS-OUT-OF-STOCK-CTR
021800     END-IF.
021900     ADD 1 TO WS-NEXT-ITEM-ID.
022000     ADD WS-DERIVED-LINE-VALUE TO WS-LINE-VALUE-TL.
022100
022200 300-DERIVE-LINE-VALUE-AND-STATUS-EXIT.
022300     EXIT.
022400
022500 400-WRITE-INVEN-MASTER.
022600
022700     MOVE INVEN-IN-RECORD TO INVEN-MASTER-RECORD.
022800     WRITE INVEN-MASTER-RECORD.
022900     ADD 1 TO WS-WRITTEN-CTR.
023000
023100 400-WRITE-INVEN-MASTER-EXIT.
023200     EXIT.
023300
023400 800-READ-INVEN-IN.
023500
023600     READ INVEN-IN
023700         AT END MOVE 'YES' TO WS-EOF-INVEN-IN-SW
023800                GO TO 800-READ-INVEN-IN-EXIT.
023900     ADD 1 TO WS-READ-CTR.
024000
024100 800-READ-INVEN-IN-EXIT.
024200     EXIT.
024300
024400 900-DISPLAY-RUN-TOTALS.
024500
024600     DISPLAY '****   INVNCAP RUN TOTALS   ****'.
024700     MOVE 'ITEM RECORDS READ                           ' TO
024800          DISP-MESSAGE.
024900     MOVE WS-READ-CTR TO DISP-VALUE.
025000     DISPLAY DISPLAY-LINE.
025100     MOVE 'ITEM RECORDS WRITTEN TO MASTER              ' TO
025200          DISP-MESSAGE.
025300     MOVE WS-WRITTEN-CTR TO DISP-VALUE.
025400     DISPLAY DISPLAY-LINE.
025500     MOVE 'ITEM RECORDS REJECTED                       ' TO
025600          DISP-MESSAGE.
025700     MOVE WS-REJECT-CTR TO DISP-VALUE.
025800     DISPLAY DISPLAY-LINE.
025900     MOVE 'ITEMS BELOW REORDER LEVEL (LOW STOCK)       ' TO
026000          DISP-MESSAGE.
026100     MOVE WS-LOW-STOCK-CTR TO DISP-VALUE.
026200     DISPLAY DISPLAY-LINE.
026300     MOVE 'ITEMS AT ZERO QUANTITY (OUT OF STOCK)       ' TO
026400          DISP-MESSAGE.
026500     MOVE WS-OUT-OF-STOCK-CTR TO DISP-VALUE.
026600     DISPLAY DISPLAY-LINE.
026700     DISPLAY '****   INVNCAP EOJ   ****'.
026800
026900 900-DISPLAY-RUN-TOTALS-EXIT.
027000     EXIT.
