000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    USERREG.
000300 AUTHOR.        RHONDA P. KOSTER.
000400 INSTALLATION.  SHOPINSIGHT PRO - PLATFORM SERVICES GROUP.
000500 DATE-WRITTEN.  04-18-91.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*----------------------------------------------------------------
000900*REMARKS.
001000*
001100*    NEW-BUSINESS REGISTRATION EDIT AND USER MASTER UPDATE.
001200*
001300*    READS THE CURRENT USER MASTER INTO A WORKING-STORAGE TABLE
001400*    (SORTED ASCENDING ON USERNAME) AND COPIES IT, UNCHANGED,
001500*    TO A NEW USER MASTER.  EACH REGISTRATION REQUEST ON THE
001600*    TRANSACTION FILE IS THEN EDITED -
001700*        - USERNAME MUST NOT ALREADY BE ON THE TABLE
001800*        - PASSWORD MUST BE AT LEAST 6 CHARACTERS
001900*        - PASSWORD AND CONFIRMATION MUST MATCH
002000*        - BUSINESS TYPE MUST BE ONE OF THE SEVEN ALLOWED VALUES
002100*    AND, IF ALL FOUR EDITS PASS, A NEW USER-TYPE RECORD IS
002200*    APPENDED TO THE NEW MASTER AND TO THE IN-MEMORY TABLE SO
002300*    A LATER CARD IN THE SAME RUN CANNOT RE-USE THE SAME NAME.
002400*
002500*    PASSWORD HASHING IS NOT DONE HERE - THE PASSWORD IS CARRIED
002600*    OPAQUE, AS STORED BY THE ON-LINE SIGN-UP FRONT END.
002700*----------------------------------------------------------------
002800*    CHANGE LOG
002900*----------------------------------------------------------------
003000*    04-18-91  RPK  ORIGINAL PROGRAM
003100*    02-09-95  RPK  ADDED PASSWORD CONFIRMATION EDIT, REQ 1144
003200*    11-03-98  HNT  Y2K REVIEW - USR-CREATED-DATE-YMD ALREADY
003300*                   CARRIES A FULL 4-DIGIT YEAR, NO CHANGE
003400*                   REQUIRED, SIGNED OFF HNT 11-03-98
003500*    05-22-07  WDL  RAISED USER TABLE LIMIT TO 2000 ENTRIES FOR
003600*                   THE MERGED-REGION ROLLOUT, REQ 3190
003700*    03-14-24  DJS  REWORKED FOR SHOPINSIGHT PRO - BUSINESS-TYPE
003800*                   EDIT ADDED, REQ 5502
003900*----------------------------------------------------------------
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-390.
004400 OBJECT-COMPUTER.  IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     UPSI-0 ON WS-VERBOSE-SWITCH.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100
005200     SELECT RUN-PARM-IN
005300         ASSIGN TO RUNPARM
005400         ORGANIZATION IS LINE SEQUENTIAL.
005500
005600     SELECT REGISTRATION-IN
005700         ASSIGN TO REGIN
005800         ORGANIZATION IS LINE SEQUENTIAL.
005900
006000     SELECT USERS-MASTER-IN
006100         ASSIGN TO USERMSTI
006200         ORGANIZATION IS SEQUENTIAL
006300         FILE STATUS IS WS-USERMSTI-STATUS.
006400
006500     SELECT USERS-MASTER-OUT
006600         ASSIGN TO USERMSTO
006700         ORGANIZATION IS SEQUENTIAL
006800         FILE STATUS IS WS-USERMSTO-STATUS.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200
007300 FD  RUN-PARM-IN
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE OMITTED
007600     RECORD CONTAINS 30 CHARACTERS.
007700 01  RUN-PARM-IN-RECORD.
007800     COPY RUNPARM.
007900
008000 FD  REGISTRATION-IN
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE OMITTED
008300     RECORD CONTAINS 90 CHARACTERS.
008400 01  REGISTRATION-IN-RECORD.
008500     COPY REGREQ.
008600
008700 FD  USERS-MASTER-IN
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 90 CHARACTERS.
009100 01  USERS-MASTER-IN-RECORD.
009200     COPY USERREC.
009300
009400 FD  USERS-MASTER-OUT
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 90 CHARACTERS.
009800 01  USERS-MASTER-OUT-RECORD.
009900     COPY USERREC.
010000
010100 WORKING-STORAGE SECTION.
010200
010300 01  PROGRAM-INDICATOR-SWITCHES.
010400     05  WS-VERBOSE-SWITCH         PIC X(01) VALUE 'N'.
010500     05  WS-EOF-USERMST-IN-SW      PIC X(01) VALUE 'N'.
010600         88  WS-EOF-USERMST-IN     VALUE 'Y'.
010700     05  WS-EOF-REGIN-SW           PIC X(01) VALUE 'N'.
010800         88  WS-EOF-REGIN          VALUE 'Y'.
010900     05  WS-VALID-REG-SW           PIC X(01) VALUE 'Y'.
011000         88  WS-VALID-REG          VALUE 'Y'.
011100         88  WS-INVALID-REG        VALUE 'N'.
011200
011300 01  WS-FILE-STATUS-FIELDS.
011400     05  WS-USERMSTI-STATUS        PIC X(02).
011500     05  WS-USERMSTO-STATUS        PIC X(02).
011600
011700 01  WS-ACCUMULATORS.
011800     05  WS-EXISTING-CTR           PIC S9(07) COMP.
011810     05  WS-EXISTING-CTR-R REDEFINES WS-EXISTING-CTR PIC X(04).
011900     05  WS-READ-CTR               PIC S9(07) COMP.
012000     05  WS-ADDED-CTR              PIC S9(07) COMP.
012010     05  WS-ADDED-CTR-R    REDEFINES WS-ADDED-CTR    PIC X(04).
012100     05  WS-REJECT-CTR             PIC S9(07) COMP.
012200     05  WS-REJECT-DUP-CTR         PIC S9(07) COMP.
012300     05  WS-REJECT-PWD-CTR         PIC S9(07) COMP.
012400     05  WS-REJECT-CONFIRM-CTR     PIC S9(07) COMP.
012500     05  WS-REJECT-BIZTYPE-CTR     PIC S9(07) COMP.
012600
012700 01  WS-PASSWORD-EDIT-FIELDS.
012800     05  WS-PWD-SCAN-IX            PIC S9(02) COMP.
012900     05  WS-PASSWORD-LENGTH        PIC S9(02) COMP.
013000
013100 01  WS-BIZTYPE-TBL-AREA.
013200     05  WS-BIZTYPE-TBL.
013300         10  FILLER PIC X(15) VALUE 'Retail Shop    '.
013400         10  FILLER PIC X(15) VALUE 'Restaurant     '.
013500         10  FILLER PIC X(15) VALUE 'Grocery Store  '.
013600         10  FILLER PIC X(15) VALUE 'Electronics    '.
013700         10  FILLER PIC X(15) VALUE 'Clothing       '.
013800         10  FILLER PIC X(15) VALUE 'Services       '.
013900         10  FILLER PIC X(15) VALUE 'Other          '.
014000     05  WS-BIZTYPE-TBL-R REDEFINES WS-BIZTYPE-TBL.
014100         10  WS-BIZTYPE-ENTRY OCCURS 7 TIMES
014200                 INDEXED BY WS-BIZTYPE-IX.
014300             15  WS-BIZTYPE-VALUE  PIC X(15).
014400
014500 01  WS-USER-TABLE-AREA.
014600     05  WS-TABLE-COUNT            PIC S9(04) COMP VALUE 0.
014700     05  WS-USER-TABLE.
014800         10  WS-TABLE-ENTRY OCCURS 1 TO 2000 TIMES
014900                 DEPENDING ON WS-TABLE-COUNT
015000                 ASCENDING KEY IS WS-TBL-USERNAME
015100                 INDEXED BY WS-TBL-IX.
015200             15  WS-TBL-USERNAME       PIC X(20).
015300             15  WS-TBL-BUSINESS-NAME  PIC X(30).
015400             15  WS-TBL-BUSINESS-TYPE  PIC X(15).
015500             15  FILLER                PIC X(05).
015600
015700 01  WS-SEARCH-RESULT-FIELDS.
015800     05  WS-FOUND-SWITCH           PIC X(01) VALUE 'N'.
015900         88  WS-NAME-FOUND         VALUE 'Y'.
016000         88  WS-NAME-NOT-FOUND     VALUE 'N'.
016100     05  WS-FOUND-INDEX            PIC S9(04) COMP.
016200
016300 01  WS-COUNT-DISPLAY              PIC ZZZ,ZZ9.
016400
016500 01  DISP-MESSAGE                  PIC X(46).
016600
016700 PROCEDURE DIVISION.
016800
016900 000-MAINLINE.
017000
017100     OPEN INPUT  RUN-PARM-IN
017200                 REGISTRATION-IN
017300                 USERS-MASTER-IN.
017400     OPEN OUTPUT USERS-MASTER-OUT.
017500
017600     PERFORM 800-READ-RUN-PARM-IN THRU 800-READ-RUN-PARM-IN-EXIT.
017700
017800     PERFORM 100-LOAD-ONE-EXISTING-USER
017900             THRU 100-LOAD-ONE-EXISTING-USER-EXIT
018000         UNTIL WS-EOF-USERMST-IN.
018100
018200     PERFORM 800-READ-REGISTRATION-IN
018300             THRU 800-READ-REGISTRATION-IN-EXIT.
018400
018500     PERFORM 200-PROCESS-ONE-REGISTRATION
018600             THRU 200-PROCESS-ONE-REGISTRATION-EXIT
018700         UNTIL WS-EOF-REGIN.
018800
018900     PERFORM 900-DISPLAY-RUN-TOTALS THRU
019000                                900-DISPLAY-RUN-TOTALS-EXIT.
019100
019200     CLOSE RUN-PARM-IN, REGISTRATION-IN, USERS-MASTER-IN,
019300           USERS-MASTER-OUT.
019400
019500     GOBACK.
019600
019700 000-MAINLINE-EXIT.
019800     EXIT.
019900
020000 100-LOAD-ONE-EXISTING-USER.
020100*    CARRY THE EXISTING MASTER RECORD FORWARD TO THE NEW MASTER
020200*    AND REGISTER ITS USERNAME IN THE IN-MEMORY TABLE.
020300
020400     ADD +1 TO WS-EXISTING-CTR.
020500
020600     WRITE USERS-MASTER-OUT-RECORD FROM USERS-MASTER-IN-RECORD.
020700
020800     ADD +1 TO WS-TABLE-COUNT.
020900     MOVE USR-USERNAME OF USERS-MASTER-IN-RECORD
021000         TO WS-TBL-USERNAME (WS-TABLE-COUNT).
021100     MOVE USR-BUSINESS-NAME OF USERS-MASTER-IN-RECORD
021200         TO WS-TBL-BUSINESS-NAME (WS-TABLE-COUNT).
021300     MOVE USR-BUSINESS-TYPE OF USERS-MASTER-IN-RECORD
021400         TO WS-TBL-BUSINESS-TYPE (WS-TABLE-COUNT).
021500
021600     PERFORM 800-READ-USERS-MASTER-IN
021700             THRU 800-READ-USERS-MASTER-IN-EXIT.
021800
021900 100-LOAD-ONE-EXISTING-USER-EXIT.
022000     EXIT.
022100
022200 200-PROCESS-ONE-REGISTRATION.
022300
022400     ADD +1 TO WS-READ-CTR.
022500     MOVE 'Y' TO WS-VALID-REG-SW.
022600
022700     PERFORM 210-VALIDATE-REGISTRATION
022800             THRU 210-VALIDATE-REGISTRATION-EXIT.
022900
023000     IF WS-VALID-REG
023100         PERFORM 400-ADD-USER-RECORD THRU
023200                                400-ADD-USER-RECORD-EXIT
023300     ELSE
023400         ADD +1 TO WS-REJECT-CTR.
023500
023600     PERFORM 800-READ-REGISTRATION-IN
023700             THRU 800-READ-REGISTRATION-IN-EXIT.
023800
023900 200-PROCESS-ONE-REGISTRATION-EXIT.
024000     EXIT.
024100
024200 210-VALIDATE-REGISTRATION.
024300
024400     CALL 'USRSRCH' USING REG-USERNAME OF REGISTRATION-IN-RECORD,
024500             WS-TABLE-COUNT, WS-USER-TABLE, WS-FOUND-SWITCH,
024600             WS-FOUND-INDEX.
024700
024800     IF WS-NAME-FOUND
024900         DISPLAY 'REJECTED - USERNAME ALREADY EXISTS - '
025000             REG-USERNAME OF REGISTRATION-IN-RECORD
025100         MOVE 'N' TO WS-VALID-REG-SW
025200         ADD +1 TO WS-REJECT-DUP-CTR
025300         GO TO 210-VALIDATE-REGISTRATION-EXIT.
025400
025500     PERFORM 220-CALC-PASSWORD-LENGTH
025600             THRU 220-CALC-PASSWORD-LENGTH-EXIT.
025700
025800     IF WS-PASSWORD-LENGTH < 6
025900         DISPLAY 'REJECTED - PASSWORD SHORTER THAN 6 CHARS - '
026000             REG-USERNAME OF REGISTRATION-IN-RECORD
026100         MOVE 'N' TO WS-VALID-REG-SW
026200         ADD +1 TO WS-REJECT-PWD-CTR
026300         GO TO 210-VALIDATE-REGISTRATION-EXIT.
026400
026500     IF REG-PASSWORD OF REGISTRATION-IN-RECORD NOT =
026600        REG-PASSWORD-CONFIRM OF REGISTRATION-IN-RECORD
026700         DISPLAY 'REJECTED - PASSWORD CONFIRMATION MISMATCH - '
026800             REG-USERNAME OF REGISTRATION-IN-RECORD
026900         MOVE 'N' TO WS-VALID-REG-SW
027000         ADD +1 TO WS-REJECT-CONFIRM-CTR
027100         GO TO 210-VALIDATE-REGISTRATION-EXIT.
027200
027300     SET WS-BIZTYPE-IX TO 1.
027400     SEARCH WS-BIZTYPE-ENTRY
027500         AT END
027600             DISPLAY 'REJECTED - INVALID BUSINESS TYPE - '
027700                 REG-USERNAME OF REGISTRATION-IN-RECORD
027800             MOVE 'N' TO WS-VALID-REG-SW
027900             ADD +1 TO WS-REJECT-BIZTYPE-CTR
028000         WHEN WS-BIZTYPE-VALUE (WS-BIZTYPE-IX) =
028100              REG-BUSINESS-TYPE OF REGISTRATION-IN-RECORD
028200             CONTINUE.
028300
028400 210-VALIDATE-REGISTRATION-EXIT.
028500     EXIT.
028600
028700 220-CALC-PASSWORD-LENGTH.
028800*    SCAN THE 8-BYTE PASSWORD FIELD FROM THE RIGHT FOR THE LAST
028900*    NON-SPACE CHARACTER - THAT POSITION IS ITS LENGTH.
029000
029100     MOVE 8 TO WS-PWD-SCAN-IX.
029200     PERFORM 225-SCAN-PASSWORD THRU 225-SCAN-PASSWORD-EXIT
029300         UNTIL WS-PWD-SCAN-IX = 0
029400            OR REG-PASSWORD OF REGISTRATION-IN-RECORD
029500               (WS-PWD-SCAN-IX:1) NOT = SPACE.
029600     MOVE WS-PWD-SCAN-IX TO WS-PASSWORD-LENGTH.
029700
029800 220-CALC-PASSWORD-LENGTH-EXIT.
029900     EXIT.
030000
030100 225-SCAN-PASSWORD.
030200     SUBTRACT 1 FROM WS-PWD-SCAN-IX.
030300 225-SCAN-PASSWORD-EXIT.
030400     EXIT.
030500
030600 400-ADD-USER-RECORD.
030700
030800     MOVE SPACES TO USERS-MASTER-OUT-RECORD.
030900     MOVE REG-USERNAME OF REGISTRATION-IN-RECORD
031000         TO USR-USERNAME OF USERS-MASTER-OUT-RECORD.
031100     MOVE 'user '  TO USR-TYPE OF USERS-MASTER-OUT-RECORD.
031200     MOVE REG-BUSINESS-NAME OF REGISTRATION-IN-RECORD
031300         TO USR-BUSINESS-NAME OF USERS-MASTER-OUT-RECORD.
031400     MOVE REG-BUSINESS-TYPE OF REGISTRATION-IN-RECORD
031500         TO USR-BUSINESS-TYPE OF USERS-MASTER-OUT-RECORD.
031600     MOVE PARM-RUN-DATE OF RUN-PARM-IN-RECORD
031700         TO USR-CREATED-DATE OF USERS-MASTER-OUT-RECORD.
031800     MOVE REG-PASSWORD OF REGISTRATION-IN-RECORD
031900         TO USR-PASSWORD OF USERS-MASTER-OUT-RECORD.
032000
032100     WRITE USERS-MASTER-OUT-RECORD.
032200
032300     ADD +1 TO WS-TABLE-COUNT.
032400     MOVE USR-USERNAME OF USERS-MASTER-OUT-RECORD
032500         TO WS-TBL-USERNAME (WS-TABLE-COUNT).
032600     MOVE USR-BUSINESS-NAME OF USERS-MASTER-OUT-RECORD
032700         TO WS-TBL-BUSINESS-NAME (WS-TABLE-COUNT).
032800     MOVE USR-BUSINESS-TYPE OF USERS-MASTER-OUT-RECORD
032900         TO WS-TBL-BUSINESS-TYPE (WS-TABLE-COUNT).
033000     ADD +1 TO WS-ADDED-CTR.
033100
033200 400-ADD-USER-RECORD-EXIT.
033300     EXIT.
033400
033500 800-READ-RUN-PARM-IN.
033600     READ RUN-PARM-IN
033700         AT END
033800             DISPLAY 'RUN PARM CARD MISSING - USING ZEROES'.
033900 800-READ-RUN-PARM-IN-EXIT.
034000     EXIT.
034100
034200 800-READ-REGISTRATION-IN.
034300     READ REGISTRATION-IN
034400         AT END
034500             MOVE 'Y' TO WS-EOF-REGIN-SW.
034600 800-READ-REGISTRATION-IN-EXIT.
034700     EXIT.
034800
034900 800-READ-USERS-MASTER-IN.
035000     READ USERS-MASTER-IN
035100         AT END
035200             MOVE 'Y' TO WS-EOF-USERMST-IN-SW.
035300 800-READ-USERS-MASTER-IN-EXIT.
035400     EXIT.
035500
035600 900-DISPLAY-RUN-TOTALS.
035700
035800     MOVE 'USER RECORDS CARRIED FORWARD UNCHANGED      ' TO
035900          DISP-MESSAGE.
036000     MOVE WS-EXISTING-CTR TO WS-COUNT-DISPLAY.
036100     DISPLAY DISP-MESSAGE WS-COUNT-DISPLAY.
036200
036300     MOVE 'REGISTRATION REQUESTS READ                   ' TO
036400          DISP-MESSAGE.
036500     MOVE WS-READ-CTR TO WS-COUNT-DISPLAY.
036600     DISPLAY DISP-MESSAGE WS-COUNT-DISPLAY.
036700
036800     MOVE 'NEW USER RECORDS ADDED                       ' TO
036900          DISP-MESSAGE.
037000     MOVE WS-ADDED-CTR TO WS-COUNT-DISPLAY.
037100     DISPLAY DISP-MESSAGE WS-COUNT-DISPLAY.
037200
037300     MOVE 'REGISTRATION REQUESTS REJECTED                ' TO
037400          DISP-MESSAGE.
037500     MOVE WS-REJECT-CTR TO WS-COUNT-DISPLAY.
037600     DISPLAY DISP-MESSAGE WS-COUNT-DISPLAY.
037700
037800     MOVE '  REJECTED - DUPLICATE USERNAME                ' TO
037900          DISP-MESSAGE.
038000     MOVE WS-REJECT-DUP-CTR TO WS-COUNT-DISPLAY.
038100     DISPLAY DISP-MESSAGE WS-COUNT-DISPLAY.
038200
038300     MOVE '  REJECTED - PASSWORD TOO SHORT                ' TO
038400          DISP-MESSAGE.
038500     MOVE WS-REJECT-PWD-CTR TO WS-COUNT-DISPLAY.
038600     DISPLAY DISP-MESSAGE WS-COUNT-DISPLAY.
038700
038800     MOVE '  REJECTED - PASSWORD CONFIRM MISMATCH          ' TO
038900          DISP-MESSAGE.
039000     MOVE WS-REJECT-CONFIRM-CTR TO WS-COUNT-DISPLAY.
039100     DISPLAY DISP-MESSAGE WS-COUNT-DISPLAY.
039200
039300     MOVE '  REJECTED - INVALID BUSINESS TYPE              ' TO
039400          DISP-MESSAGE.
039500     MOVE WS-REJECT-BIZTYPE-CTR TO WS-COUNT-DISPLAY.
039600     DISPLAY DISP-MESSAGE WS-COUNT-DISPLAY.
039700
039800 900-DISPLAY-RUN-TOTALS-EXIT.
039900     EXIT.
040000
040100*    END OF PROGRAM USERREG
