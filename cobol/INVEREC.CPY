000010*---------------------------------------------------------------
000020*    INVEREC  --  INVENTORY MASTER RECORD LAYOUT
000030*    SHOPINSIGHT PRO  -  INVENTORY CAPTURE SUBSYSTEM
000040*---------------------------------------------------------------
000050*    01-08-15  RPK  ORIGINAL COPYBOOK FOR INVENTORY CAPTURE
000060*    09-02-18  TLM  ADDED INV-REORDER-LEVEL, DEFAULT 10 UNITS
000070*    03-14-24  DJS  ADDED INV-STATUS DERIVED FIELD, REQ 5502
000080*---------------------------------------------------------------
000100 01  INVENTORY-RECORD.
000110     05  INV-ID                        PIC 9(05).
000120     05  INV-BUSINESS                  PIC X(20).
000130     05  INV-NAME                      PIC X(30).
000140     05  INV-QUANTITY                  PIC 9(07).
000150     05  INV-UNIT-PRICE                PIC S9(07)V99.
000160     05  INV-CATEGORY                  PIC X(15).
000170     05  INV-REORDER-LEVEL             PIC 9(05).
000180     05  INV-SUPPLIER                  PIC X(30).
000190     05  INV-ADDED-DATE                PIC X(10).
000200     05  INV-ADDED-DATE-YMD REDEFINES INV-ADDED-DATE.
000210         10  INV-ADDED-YY              PIC X(04).
000220         10  FILLER                    PIC X.
000230         10  INV-ADDED-MM              PIC X(02).
000240         10  FILLER                    PIC X.
000250         10  INV-ADDED-DD              PIC X(02).
000260     05  INV-TOTAL-VALUE               PIC S9(11)V99.
000270     05  INV-STATUS                    PIC X(12).
000280     05  FILLER                        PIC X(04).
