000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SALESCAP.
000300 AUTHOR.        R P KOWALSKI.
000400 INSTALLATION.  SHOPINSIGHT PRO - BATCH ANALYTICS.
000500 DATE-WRITTEN.  01-08-1988.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*                     C H A N G E   L O G
001100******************************************************************
001200*   DATE      WHO   REQ/TKT   DESCRIPTION
001300*  --------   ----  -------   -----------------------------------
001400*  01-08-88   RPK   ------    ORIGINAL PROGRAM - SALES CAPTURE
001500*                             FOR SMALL-BUSINESS SALES LEDGER.
001600*  05-19-89   RPK   SI-0012   ADDED SALE-COST-PER-UNIT, PROFIT
001700*                             CALCULATION PER ACCOUNTING REQUEST.
001800*  11-30-90   HNT   SI-0044   BLANK CUSTOMER NOW DEFAULTS TO THE
001900*                             LITERAL 'N/A' RATHER THAN SPACES.
002000*  02-14-92   RPK   SI-0061   SEQUENCE ID NOW ASSIGNED PER-
002100*                             BUSINESS, NOT GLOBALLY.
002200*  07-03-94   HNT   SI-0079   REJECT COUNT NOW SHOWN ON THE
002300*                             END-OF-JOB DIAGNOSTIC DISPLAY.
002400*  10-21-96   WDL   SI-0103   YEAR FIELD IN SALE-DATE WIDENED TO
002500*                             4 DIGITS FOR YEAR 2000 READINESS.
002600*  02-09-99   WDL   SI-0118   Y2K CUTOVER - CONFIRMED DATE MATH
002700*                             DOWNSTREAM UNAFFECTED BY CENTURY.
002800*  08-17-02   TLM   SI-0156   MINOR - REORDERED VALIDATION SO
002900*                             PRODUCT-BLANK CHECK FIRES FIRST.
003000*  04-05-07   TLM   SI-0201   RAISED SALE-QUANTITY TO PIC 9(05).
003100*  09-30-11   DJS   SI-0244   ADDED RUN TOTALS FOR PROFIT.
003200*  03-14-24   DJS   SI-5502   REWORKED FOR THE ANALYTICS/INSIGHT
003300*                             ROLLUP PROJECT (REPLACES THE OLD
003400*                             SPREADSHEET-BASED SALES LOG).
003500******************************************************************
003600*  REMARKS.
003700*      READS RAW SALE ENTRIES, VALIDATES EACH ONE, DERIVES THE
003800*      TOTAL AMOUNT / COST / PROFIT, ASSIGNS THE NEXT SEQUENCE
003900*      ID FOR THE OWNING BUSINESS, AND WRITES THE ENRICHED
004000*      RECORD TO THE SALES MASTER.  REJECTED RECORDS ARE SHOWN
004100*      ON SYSOUT WITH A REASON.  RUN TOTALS (COUNT, REVENUE,
004200*      PROFIT) ARE DISPLAYED AT END OF FILE.
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.   IBM-390.
004700 OBJECT-COMPUTER.   IBM-390.
004800 SPECIAL-NAMES.
004900     UPSI-0 ON  WS-VERBOSE-SWITCH.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200
005300     SELECT SALES-IN       ASSIGN TO SALESIN
005400            ORGANIZATION IS LINE SEQUENTIAL.
005500
005600     SELECT SALES-MASTER   ASSIGN TO SALESMST
005700            FILE STATUS IS WS-SALESMST-STATUS.
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100
006200 FD  SALES-IN
006300     RECORDING MODE IS F
006400     LABEL RECORDS ARE OMITTED
006500     RECORD CONTAINS 160 CHARACTERS
006600     DATA RECORD IS SALES-IN-RECORD.
006700
006800 01  SALES-IN-RECORD.
006900     COPY SALEREC.
007000
007100 FD  SALES-MASTER
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 160 CHARACTERS
007500     BLOCK CONTAINS 0 RECORDS
007600     DATA RECORD IS SALES-MASTER-RECORD.
007700
007800 01  SALES-MASTER-RECORD.
007900     COPY SALEREC.
008000
008100 WORKING-STORAGE SECTION.
008200
008300 01  PROGRAM-INDICATOR-SWITCHES.
008400     05  WS-EOF-SALES-IN-SW          PIC X(03)   VALUE 'NO '.
008500         88  EOF-SALES-IN                         VALUE 'YES'.
008600     05  WS-VALID-SALE-SW            PIC X(03)   VALUE SPACES.
008700         88  SALE-IS-VALID                        VALUE 'YES'.
008800         88  SALE-IS-INVALID                      VALUE 'NO '.
008900     05  WS-VERBOSE-SWITCH           PIC X(01)   VALUE 'N'.
009000
009100 01  WS-FILE-STATUS-FIELDS.
009200     05  WS-SALESMST-STATUS          PIC X(02)   VALUE SPACES.
009300
009400 01  WS-ACCUMULATORS.
009500     05  WS-READ-CTR                 PIC S9(07)  COMP VALUE 0.
009600     05  WS-WRITTEN-CTR              PIC S9(07)  COMP VALUE 0.
009700     05  WS-REJECT-CTR                PIC S9(07)  COMP VALUE 0.
009800     05  WS-BUSINESS-SALE-CTR         PIC S9(07)  COMP VALUE 0.
009900     05  WS-REVENUE-TL                PIC S9(11)V99 COMP-3 VALUE 0.
010000     05  WS-PROFIT-TL                 PIC S9(11)V99 COMP-3 VALUE 0.
010100
010200 01  WS-BREAK-CONTROLS.
010300     05  WS-PREVIOUS-BUSINESS        PIC X(20)   VALUE SPACES.
010400     05  WS-NEXT-SALE-ID              PIC 9(05)  COMP VALUE 1.
010500
010600 01  WS-WORK-FIELDS.
010700     05  WS-DERIVED-AMOUNT            PIC S9(09)V99 COMP-3.
010710     05  WS-SALE-AMOUNT-EDIT  REDEFINES WS-DERIVED-AMOUNT
010715                                   PIC X(06).
010800     05  WS-DERIVED-COST              PIC S9(09)V99 COMP-3.
010810     05  WS-SALE-COST-EDIT    REDEFINES WS-DERIVED-COST
010815                                   PIC X(06).
010900     05  WS-DERIVED-PROFIT            PIC S9(09)V99 COMP-3.
010910     05  WS-SALE-PROFIT-EDIT  REDEFINES WS-DERIVED-PROFIT
010915                                   PIC X(06).
011000     05  WS-REJECT-REASON            PIC X(40)   VALUE SPACES.
011400
011500 01  DISPLAY-LINE.
011600     05  DISP-MESSAGE                PIC X(45).
011700     05  DISP-VALUE                  PIC ZZZ,ZZ9.
011800
011900 PROCEDURE DIVISION.
012000
012100 000-MAINLINE SECTION.
012200
012300     OPEN INPUT  SALES-IN
012400          OUTPUT SALES-MASTER.
012500     PERFORM 800-READ-SALES-IN THRU 800-READ-SALES-IN-EXIT.
012600     PERFORM 200-PROCESS-ONE-SALE THRU 200-PROCESS-ONE-SALE-EXIT
012700        UNTIL EOF-SALES-IN.
012800     PERFORM 900-DISPLAY-RUN-TOTALS THRU
012900                                900-DISPLAY-RUN-TOTALS-EXIT.
013000     CLOSE SALES-IN
013100           SALES-MASTER.
013200     MOVE ZERO TO RETURN-CODE.
013300     GOBACK.
013400
013500 200-PROCESS-ONE-SALE.
013600
013700     PERFORM 210-VALIDATE-SALE THRU 210-VALIDATE-SALE-EXIT.
013800     IF SALE-IS-VALID
013900        IF SALE-BUSINESS OF SALES-IN-RECORD NOT =
014000                                         WS-PREVIOUS-BUSINESS
014100           MOVE 1 TO WS-NEXT-SALE-ID
014200           MOVE SALE-BUSINESS OF SALES-IN-RECORD TO
014300                                         WS-PREVIOUS-BUSINESS
014400        END-IF
014500        PERFORM 300-DERIVE-SALE-AMOUNTS THRU
014600                                 300-DERIVE-SALE-AMOUNTS-EXIT
014700        PERFORM 400-WRITE-SALES-MASTER THRU
014800                                 400-WRITE-SALES-MASTER-EXIT
014900     ELSE
015000        ADD 1 TO WS-REJECT-CTR
015100        DISPLAY '** REJECTED **  ' WS-REJECT-REASON
015200     END-IF.
015300     PERFORM 800-READ-SALES-IN THRU 800-READ-SALES-IN-EXIT.
015400
015500 200-PROCESS-ONE-SALE-EXIT.
015600     EXIT.
015700
015800 210-VALIDATE-SALE.
015900
016000     MOVE 'YES' TO WS-VALID-SALE-SW.
016100     IF SALE-PRODUCT OF SALES-IN-RECORD = SPACES
016200        MOVE 'NO ' TO WS-VALID-SALE-SW
016300        MOVE 'PRODUCT NAME IS BLANK' TO WS-REJECT-REASON
016400     END-IF.
016500     IF SALE-IS-VALID AND
016600        SALE-UNIT-PRICE OF SALES-IN-RECORD NOT > ZERO
016700        MOVE 'NO ' TO WS-VALID-SALE-SW
016800        MOVE 'UNIT PRICE NOT GREATER THAN ZERO' TO
016900                                         WS-REJECT-REASON
017000     END-IF.
017100     IF SALE-IS-VALID AND
017200        SALE-QUANTITY OF SALES-IN-RECORD < 1
017300        MOVE 'NO ' TO WS-VALID-SALE-SW
017400        MOVE 'QUANTITY LESS THAN ONE' TO WS-REJECT-REASON
017500     END-IF.
017600     IF SALE-CUSTOMER OF SALES-IN-RECORD = SPACES
017700        MOVE 'N/A' TO SALE-CUSTOMER OF SALES-IN-RECORD
017800     END-IF.
017900
018000 210-VALIDATE-SALE-EXIT.
018100     EXIT.
018200
018300 300-DERIVE-SALE-AMOUNTS.
018400
018500     COMPUTE WS-DERIVED-AMOUNT ROUNDED =
018600             SALE-QUANTITY OF SALES-IN-RECORD *
018700             SALE-UNIT-PRICE OF SALES-IN-RECORD.
018800     COMPUTE WS-DERIVED-COST ROUNDED =
018900             SALE-QUANTITY OF SALES-IN-RECORD *
019000             SALE-COST-PER-UNIT OF SALES-IN-RECORD.
019100     COMPUTE WS-DERIVED-PROFIT ROUNDED =
019200             WS-DERIVED-AMOUNT - WS-DERIVED-COST.
019300     MOVE WS-NEXT-SALE-ID TO SALE-ID OF SALES-IN-RECORD.
019400     MOVE WS-DERIVED-AMOUNT TO SALE-TOTAL-AMOUNT OF
019500                                          SALES-IN-RECORD.
019600     MOVE WS-DERIVED-COST TO SALE-COST OF SALES-IN-RECORD.
019700     MOVE WS-DERIVED-PROFIT TO SALE-PROFIT OF SALES-IN-RECORD.
019800     ADD 1 TO WS-NEXT-SALE-ID.
019900     ADD 1 TO WS-BUSINESS-SALE-CTR.
020000     ADD WS-DERIVED-AMOUNT TO WS-REVENUE-TL.
020100     ADD WS-DERIVED-PROFIT TO WS-PROFIT-TL.
020200
020300 300-DERIVE-SALE-AMOUNTS-EXIT.
020400     EXIT.
020500
020600 400-WRITE-SALES-MASTER.
020700
020800     MOVE SALES-IN-RECORD TO SALES-MASTER-RECORD.
020900     WRITE SALES-MASTER-RECORD.
021000     ADD 1 TO WS-WRITTEN-CTR.
021100
021200 400-WRITE-SALES-MASTER-EXIT.
021300     EXIT.
021400
021500 800-READ-SALES-IN.
021600
021700     READ SALES-IN
021800         AT END MOVE 'YES' TO WS-EOF-SALES-IN-SW
021900                GO TO 800-READ-SALES-IN-EXIT.
022000     ADD 1 TO WS-READ-CTR.
022100
022200 800-READ-SALES-IN-EXIT.
022300     EXIT.
022400
022500 900-DISPLAY-RUN-TOTALS.
022600
022700     DISPLAY '****   SALESCAP RUN TOTALS   ****'.
022800     MOVE 'SALE RECORDS READ                           ' TO
022900          DISP-MESSAGE.
023000     MOVE WS-READ-CTR TO DISP-VALUE.
023100     DISPLAY DISPLAY-LINE.
023200     MOVE 'SALE RECORDS WRITTEN TO MASTER              ' TO
023300          DISP-MESSAGE.
023400     MOVE WS-WRITTEN-CTR TO DISP-VALUE.
023500     DISPLAY DISPLAY-LINE.
023600     MOVE 'SALE RECORDS REJECTED                       ' TO
023700          DISP-MESSAGE.
023800     MOVE WS-REJECT-CTR TO DISP-VALUE.
023900     DISPLAY DISPLAY-LINE.
024000     DISPLAY '****   SALESCAP EOJ   ****'.
024100
024200 900-DISPLAY-RUN-TOTALS-EXIT.
024300     EXIT.
