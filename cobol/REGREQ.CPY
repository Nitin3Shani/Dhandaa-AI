000010*---------------------------------------------------------------
000020*    REGREQ  --  REGISTRATION REQUEST TRANSACTION LAYOUT
000030*    SHOPINSIGHT PRO  -  REGISTRATION SUBSYSTEM
000040*---------------------------------------------------------------
000050*    03-14-24  DJS  NEW COPYBOOK, REQ 5502 - ONE CARD PER
000060*                   NEW-BUSINESS SIGNUP REQUEST
000070*---------------------------------------------------------------
000100 01  REG-REQUEST-RECORD.
000110     05  REG-USERNAME                  PIC X(20).
000120     05  REG-PASSWORD                  PIC X(08).
000130     05  REG-PASSWORD-CONFIRM          PIC X(08).
000140     05  REG-BUSINESS-NAME              PIC X(30).
000150     05  REG-BUSINESS-TYPE              PIC X(15).
000160     05  FILLER                        PIC X(09).
