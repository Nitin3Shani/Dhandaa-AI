000010*---------------------------------------------------------------
000020*    SALEREC  --  SALES MASTER RECORD LAYOUT
000030*    SHOPINSIGHT PRO  -  SALES CAPTURE SUBSYSTEM
000040*---------------------------------------------------------------
000050*    01-08-15  RPK  ORIGINAL COPYBOOK FOR SALES CAPTURE
000060*    06-22-17  TLM  ADDED SALE-COST-PER-UNIT, SALE-PROFIT
000070*    11-03-21  RPK  WIDENED SALE-PRODUCT TO X(30) PER TICKET 4417
000080*    03-14-24  DJS  Y2K+ DATE REDEFINE FOR AGING WORK, REQ 5502
000090*---------------------------------------------------------------
000100 01  SALE-RECORD.
000110     05  SALE-ID                      PIC 9(05).
000120     05  SALE-BUSINESS                PIC X(20).
000130     05  SALE-PRODUCT                 PIC X(30).
000140     05  SALE-QUANTITY                PIC 9(05).
000150     05  SALE-UNIT-PRICE               PIC S9(07)V99.
000160     05  SALE-TOTAL-AMOUNT             PIC S9(09)V99.
000170     05  SALE-COST                     PIC S9(09)V99.
000180     05  SALE-PROFIT                   PIC S9(09)V99.
000190     05  SALE-COST-PER-UNIT            PIC S9(07)V99.
000200     05  SALE-CUSTOMER                 PIC X(30).
000210     05  SALE-DATE                     PIC X(10).
000220     05  SALE-DATE-YMD  REDEFINES SALE-DATE.
000230         10  SALE-DATE-YY              PIC X(04).
000240         10  FILLER                    PIC X.
000250         10  SALE-DATE-MM              PIC X(02).
000260         10  FILLER                    PIC X.
000270         10  SALE-DATE-DD              PIC X(02).
000280     05  FILLER                        PIC X(09).
