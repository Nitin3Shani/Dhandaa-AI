000010*---------------------------------------------------------------
000020*    DEBTREC  --  DEBTS / RECEIVABLES MASTER RECORD LAYOUT
000030*    SHOPINSIGHT PRO  -  DEBTS CAPTURE SUBSYSTEM
000040*---------------------------------------------------------------
000050*    02-02-16  RPK  ORIGINAL COPYBOOK FOR DEBTS CAPTURE
000060*    06-22-17  TLM  SPLIT DEBT-TYPE (R/P) FROM DEBT-STATUS
000070*    03-14-24  DJS  ADDED DEBT-AGING DERIVED FIELD, REQ 5502
000080*---------------------------------------------------------------
000100 01  DEBTS-RECORD.
000110     05  DEBT-ID                       PIC 9(05).
000120     05  DEBT-BUSINESS                 PIC X(20).
000130     05  DEBT-DEBTOR                   PIC X(30).
000140     05  DEBT-AMOUNT                   PIC S9(09)V99.
000150     05  DEBT-TYPE                     PIC X(01).
000160         88  DEBT-IS-RECEIVABLE        VALUE 'R'.
000170         88  DEBT-IS-PAYABLE           VALUE 'P'.
000180     05  DEBT-STATUS                   PIC X(15).
000190     05  DEBT-DATE                     PIC X(10).
000200     05  DEBT-DUE-DATE                 PIC X(10).
000210     05  DEBT-DUE-DATE-YMD REDEFINES DEBT-DUE-DATE.
000220         10  DEBT-DUE-YY               PIC X(04).
000230         10  FILLER                    PIC X.
000240         10  DEBT-DUE-MM               PIC X(02).
000250         10  FILLER                    PIC X.
000260         10  DEBT-DUE-DD               PIC X(02).
000270     05  DEBT-DAYS-TO-DUE              PIC S9(05).
000280     05  DEBT-AGING                    PIC X(10).
000290     05  FILLER                        PIC X(23).
