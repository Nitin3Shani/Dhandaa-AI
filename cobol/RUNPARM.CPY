000010*---------------------------------------------------------------
000020*    RUNPARM  --  RUN-DATE PARAMETER CARD LAYOUT
000030*    SHOPINSIGHT PRO  -  SHARED BY ALL AGING / DATE-AWARE RUNS
000040*---------------------------------------------------------------
000050*    03-14-24  DJS  NEW COPYBOOK, REQ 5502 - ONE CARD PER RUN
000060*                   GIVES THE "AS-OF" DATE FOR AGING MATH
000070*---------------------------------------------------------------
000100 01  RUN-PARM-RECORD.
000110     05  PARM-RUN-DATE                  PIC X(10).
000120     05  PARM-RUN-DATE-YMD REDEFINES PARM-RUN-DATE.
000130         10  PARM-RUN-YY                PIC 9(04).
000140         10  FILLER                     PIC X.
000150         10  PARM-RUN-MM                PIC 9(02).
000160         10  FILLER                     PIC X.
000170         10  PARM-RUN-DD                PIC 9(02).
000180     05  FILLER                        PIC X(20).
