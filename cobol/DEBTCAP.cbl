000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    DEBTCAP.
000300 AUTHOR.        R P KOWALSKI.
000400 INSTALLATION.  SHOPINSIGHT PRO - BATCH ANALYTICS.
000500 DATE-WRITTEN.  02-02-1988.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*                     C H A N G E   L O G
001100******************************************************************
001200*   DATE      WHO   REQ/TKT   DESCRIPTION
001300*  --------   ----  -------   -----------------------------------
001400*  02-02-88   RPK   ------    ORIGINAL PROGRAM - DEBTS/RECEIV-
001500*                             ABLES CAPTURE, MODELLED ON THE
001600*                             AGED TRIAL BALANCE SORT/BREAK JOB.
001700*  06-22-17   TLM   SI-0189   SPLIT DEBT-TYPE (R/P) OUT FROM
001800*                             DEBT-STATUS SO BOTH BREAK LEVELS
001900*                             COULD BE ACCUMULATED SEPARATELY.
002000*  02-09-99   WDL   SI-0118   Y2K CUTOVER - CONFIRMED DATE MATH
002100*                             DOWNSTREAM UNAFFECTED BY CENTURY.
002200*  09-30-11   DJS   SI-0244   ADDED RECEIVABLE/PAYABLE GRAND
002300*                             TOTALS TO THE EOJ DISPLAY.
002400*  03-14-24   DJS   SI-5502   REWORKED FOR THE ANALYTICS/INSIGHT
002500*                             ROLLUP PROJECT - AGING CLASS NOW
002600*                             DRIVEN OFF THE RUN-DATE PARM CARD,
002700*                             DUE-SOON WINDOW WIDENED TO 7 DAYS.
002800******************************************************************
002900*  REMARKS.
003000*      READS RAW DEBT/RECEIVABLE ENTRIES, VALIDATES EACH ONE,
003100*      DERIVES DAYS-TO-DUE AND AGING CLASS, SORTS THEM BY TYPE
003200*      THEN STATUS, AND WRITES THE ENRICHED, SORTED RECORD TO
003300*      THE DEBTS MASTER.  A TWO-LEVEL CONTROL BREAK (TYPE, THEN
003400*      STATUS) ACCUMULATES PENDING AND GRAND TOTALS, SHOWN AT
003500*      END OF FILE.
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.   IBM-390.
004000 OBJECT-COMPUTER.   IBM-390.
004100 SPECIAL-NAMES.
004200     UPSI-0 ON  WS-VERBOSE-SWITCH.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500
004600     SELECT RUN-PARM-IN     ASSIGN TO RUNPARMC
004700            ORGANIZATION IS LINE SEQUENTIAL.
004800
004900     SELECT DEBTS-IN        ASSIGN TO DEBTSIN
005000            ORGANIZATION IS LINE SEQUENTIAL.
005100
005200     SELECT DEBTS-SORT-FILE ASSIGN TO SORTWK01.
005300
005400     SELECT DEBTS-MASTER    ASSIGN TO DEBTSMST
005500            FILE STATUS IS WS-DEBTSMST-STATUS.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900
006000 FD  RUN-PARM-IN
006100     RECORDING MODE IS F
006200     LABEL RECORDS ARE OMITTED
006300     RECORD CONTAINS 30 CHARACTERS
006400     DATA RECORD IS RUN-PARM-IN-RECORD.
006500
006600 01  RUN-PARM-IN-RECORD.
006700     COPY RUNPARM.
006800
006900 FD  DEBTS-IN
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE OMITTED
007200     RECORD CONTAINS 140 CHARACTERS
007300     DATA RECORD IS DEBTS-IN-RECORD.
007400
007500 01  DEBTS-IN-RECORD.
007600     COPY DEBTREC.
007700
007800 SD  DEBTS-SORT-FILE
007900     RECORD CONTAINS 140 CHARACTERS
008000     DATA RECORD IS DEBTS-SORT-WORK.
008100
008200 01  DEBTS-SORT-WORK.
008300     05  DEBT-ID-SRT-WK              PIC 9(05).
008400     05  DEBT-BUSINESS-SRT-WK        PIC X(20).
008500     05  DEBT-DEBTOR-SRT-WK          PIC X(30).
008600     05  DEBT-AMOUNT-SRT-WK          PIC S9(09)V99.
008700     05  DEBT-TYPE-SRT-WK            PIC X(01).
008800     05  DEBT-STATUS-SRT-WK          PIC X(15).
008900     05  DEBT-DATE-SRT-WK            PIC X(10).
009000     05  DEBT-DUE-DATE-SRT-WK        PIC X(10).
009100     05  DEBT-DAYS-TO-DUE-SRT-WK     PIC S9(05).
009200     05  DEBT-AGING-SRT-WK           PIC X(10).
009300     05  FILLER                      PIC X(23).
009400
009500 FD  DEBTS-MASTER
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 140 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS DEBTS-MASTER-RECORD.
010100
010200 01  DEBTS-MASTER-RECORD.
010300     COPY DEBTREC.
010400
010500 WORKING-STORAGE SECTION.
010600
010700 01  PROGRAM-INDICATOR-SWITCHES.
010800     05  WS-EOF-DEBTS-IN-SW          PIC X(03)   VALUE 'NO '.
010900         88  EOF-DEBTS-IN                         VALUE 'YES'.
011000     05  WS-EOF-SRT-OUTPUT-SW        PIC X(03)   VALUE 'NO '.
011100         88  EOF-SRT-OUTPUT                        VALUE 'YES'.
011200     05  WS-VALID-DEBT-SW            PIC X(03)   VALUE SPACES.
011300         88  DEBT-IS-VALID                          VALUE 'YES'.
011400         88  DEBT-IS-INVALID                        VALUE 'NO '.
011500     05  WS-VERBOSE-SWITCH           PIC X(01)   VALUE 'N'.
011600
011700 01  WS-FILE-STATUS-FIELDS.
011800     05  WS-DEBTSMST-STATUS          PIC X(02)   VALUE SPACES.
011900
012000 01  WS-STATUS-TABLE-AREA.
012100     05  WS-STATUS-TBL.
012200         10  FILLER   PIC X(15)  VALUE 'Pending        '.
012300         10  FILLER   PIC X(15)  VALUE 'Partially Paid '.
012400         10  FILLER   PIC X(15)  VALUE 'Paid           '.
012500     05  WS-STATUS-TBL-R REDEFINES WS-STATUS-TBL.
012600         10  WS-STATUS-ENTRY     PIC X(15)  OCCURS 3 TIMES.
012700     05  WS-STATUS-SUB               PIC S9(03)  COMP VALUE 0.
012800
012900 01  WS-ACCUMULATORS.
013000     05  WS-READ-CTR                 PIC S9(07)  COMP VALUE 0.
013100     05  WS-REL-CTR                   PIC S9(07)  COMP VALUE 0.
013200     05  WS-RETR-CTR                  PIC S9(07)  COMP VALUE 0.
013300     05  WS-WRTN-CTR                  PIC S9(07)  COMP VALUE 0.
013400     05  WS-REJECT-CTR                PIC S9(07)  COMP VALUE 0.
013500     05  WS-PENDING-RECV-TL           PIC S9(11)V99 VALUE 0.
013510     05  WS-PEND-RECV-TL-R    REDEFINES WS-PENDING-RECV-TL.
013520         10  FILLER                   PIC S9(11).
013530         10  FILLER                   PIC 99.
013600     05  WS-PENDING-PAY-TL            PIC S9(11)V99 VALUE 0.
013610     05  WS-PEND-PAY-TL-R     REDEFINES WS-PENDING-PAY-TL.
013620         10  FILLER                   PIC S9(11).
013630         10  FILLER                   PIC 99.
013700     05  WS-TOTAL-RECV-TL             PIC S9(11)V99 VALUE 0.
013800     05  WS-TOTAL-PAY-TL              PIC S9(11)V99 VALUE 0.
013900
014000 01  WS-BREAK-CONTROLS.
014100     05  WS-PREVIOUS-TYPE            PIC X(01)   VALUE SPACES.
014200     05  WS-PREVIOUS-STATUS          PIC X(15)   VALUE SPACES.
014300     05  WS-STATUS-SUBTOTAL-TL       PIC S9(11)V99 VALUE 0.
014400     05  WS-NEXT-DEBT-ID              PIC 9(05)  COMP VALUE 1.
014500
014600 01  WS-WORK-FIELDS.
014700     05  WS-REJECT-REASON            PIC X(40)   VALUE SPACES.
014800
014900 01  WS-RUN-DATE-FIELDS.
015000     05  DM-RUN-YY                    PIC 9(04).
015100     05  DM-RUN-MM                    PIC 9(02).
015200     05  DM-RUN-DD                    PIC 9(02).
015300
015400 01  WS-DAYS-TO-DUE-FIELDS.
015500     05  DM-DUE-YY                    PIC 9(04).
015600     05  DM-DUE-MM                    PIC 9(02).
015700     05  DM-DUE-DD                    PIC 9(02).
015800     05  DM-DAYS-TO-DUE                PIC S9(05) COMP.
015900
016000 01  DISPLAY-LINE.
016100     05  DISP-MESSAGE                PIC X(45).
016200     05  DISP-VALUE                  PIC Z,ZZZ,ZZ9.99-.
016250
016260 01  WS-COUNT-DISPLAY                PIC ZZZ,ZZ9.
016300
016400 PROCEDURE DIVISION.
016500
016600 000-MAINLINE SECTION.
016700
016800     OPEN INPUT  RUN-PARM-IN.
016900     READ RUN-PARM-IN
017000         AT END DISPLAY 'DEBTCAP - MISSING RUN-DATE PARM CARD'
017100                MOVE 16 TO RETURN-CODE
017200                GOBACK.
017300     CLOSE RUN-PARM-IN.
017400     MOVE PARM-RUN-YY TO DM-RUN-YY.
017500     MOVE PARM-RUN-MM TO DM-RUN-MM.
017600     MOVE PARM-RUN-DD TO DM-RUN-DD.
017700     OPEN INPUT  DEBTS-IN
017800          OUTPUT DEBTS-MASTER.
017900     SORT DEBTS-SORT-FILE
018000          ON ASCENDING KEY DEBT-TYPE-SRT-WK
018100                           DEBT-STATUS-SRT-WK
018200          INPUT  PROCEDURE 200-SRT-INPUT-PROCD THRU 200-EXIT
018300          OUTPUT PROCEDURE 300-SRT-OUTPUT-PROCD THRU 300-EXIT.
018400     PERFORM 900-DISPLAY-RUN-TOTALS THRU
018500                                900-DISPLAY-RUN-TOTALS-EXIT.
018600     CLOSE DEBTS-IN
018700           DEBTS-MASTER.
018800     MOVE ZERO TO RETURN-CODE.
018900     GOBACK.
019000
019100 200-SRT-INPUT-PROCD SECTION.
019200
019300     MOVE 'NO ' TO WS-EOF-DEBTS-IN-SW.
019400     PERFORM 800-READ-DEBTS-IN THRU 800-READ-DEBTS-IN-EXIT.
019500     PERFORM 210-PRSS-INPUT-RECORDS THRU
019600                          210-PRSS-INPUT-RECORDS-EXIT
019700        UNTIL EOF-DEBTS-IN.
019800
019900 200-EXIT.
020000     EXIT.
020100
020200 210-PRSS-INPUT-RECORDS.
020300
020400     PERFORM 214-VALIDATE-DEBT THRU 214-VALIDATE-DEBT-EXIT.
020500     IF DEBT-IS-VALID
020600        PERFORM 300-DERIVE-AGING THRU 300-DERIVE-AGING-EXIT
020700        PERFORM 850-FORMAT-RELEASE THRU 850-FORMAT-RELEASE-EXIT
020800     ELSE
020900        ADD 1 TO WS-REJECT-CTR
021000        DISPLAY '** REJECTED **  ' WS-REJECT-REASON
021100     END-IF.
021200     PERFORM 800-READ-DEBTS-IN THRU 800-READ-DEBTS-IN-EXIT.
021300
021400 210-PRSS-INPUT-RECORDS-EXIT.
021500     EXIT.
021600
021700 214-VALIDATE-DEBT.
021800
021900     MOVE 'YES' TO WS-VALID-DEBT-SW.
022000     IF DEBT-DEBTOR OF DEBTS-IN-RECORD = SPACES
022100        MOVE 'NO ' TO WS-VALID-DEBT-SW
022200        MOVE 'DEBTOR NAME IS BLANK' TO WS-REJECT-REASON
022300     END-IF.
022400     IF DEBT-IS-VALID AND
022500        DEBT-AMOUNT OF DEBTS-IN-RECORD NOT > ZERO
022600        MOVE 'NO ' TO WS-VALID-DEBT-SW
022700        MOVE 'AMOUNT NOT GREATER THAN ZERO' TO WS-REJECT-REASON
022800     END-IF.
022900     IF DEBT-IS-VALID AND
023000        DEBT-TYPE OF DEBTS-IN-RECORD NOT = 'R' AND
023100        DEBT-TYPE OF DEBTS-IN-RECORD NOT = 'P'
023200        MOVE 'NO ' TO WS-VALID-DEBT-SW
023300        MOVE 'DEBT TYPE NOT R OR P' TO WS-REJECT-REASON
023400     END-IF.
023500     IF DEBT-IS-VALID
023600        SET WS-STATUS-SUB TO 1
023700        SEARCH WS-STATUS-ENTRY
023800           AT END
023900              MOVE 'NO ' TO WS-VALID-DEBT-SW
024000              MOVE 'STATUS NOT IN ALLOWED LIST' TO
024100                                         WS-REJECT-REASON
024200           WHEN WS-STATUS-ENTRY (WS-STATUS-SUB) =
024300                       DEBT-STATUS OF DEBTS-IN-RECORD
024400              CONTINUE
024500     END-IF.
024600
024700 214-VALIDATE-DEBT-EXIT.
024800     EXIT.
024900
025000 300-DERIVE-AGING.
025100
025200     MOVE DEBT-DUE-YY OF DEBTS-IN-RECORD TO DM-DUE-YY.
025300     MOVE DEBT-DUE-MM OF DEBTS-IN-RECORD TO DM-DUE-MM.
025400     MOVE DEBT-DUE-DD OF DEBTS-IN-RECORD TO DM-DUE-DD.
025500     PERFORM 950-CALC-DAYS-TO-DUE THRU 950-CALC-DAYS-TO-DUE-EXIT.
025600     MOVE DM-DAYS-TO-DUE TO DEBT-DAYS-TO-DUE OF DEBTS-IN-RECORD.
025700     MOVE WS-NEXT-DEBT-ID TO DEBT-ID OF DEBTS-IN-RECORD.
025800     IF DEBT-STATUS OF DEBTS-IN-RECORD = 'Pending        '
025900        IF DM-DAYS-TO-DUE < 0
026000           MOVE 'OVERDUE   ' TO DEBT-AGING OF DEBTS-IN-RECORD
026100        ELSE
026200           IF DM-DAYS-TO-DUE NOT > 7
026300              MOVE 'DUE-SOON  ' TO DEBT-AGING OF
026400                                          DEBTS-IN-RECORD
026500           ELSE
026600              MOVE 'NORMAL    ' TO DEBT-AGING OF
026700                                          DEBTS-IN-RECORD
026800           END-IF
026900        END-IF
027000        IF DEBT-TYPE OF DEBTS-IN-RECORD = 'R'
027100           ADD DEBT-AMOUNT OF DEBTS-IN-RECORD TO
027200                                     WS-PENDING-RECV-TL
027300        ELSE
027400           ADD DEBT-AMOUNT OF DEBTS-IN-RECORD TO
027500                                     WS-PENDING-PAY-TL
027600        END-IF
027700     ELSE
027800        MOVE 'NORMAL    ' TO DEBT-AGING OF DEBTS-IN-RECORD
027900     END-IF.
028000     IF DEBT-TYPE OF DEBTS-IN-RECORD = 'R'
028100        ADD DEBT-AMOUNT OF DEBTS-IN-RECORD TO WS-TOTAL-RECV-TL
028200     ELSE
028300        ADD DEBT-AMOUNT OF DEBTS-IN-RECORD TO WS-TOTAL-PAY-TL
028400     END-IF.
028500     ADD 1 TO WS-NEXT-DEBT-ID.
028600
028700 300-DERIVE-AGING-EXIT.
028800     EXIT.
028900
029000 300-SRT-OUTPUT-PROCD.
029100
029200     MOVE 'NO ' TO WS-EOF-SRT-OUTPUT-SW.
029300     MOVE ZERO TO WS-STATUS-SUBTOTAL-TL.
029400     PERFORM 900-RETURN-SRTD-REC THRU 900-RETURN-SRTD-REC-EXIT.
029500     IF NOT EOF-SRT-OUTPUT
029600        MOVE DEBT-TYPE-SRT-WK TO WS-PREVIOUS-TYPE
029700        MOVE DEBT-STATUS-SRT-WK TO WS-PREVIOUS-STATUS
029800     END-IF.
029900     PERFORM 340-PRSS-SORTED-OUTPUT THRU
030000                                    340-PRSS-SORTED-OUTPUT-EXIT
030100        UNTIL EOF-SRT-OUTPUT.
030200     PERFORM 400-PRSS-STATUS-BREAK THRU 400-PRSS-STATUS-BREAK-EXIT.
030300
030400 300-EXIT.
030500     EXIT.
030600
030700 340-PRSS-SORTED-OUTPUT.
030800
030900     IF DEBT-TYPE-SRT-WK NOT = WS-PREVIOUS-TYPE OR
031000        DEBT-STATUS-SRT-WK NOT = WS-PREVIOUS-STATUS
031100        PERFORM 400-PRSS-STATUS-BREAK THRU
031200                                    400-PRSS-STATUS-BREAK-EXIT
031300        MOVE DEBT-TYPE-SRT-WK TO WS-PREVIOUS-TYPE
031400        MOVE DEBT-STATUS-SRT-WK TO WS-PREVIOUS-STATUS
031500     END-IF.
031600     ADD DEBT-AMOUNT-SRT-WK TO WS-STATUS-SUBTOTAL-TL.
031700     PERFORM 950-WRITE-OUTPUT-REC THRU 950-WRITE-OUTPUT-REC-EXIT.
031800     PERFORM 900-RETURN-SRTD-REC THRU 900-RETURN-SRTD-REC-EXIT.
031900
032000 340-PRSS-SORTED-OUTPUT-EXIT.
032100     EXIT.
032200
032300 400-PRSS-STATUS-BREAK.
032400
032500     DISPLAY '   SUBTOTAL  TYPE=' WS-PREVIOUS-TYPE
032600             '  STATUS=' WS-PREVIOUS-STATUS
032700             '  AMT=' WS-STATUS-SUBTOTAL-TL.
032800     MOVE ZERO TO WS-STATUS-SUBTOTAL-TL.
032900
033000 400-PRSS-STATUS-BREAK-EXIT.
033100     EXIT.
033200
033300 850-FORMAT-RELEASE.
033400
033500     MOVE DEBT-ID OF DEBTS-IN-RECORD TO DEBT-ID-SRT-WK.
033600     MOVE DEBT-BUSINESS OF DEBTS-IN-RECORD TO
033700                                        DEBT-BUSINESS-SRT-WK.
033800     MOVE DEBT-DEBTOR OF DEBTS-IN-RECORD TO DEBT-DEBTOR-SRT-WK.
033900     MOVE DEBT-AMOUNT OF DEBTS-IN-RECORD TO DEBT-AMOUNT-SRT-WK.
034000     MOVE DEBT-TYPE OF DEBTS-IN-RECORD TO DEBT-TYPE-SRT-WK.
034100     MOVE DEBT-STATUS OF DEBTS-IN-RECORD TO DEBT-STATUS-SRT-WK.
034200     MOVE DEBT-DATE OF DEBTS-IN-RECORD TO DEBT-DATE-SRT-WK.
034300     MOVE DEBT-DUE-DATE OF DEBTS-IN-RECORD TO
034400                                        DEBT-DUE-DATE-SRT-WK.
034500     MOVE DEBT-DAYS-TO-DUE OF DEBTS-IN-RECORD TO
034600                                        DEBT-DAYS-TO-DUE-SRT-WK.
034700     MOVE DEBT-AGING OF DEBTS-IN-RECORD TO DEBT-AGING-SRT-WK.
034800     RELEASE DEBTS-SORT-WORK.
034900     ADD 1 TO WS-REL-CTR.
035000
035100 850-FORMAT-RELEASE-EXIT.
035200     EXIT.
035300
035400 800-READ-DEBTS-IN.
035500
035600     READ DEBTS-IN
035700         AT END MOVE 'YES' TO WS-EOF-DEBTS-IN-SW
035800                GO TO 800-READ-DEBTS-IN-EXIT.
035900     ADD 1 TO WS-READ-CTR.
036000
036100 800-READ-DEBTS-IN-EXIT.
036200     EXIT.
036300
036400 900-RETURN-SRTD-REC.
036500
036600     RETURN DEBTS-SORT-FILE
036700         AT END MOVE 'YES' TO WS-EOF-SRT-OUTPUT-SW
036800                GO TO 900-RETURN-SRTD-REC-EXIT.
036900     ADD 1 TO WS-RETR-CTR.
037000
037100 900-RETURN-SRTD-REC-EXIT.
037200     EXIT.
037300
037400 900-DISPLAY-RUN-TOTALS.
037500
037600     DISPLAY '****   DEBTCAP RUN TOTALS   ****'.
037700     MOVE 'DEBT RECORDS READ                           ' TO
037800          DISP-MESSAGE.
037900     MOVE WS-READ-CTR TO WS-COUNT-DISPLAY.
037910     DISPLAY DISP-MESSAGE WS-COUNT-DISPLAY.
038000     MOVE 'DEBT RECORDS WRITTEN TO MASTER              ' TO
038100          DISP-MESSAGE.
038150     MOVE WS-WRTN-CTR TO WS-COUNT-DISPLAY.
038200     DISPLAY DISP-MESSAGE WS-COUNT-DISPLAY.
038300     MOVE 'DEBT RECORDS REJECTED                       ' TO
038400          DISP-MESSAGE.
038450     MOVE WS-REJECT-CTR TO WS-COUNT-DISPLAY.
038500     DISPLAY DISP-MESSAGE WS-COUNT-DISPLAY.
038600     MOVE 'PENDING RECEIVABLES TOTAL                   ' TO
038700          DISP-MESSAGE.
038800     MOVE WS-PENDING-RECV-TL TO DISP-VALUE.
038900     DISPLAY DISPLAY-LINE.
039000     MOVE 'PENDING PAYABLES TOTAL                      ' TO
039100          DISP-MESSAGE.
039200     MOVE WS-PENDING-PAY-TL TO DISP-VALUE.
039300     DISPLAY DISPLAY-LINE.
039400     MOVE 'TOTAL RECEIVABLES (ALL STATUSES)            ' TO
039500          DISP-MESSAGE.
039600     MOVE WS-TOTAL-RECV-TL TO DISP-VALUE.
039700     DISPLAY DISPLAY-LINE.
039800     MOVE 'TOTAL PAYABLES (ALL STATUSES)               ' TO
039900          DISP-MESSAGE.
040000     MOVE WS-TOTAL-PAY-TL TO DISP-VALUE.
040100     DISPLAY DISPLAY-LINE.
040200     DISPLAY '****   DEBTCAP EOJ   ****'.
040300
040400 900-DISPLAY-RUN-TOTALS-EXIT.
040500     EXIT.
040600
040700 950-WRITE-OUTPUT-REC.
040800
040900     MOVE DEBT-ID-SRT-WK TO DEBT-ID OF DEBTS-MASTER-RECORD.
041000     MOVE DEBT-BUSINESS-SRT-WK TO
041100                             DEBT-BUSINESS OF DEBTS-MASTER-RECORD.
041200     MOVE DEBT-DEBTOR-SRT-WK TO
041300                             DEBT-DEBTOR OF DEBTS-MASTER-RECORD.
041400     MOVE DEBT-AMOUNT-SRT-WK TO
041500                             DEBT-AMOUNT OF DEBTS-MASTER-RECORD.
041600     MOVE DEBT-TYPE-SRT-WK TO DEBT-TYPE OF DEBTS-MASTER-RECORD.
041700     MOVE DEBT-STATUS-SRT-WK TO
041800                             DEBT-STATUS OF DEBTS-MASTER-RECORD.
041900     MOVE DEBT-DATE-SRT-WK TO DEBT-DATE OF DEBTS-MASTER-RECORD.
042000     MOVE DEBT-DUE-DATE-SRT-WK TO
042100                             DEBT-DUE-DATE OF DEBTS-MASTER-RECORD.
042200     MOVE DEBT-DAYS-TO-DUE-SRT-WK TO
042300                          DEBT-DAYS-TO-DUE OF DEBTS-MASTER-RECORD.
042400     MOVE DEBT-AGING-SRT-WK TO DEBT-AGING OF DEBTS-MASTER-RECORD.
042500     WRITE DEBTS-MASTER-RECORD.
042600     ADD 1 TO WS-WRTN-CTR.
042700
042800 950-WRITE-OUTPUT-REC-EXIT.
042900     EXIT.
043000
043100     COPY DATEMATH.
