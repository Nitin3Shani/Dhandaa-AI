000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ORDRCAP.
000300 AUTHOR.        R P KOWALSKI.
000400 INSTALLATION.  SHOPINSIGHT PRO - BATCH ANALYTICS.
000500 DATE-WRITTEN.  01-15-1988.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*                     C H A N G E   L O G
001100******************************************************************
001200*   DATE      WHO   REQ/TKT   DESCRIPTION
001300*  --------   ----  -------   -----------------------------------
001400*  01-15-88   RPK   ------    ORIGINAL PROGRAM - ORDERS CAPTURE
001500*                             FOR SMALL-BUSINESS ORDER LOG.
001600*  06-22-17   TLM   SI-0189   ADDED DUE-DATE DEFAULTING (ORDER
001700*                             DATE + 7) WHEN INPUT DUE DATE BLANK.
001800*  02-09-99   WDL   SI-0118   Y2K CUTOVER - CONFIRMED DATE MATH
001900*                             DOWNSTREAM UNAFFECTED BY CENTURY.
002000*  04-05-07   TLM   SI-0201   STATUS NOW VALIDATED AGAINST THE
002100*                             THREE ALLOWED STATUS VALUES.
002200*  09-30-11   DJS   SI-0244   ADDED PENDING/COMPLETED VALUE
002300*                             TOTALS TO THE EOJ DISPLAY.
002400*  03-14-24   DJS   SI-5502   REWORKED FOR THE ANALYTICS/INSIGHT
002500*                             ROLLUP PROJECT - AGING CLASS NOW
002600*                             DRIVEN OFF THE RUN-DATE PARM CARD.
002700******************************************************************
002800*  REMARKS.
002900*      READS RAW ORDER ENTRIES, VALIDATES EACH ONE, DEFAULTS THE
003000*      DUE DATE WHEN BLANK, DERIVES DAYS-TO-DUE AND AGING CLASS
003100*      AGAINST THE RUN-DATE PARM CARD, AND WRITES THE ENRICHED
003200*      RECORD TO THE ORDERS MASTER.  PENDING/COMPLETED VALUE
003300*      TOTALS ARE SHOWN AT END OF FILE.
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.   IBM-390.
003800 OBJECT-COMPUTER.   IBM-390.
003900 SPECIAL-NAMES.
004000     UPSI-0 ON  WS-VERBOSE-SWITCH.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300
004400     SELECT RUN-PARM-IN     ASSIGN TO RUNPARMC
004500            ORGANIZATION IS LINE SEQUENTIAL.
004600
004700     SELECT ORDERS-IN       ASSIGN TO ORDERSIN
004800            ORGANIZATION IS LINE SEQUENTIAL.
004900
005000     SELECT ORDERS-MASTER   ASSIGN TO ORDERSMST
005100            FILE STATUS IS WS-ORDERSMST-STATUS.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500
005600 FD  RUN-PARM-IN
005700     RECORDING MODE IS F
005800     LABEL RECORDS ARE OMITTED
005900     RECORD CONTAINS 30 CHARACTERS
006000     DATA RECORD IS RUN-PARM-IN-RECORD.
006100
006200 01  RUN-PARM-IN-RECORD.
006300     COPY RUNPARM.
006400
006500 FD  ORDERS-IN
006600     RECORDING MODE IS F
006700     LABEL RECORDS ARE OMITTED
006800     RECORD CONTAINS 150 CHARACTERS
006900     DATA RECORD IS ORDERS-IN-RECORD.
007000
007100 01  ORDERS-IN-RECORD.
007200     COPY ORDEREC.
007300
007400 FD  ORDERS-MASTER
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 150 CHARACTERS
007800     BLOCK CONTAINS 0 RECORDS
007900     DATA RECORD IS ORDERS-MASTER-RECORD.
008000
008100 01  ORDERS-MASTER-RECORD.
008200     COPY ORDEREC.
008300
008400 WORKING-STORAGE SECTION.
008500
008600 01  PROGRAM-INDICATOR-SWITCHES.
008700     05  WS-EOF-ORDERS-IN-SW         PIC X(03)   VALUE 'NO '.
008800         88  EOF-ORDERS-IN                         VALUE 'YES'.
008900     05  WS-VALID-ORDER-SW           PIC X(03)   VALUE SPACES.
009000         88  ORDER-IS-VALID                         VALUE 'YES'.
009100         88  ORDER-IS-INVALID                       VALUE 'NO '.
009200     05  WS-VERBOSE-SWITCH           PIC X(01)   VALUE 'N'.
009300
009400 01  WS-FILE-STATUS-FIELDS.
009500     05  WS-ORDERSMST-STATUS         PIC X(02)   VALUE SPACES.
009600
009700 01  WS-STATUS-TABLE-AREA.
009800     05  WS-STATUS-TBL.
009900         10  FILLER   PIC X(10)  VALUE 'Pending   '.
010000         10  FILLER   PIC X(10)  VALUE 'Completed '.
010100         10  FILLER   PIC X(10)  VALUE 'Cancelled '.
010200     05  WS-STATUS-TBL-R REDEFINES WS-STATUS-TBL.
010300         10  WS-STATUS-ENTRY     PIC X(10)  OCCURS 3 TIMES.
010400     05  WS-STATUS-SUB               PIC S9(03)  COMP VALUE 0.
010500
010600 01  WS-DAYS-IN-MONTH-AREA.
010700     05  WS-DAYS-IN-MONTH-TBL.
010800         10  FILLER   PIC 9(02)  VALUE 31.
010900         10  FILLER   PIC 9(02)  VALUE 28.
011000         10  FILLER   PIC 9(02)  VALUE 31.
011100         10  FILLER   PIC 9(02)  VALUE 30.
011200         10  FILLER   PIC 9(02)  VALUE 31.
011300         10  FILLER   PIC 9(02)  VALUE 30.
011400         10  FILLER   PIC 9(02)  VALUE 31.
011500         10  FILLER   PIC 9(02)  VALUE 31.
011600         10  FILLER   PIC 9(02)  VALUE 30.
011700         10  FILLER   PIC 9(02)  VALUE 31.
011800         10  FILLER   PIC 9(02)  VALUE 30.
011900         10  FILLER   PIC 9(02)  VALUE 31.
012000     05  WS-DAYS-IN-MONTH-TBL-R REDEFINES WS-DAYS-IN-MONTH-TBL.
012100         10  WS-DAYS-IN-MONTH    PIC 9(02)  OCCURS 12 TIMES.
012200*                 NOTE - FEBRUARY TAKEN AS A FLAT 28 DAYS.  THIS
012300*                 IS A DUE-DATE DEFAULT, NOT AN INTEREST-BEARING
012400*                 CALCULATION, SO THE LEAP-YEAR SLIP IS ACCEPTED.
012500
012600 01  WS-ACCUMULATORS.
012700     05  WS-READ-CTR                 PIC S9(07)  COMP VALUE 0.
012800     05  WS-WRITTEN-CTR              PIC S9(07)  COMP VALUE 0.
012900     05  WS-REJECT-CTR               PIC S9(07)  COMP VALUE 0.
013000     05  WS-PENDING-CTR              PIC S9(07)  COMP VALUE 0.
013100     05  WS-PENDING-VALUE-TL         PIC S9(11)V99 COMP-3
013200                                                    VALUE 0.
013300     05  WS-COMPLETED-VALUE-TL       PIC S9(11)V99 COMP-3
013400                                                    VALUE 0.
013500
013600 01  WS-BREAK-CONTROLS.
013700     05  WS-PREVIOUS-BUSINESS        PIC X(20)   VALUE SPACES.
013800     05  WS-NEXT-ORDER-ID             PIC 9(05)  COMP VALUE 1.
013900
014000 01  WS-WORK-FIELDS.
014100     05  WS-REJECT-REASON            PIC X(40)   VALUE SPACES.
014200     05  WS-WORK-DD                   PIC 9(02).
014300     05  WS-WORK-MM                   PIC 9(02).
014400     05  WS-WORK-YY                   PIC 9(04).
014500
014600 01  WS-ORDER-DATE-WORK-AREA.
014700     05  WS-ORDER-DATE-WORK          PIC X(10).
014800     05  WS-ORDER-DATE-WORK-YMD REDEFINES WS-ORDER-DATE-WORK.
014900         10  WS-ORDER-WORK-YY        PIC 9(04).
015000         10  FILLER                  PIC X.
015100         10  WS-ORDER-WORK-MM        PIC 9(02).
015200         10  FILLER                  PIC X.
015300         10  WS-ORDER-WORK-DD        PIC 9(02).
015400
015500 01  WS-RUN-DATE-FIELDS.
015600     05  DM-RUN-YY                    PIC 9(04).
015700     05  DM-RUN-MM                    PIC 9(02).
015800     05  DM-RUN-DD                    PIC 9(02).
015900
016000 01  WS-DAYS-TO-DUE-FIELDS.
016100     05  DM-DUE-YY                    PIC 9(04).
016200     05  DM-DUE-MM                    PIC 9(02).
016300     05  DM-DUE-DD                    PIC 9(02).
016400     05  DM-DAYS-TO-DUE                PIC S9(05) COMP.
015600
015700 01  DISPLAY-LINE.
015800     05  DISP-MESSAGE                PIC X(45).
015900     05  DISP-VALUE                  PIC ZZZ,ZZ9.
016000
016100 PROCEDURE DIVISION.
016200
016300 000-MAINLINE SECTION.
016400
016500     OPEN INPUT  RUN-PARM-IN.
016600     READ RUN-PARM-IN
016700         AT END DISPLAY 'ORDRCAP - MISSING RUN-DATE PARM CARD'
016800                MOVE 16 TO RETURN-CODE
016900                GOBACK.
017000     CLOSE RUN-PARM-IN.
017100     MOVE PARM-RUN-YY TO DM-RUN-YY.
017200     MOVE PARM-RUN-MM TO DM-RUN-MM.
017300     MOVE PARM-RUN-DD TO DM-RUN-DD.
017400     OPEN INPUT  ORDERS-IN
017500          OUTPUT ORDERS-MASTER.
017600     PERFORM 800-READ-ORDERS-IN THRU 800-READ-ORDERS-IN-EXIT.
017700     PERFORM 200-PROCESS-ONE-ORDER THRU
017800                                200-PROCESS-ONE-ORDER-EXIT
017900        UNTIL EOF-ORDERS-IN.
018000     PERFORM 900-DISPLAY-RUN-TOTALS THRU
018100                                900-DISPLAY-RUN-TOTALS-EXIT.
018200     CLOSE ORDERS-IN
018300           ORDERS-MASTER.
018400     MOVE ZERO TO RETURN-CODE.
018500     GOBACK.
018600
018700 200-PROCESS-ONE-ORDER.
018800
018900     PERFORM 210-VALIDATE-ORDER THRU 210-VALIDATE-ORDER-EXIT.
019000     IF ORDER-IS-VALID
019100        IF ORD-BUSINESS OF ORDERS-IN-RECORD NOT =
019200                                         WS-PREVIOUS-BUSINESS
019300           MOVE 1 TO WS-NEXT-ORDER-ID
019400           MOVE ORD-BUSINESS OF ORDERS-IN-RECORD TO
019500                                         WS-PREVIOUS-BUSINESS
019600        END-IF
019700        PERFORM 250-DEFAULT-DUE-DATE THRU
019800                                250-DEFAULT-DUE-DATE-EXIT
019900        PERFORM 300-DERIVE-AGING THRU 300-DERIVE-AGING-EXIT
020000        PERFORM 400-WRITE-ORDERS-MASTER THRU
020100                                400-WRITE-ORDERS-MASTER-EXIT
020200     ELSE
020300        ADD 1 TO WS-REJECT-CTR
020400        DISPLAY '** REJECTED **  ' WS-REJECT-REASON
020500     END-IF.
020600     PERFORM 800-READ-ORDERS-IN THRU 800-READ-ORDERS-IN-EXIT.
020700
020800 200-PROCESS-ONE-ORDER-EXIT.
020900     EXIT.
021000
021100 210-VALIDATE-ORDER.
021200
021300     MOVE 'YES' TO WS-VALID-ORDER-SW.
021400     IF ORD-DESCRIPTION OF ORDERS-IN-RECORD = SPACES
021500        MOVE 'NO ' TO WS-VALID-ORDER-SW
021600        MOVE 'DESCRIPTION IS BLANK' TO WS-REJECT-REASON
021700     END-IF.
021800     IF ORDER-IS-VALID AND
021900        ORD-AMOUNT OF ORDERS-IN-RECORD NOT > ZERO
022000        MOVE 'NO ' TO WS-VALID-ORDER-SW
022100        MOVE 'AMOUNT NOT GREATER THAN ZERO' TO WS-REJECT-REASON
022200     END-IF.
022300     IF ORDER-IS-VALID AND
022400        ORD-CUSTOMER OF ORDERS-IN-RECORD = SPACES
022500        MOVE 'NO ' TO WS-VALID-ORDER-SW
022600        MOVE 'CUSTOMER IS BLANK' TO WS-REJECT-REASON
022700     END-IF.
022800     IF ORDER-IS-VALID
022900        SET WS-STATUS-SUB TO 1
023000        SEARCH WS-STATUS-ENTRY
023100           AT END
023200              MOVE 'NO ' TO WS-VALID-ORDER-SW
023300              MOVE 'STATUS NOT IN ALLOWED LIST' TO
023400                                         WS-REJECT-REASON
023500           WHEN WS-STATUS-ENTRY (WS-STATUS-SUB) =
023600                       ORD-STATUS OF ORDERS-IN-RECORD
023700              CONTINUE
023800     END-IF.
023900
024000 210-VALIDATE-ORDER-EXIT.
024100     EXIT.
024200
024300 250-DEFAULT-DUE-DATE.
024400
024500     IF ORD-DUE-DATE OF ORDERS-IN-RECORD = SPACES
024600        MOVE ORD-ORDER-DATE OF ORDERS-IN-RECORD TO
024700                                         WS-ORDER-DATE-WORK
024800        MOVE WS-ORDER-WORK-YY TO WS-WORK-YY
024900        MOVE WS-ORDER-WORK-MM TO WS-WORK-MM
025000        MOVE WS-ORDER-WORK-DD TO WS-WORK-DD
025100        ADD 7 TO WS-WORK-DD
025200        IF WS-WORK-DD > WS-DAYS-IN-MONTH (WS-WORK-MM)
025300           SUBTRACT WS-DAYS-IN-MONTH (WS-WORK-MM) FROM
025400                                         WS-WORK-DD
025500           ADD 1 TO WS-WORK-MM
025600           IF WS-WORK-MM > 12
025700              MOVE 1 TO WS-WORK-MM
025800              ADD 1 TO WS-WORK-YY
025900           END-IF
026000        END-IF
026100        STRING WS-WORK-YY       DELIMITED BY SIZE
026200               '-'              DELIMITED BY SIZE
026300               WS-WORK-MM       DELIMITED BY SIZE
026400               '-'              DELIMITED BY SIZE
026500               WS-WORK-DD       DELIMITED BY SIZE
026600            INTO WS-ORDER-DATE-WORK
026700        END-STRING
026800        MOVE WS-ORDER-DATE-WORK TO ORD-DUE-DATE OF
026900                                         ORDERS-IN-RECORD
027000     END-IF.
027100
027200 250-DEFAULT-DUE-DATE-EXIT.
027300     EXIT.
025800
025900 300-DERIVE-AGING.
026000
026100     MOVE ORD-DUE-YY TO DM-DUE-YY.
026200     MOVE ORD-DUE-MM TO DM-DUE-MM.
026300     MOVE ORD-DUE-DD TO DM-DUE-DD.
026350     PERFORM 950-CALC-DAYS-TO-DUE THRU 950-CALC-DAYS-TO-DUE-EXIT.
026500     MOVE DM-DAYS-TO-DUE TO ORD-DAYS-TO-DUE OF
026600                                          ORDERS-IN-RECORD.
026700     MOVE WS-NEXT-ORDER-ID TO ORD-ID OF ORDERS-IN-RECORD.
026800     IF ORD-STATUS OF ORDERS-IN-RECORD = 'Pending   '
026900        IF DM-DAYS-TO-DUE < 0
027000           MOVE 'OVERDUE   ' TO ORD-AGING OF ORDERS-IN-RECORD
027100        ELSE
027200           IF DM-DAYS-TO-DUE NOT > 3
027300              MOVE 'DUE-SOON  ' TO ORD-AGING OF
027400                                          ORDERS-IN-RECORD
027500           ELSE
027600              MOVE 'NORMAL    ' TO ORD-AGING OF
027700                                          ORDERS-IN-RECORD
027800           END-IF
027900        END-IF
028000        ADD 1 TO WS-PENDING-CTR
028100        ADD ORD-AMOUNT OF ORDERS-IN-RECORD TO WS-PENDING-VALUE-TL
028200     ELSE
028300        MOVE 'NORMAL    ' TO ORD-AGING OF ORDERS-IN-RECORD
028400        IF ORD-STATUS OF ORDERS-IN-RECORD = 'Completed '
028500           ADD ORD-AMOUNT OF ORDERS-IN-RECORD TO
028600                                     WS-COMPLETED-VALUE-TL
028700        END-IF
028800     END-IF.
028900     ADD 1 TO WS-NEXT-ORDER-ID.
029000
029100 300-DERIVE-AGING-EXIT.
029200     EXIT.
029300
029400 400-WRITE-ORDERS-MASTER.
029500
029600     MOVE ORDERS-IN-RECORD TO ORDERS-MASTER-RECORD.
029700     WRITE ORDERS-MASTER-RECORD.
029800     ADD 1 TO WS-WRITTEN-CTR.
029900
030000 400-WRITE-ORDERS-MASTER-EXIT.
030100     EXIT.
030200
030300 800-READ-ORDERS-IN.
030400
030500     READ ORDERS-IN
030600         AT END MOVE 'YES' TO WS-EOF-ORDERS-IN-SW
030700                GO TO 800-READ-ORDERS-IN-EXIT.
030800     ADD 1 TO WS-READ-CTR.
030900
031000 800-READ-ORDERS-IN-EXIT.
031100     EXIT.
031200
031300 900-DISPLAY-RUN-TOTALS.
031400
031500     DISPLAY '****   ORDRCAP RUN TOTALS   ****'.
031600     MOVE 'ORDER RECORDS READ                          ' TO
031700          DISP-MESSAGE.
031800     MOVE WS-READ-CTR TO DISP-VALUE.
031900     DISPLAY DISPLAY-LINE.
032000     MOVE 'ORDER RECORDS WRITTEN TO MASTER             ' TO
032100          DISP-MESSAGE.
032200     MOVE WS-WRITTEN-CTR TO DISP-VALUE.
032300     DISPLAY DISPLAY-LINE.
032400     MOVE 'ORDER RECORDS REJECTED                      ' TO
032500          DISP-MESSAGE.
032600     MOVE WS-REJECT-CTR TO DISP-VALUE.
032700     DISPLAY DISPLAY-LINE.
032800     MOVE 'ORDERS PENDING                              ' TO
032900          DISP-MESSAGE.
033000     MOVE WS-PENDING-CTR TO DISP-VALUE.
033100     DISPLAY DISPLAY-LINE.
033200     DISPLAY '****   ORDRCAP EOJ   ****'.
033300
033400 900-DISPLAY-RUN-TOTALS-EXIT.
033500     EXIT.
033600
033700     COPY DATEMATH.
