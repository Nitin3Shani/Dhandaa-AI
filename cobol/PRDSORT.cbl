000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PRDSORT.
000300 AUTHOR.        R P KOWALSKI.
000400 INSTALLATION.  SHOPINSIGHT PRO - BATCH ANALYTICS.
000500 DATE-WRITTEN.  03-02-92.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*----------------------------------------------------------------
000900*REMARKS.
001000*
001100*    CALLED SUBROUTINE - RANKS THE CALLING PROGRAM'S PRODUCT-
001200*    PERFORMANCE TABLE INTO DESCENDING REVENUE ORDER, BY SIMPLE
001300*    INSERTION SORT.  TABLE SIZES HERE ARE SMALL (ONE BUSINESS'S
001400*    DISTINCT PRODUCTS) SO AN INSERTION SORT IS PLENTY.
001500*
001600*    LINKAGE (IN THIS ORDER) -
001700*        LS-PRODUCT-TABLE    THE PER-BUSINESS PRODUCT TABLE
001800*        LS-PRODUCT-COUNT    NUMBER OF ENTRIES IN USE
001900*----------------------------------------------------------------
002000*    CHANGE LOG
002100*----------------------------------------------------------------
002200*    03-02-92  RPK  ORIGINAL - INSERTION SORT OF THE PART-USAGE
002300*                   ARRAY FOR THE OLD SERVICE-CALL STATISTICS RUN
002400*    11-03-98  HNT  Y2K REVIEW - NO DATE FIELDS, NO CHANGE
002500*                   REQUIRED, SIGNED OFF HNT 11-03-98
002600*    03-14-24  DJS  REPOINTED AT THE PRODUCT-PERFORMANCE TABLE,
002700*                   SORT KEY CHANGED TO REVENUE DESCENDING,
002800*                   REQ 5502
002900*----------------------------------------------------------------
003000
003100 ENVIRONMENT DIVISION.
003150 CONFIGURATION SECTION.
003160 SOURCE-COMPUTER.   IBM-390.
003170 OBJECT-COMPUTER.   IBM-390.
003180 SPECIAL-NAMES.
003190     C01 IS TOP-OF-FORM.
003200 INPUT-OUTPUT SECTION.
003300
003400 DATA DIVISION.
003500 WORKING-STORAGE SECTION.
003600
003700 01  WS-SORT-WORK-AREAS.
003800     05  WS-OUTER-SUB              PIC S9(04) COMP.
003900     05  WS-INNER-SUB              PIC S9(04) COMP.
004000     05  WS-HOLD-ENTRY.
004100         10  WS-HOLD-PRODUCT       PIC X(30).
004200         10  WS-HOLD-QUANTITY      PIC 9(07).
004210         10  WS-HOLD-QTY-EDIT  REDEFINES WS-HOLD-QUANTITY
004220                                   PIC X(07).
004300         10  WS-HOLD-REVENUE       PIC S9(11)V99.
004310         10  WS-HOLD-REVENUE-EDIT  REDEFINES WS-HOLD-REVENUE.
004320             15  FILLER                PIC S9(11).
004330             15  FILLER                PIC 99.
004400         10  WS-HOLD-PROFIT        PIC S9(11)V99.
004410         10  WS-HOLD-PROFIT-EDIT   REDEFINES WS-HOLD-PROFIT.
004420             15  FILLER                PIC S9(11).
004430             15  FILLER                PIC 99.
004500         10  WS-HOLD-MARGIN        PIC S9(03)V99.
004600     05  WS-SHIFTING-SW            PIC X(01) VALUE 'N'.
004700         88  WS-KEEP-SHIFTING      VALUE 'Y'.
004800         88  WS-STOP-SHIFTING      VALUE 'N'.
004900
005000 LINKAGE SECTION.
005100
005200 01  LS-PRODUCT-TABLE.
005300     05  LS-PRODUCT-ENTRY OCCURS 1 TO 200 TIMES
005400             DEPENDING ON LS-PRODUCT-COUNT
005500             INDEXED BY LS-PROD-IX.
005600         10  LS-PRF-PRODUCT        PIC X(30).
005700         10  LS-PRF-QUANTITY       PIC 9(07).
005800         10  LS-PRF-REVENUE        PIC S9(11)V99.
005900         10  LS-PRF-PROFIT         PIC S9(11)V99.
006000         10  LS-PRF-MARGIN         PIC S9(03)V99.
006100
006200 01  LS-PRODUCT-COUNT              PIC S9(04) COMP.
006300
006400 PROCEDURE DIVISION USING LS-PRODUCT-TABLE, LS-PRODUCT-COUNT.
006500
006600 000-MAINLINE.
006700
006800     IF LS-PRODUCT-COUNT > 1
006900         MOVE 2 TO WS-OUTER-SUB
007000         PERFORM 100-INSERT-ONE-ENTRY THRU
007100                 100-INSERT-ONE-ENTRY-EXIT
007200             UNTIL WS-OUTER-SUB > LS-PRODUCT-COUNT.
007300
007400     GOBACK.
007500
007600 000-MAINLINE-EXIT.
007700     EXIT.
007800
007900 100-INSERT-ONE-ENTRY.
008000*    LIFT THE OUTER-SUB ENTRY OUT, THEN SLIDE IT LEFT PAST ANY
008100*    ENTRY WITH SMALLER REVENUE UNTIL IT FINDS ITS HOME.
008200
008300     MOVE LS-PRF-PRODUCT  (WS-OUTER-SUB) TO WS-HOLD-PRODUCT.
008400     MOVE LS-PRF-QUANTITY (WS-OUTER-SUB) TO WS-HOLD-QUANTITY.
008500     MOVE LS-PRF-REVENUE  (WS-OUTER-SUB) TO WS-HOLD-REVENUE.
008600     MOVE LS-PRF-PROFIT   (WS-OUTER-SUB) TO WS-HOLD-PROFIT.
008700     MOVE LS-PRF-MARGIN   (WS-OUTER-SUB) TO WS-HOLD-MARGIN.
008800
008900     COMPUTE WS-INNER-SUB = WS-OUTER-SUB - 1.
009000     MOVE 'Y' TO WS-SHIFTING-SW.
009100
009200     PERFORM 150-SHIFT-ONE-ENTRY THRU 150-SHIFT-ONE-ENTRY-EXIT
009300         UNTIL WS-INNER-SUB < 1
009400            OR WS-STOP-SHIFTING.
009500
009600     MOVE WS-HOLD-PRODUCT  TO LS-PRF-PRODUCT  (WS-INNER-SUB + 1).
009700     MOVE WS-HOLD-QUANTITY TO LS-PRF-QUANTITY (WS-INNER-SUB + 1).
009800     MOVE WS-HOLD-REVENUE  TO LS-PRF-REVENUE  (WS-INNER-SUB + 1).
009900     MOVE WS-HOLD-PROFIT   TO LS-PRF-PROFIT   (WS-INNER-SUB + 1).
010000     MOVE WS-HOLD-MARGIN   TO LS-PRF-MARGIN   (WS-INNER-SUB + 1).
010100
010200     ADD 1 TO WS-OUTER-SUB.
010300
010400 100-INSERT-ONE-ENTRY-EXIT.
010500     EXIT.
010600
010700 150-SHIFT-ONE-ENTRY.
010800
010900     IF LS-PRF-REVENUE (WS-INNER-SUB) < WS-HOLD-REVENUE
011000         MOVE LS-PRF-PRODUCT  (WS-INNER-SUB) TO
011100                 LS-PRF-PRODUCT  (WS-INNER-SUB + 1)
011200         MOVE LS-PRF-QUANTITY (WS-INNER-SUB) TO
011300                 LS-PRF-QUANTITY (WS-INNER-SUB + 1)
011400         MOVE LS-PRF-REVENUE  (WS-INNER-SUB) TO
011500                 LS-PRF-REVENUE  (WS-INNER-SUB + 1)
011600         MOVE LS-PRF-PROFIT   (WS-INNER-SUB) TO
011700                 LS-PRF-PROFIT   (WS-INNER-SUB + 1)
011800         MOVE LS-PRF-MARGIN   (WS-INNER-SUB) TO
011900                 LS-PRF-MARGIN   (WS-INNER-SUB + 1)
012000         SUBTRACT 1 FROM WS-INNER-SUB
012100     ELSE
012200         MOVE 'N' TO WS-SHIFTING-SW.
012300
012400 150-SHIFT-ONE-ENTRY-EXIT.
012500     EXIT.
012600
012700*    END OF PROGRAM PRDSORT
