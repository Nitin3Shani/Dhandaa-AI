000010*---------------------------------------------------------------
000020*    DATEMATH  --  SHARED "DAYS-TO-DUE" PROCEDURE TEXT
000030*    SHOPINSIGHT PRO  -  AGING SUBSYSTEMS (ORDERS/DEBTS)
000040*---------------------------------------------------------------
000050*    THIS IS COPY TEXT FOR THE PROCEDURE DIVISION.  THE CALLING
000060*    PROGRAM MUST DECLARE, IN WORKING-STORAGE, THE FOLLOWING
000070*    NUMERIC FIELDS BEFORE COPYING THIS PARAGRAPH IN:
000080*        DM-DUE-YY, DM-DUE-MM, DM-DUE-DD   (THE DUE DATE)
000090*        DM-RUN-YY, DM-RUN-MM, DM-RUN-DD   (THE RUN DATE)
000100*        DM-DAYS-TO-DUE                    (SIGNED RESULT)
000110*    DAY COUNT USES THE SHOP'S USUAL 30/360 CONVENTION - GOOD
000120*    ENOUGH FOR AGING BUCKETS, NOT FOR INTEREST ACCRUAL.
000130*---------------------------------------------------------------
000140*    03-14-24  DJS  NEW COPY TEXT, REQ 5502 - PULLED OUT OF
000150*                   ORDRCAP SO DEBTCAP COULD SHARE THE LOGIC
000160*---------------------------------------------------------------
000200 950-CALC-DAYS-TO-DUE.
000210
000220     COMPUTE DM-DAYS-TO-DUE =
000230             ((DM-DUE-YY - DM-RUN-YY) * 360) +
000240             ((DM-DUE-MM - DM-RUN-MM) * 30)  +
000250             (DM-DUE-DD - DM-RUN-DD).
000260
000270 950-CALC-DAYS-TO-DUE-EXIT.
000280     EXIT.
