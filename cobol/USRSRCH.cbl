000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    USRSRCH.
000300 AUTHOR.        RHONDA P. KOSTER.
000400 INSTALLATION.  SHOPINSIGHT PRO - PLATFORM SERVICES GROUP.
000500 DATE-WRITTEN.  02-11-91.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*----------------------------------------------------------------
000900*REMARKS.
001000*
001100*    CALLED SUBROUTINE - BINARY SEARCH OF THE IN-MEMORY USER
001200*    ACCOUNT TABLE.  THE USERS MASTER HAS NO VSAM KEY OF ITS
001300*    OWN (PLAIN SEQUENTIAL FILE), SO THE CALLING PROGRAM LOADS
001400*    THE WHOLE MASTER INTO A WORKING-STORAGE TABLE, SORTED BY
001500*    USERNAME, AND CALLS HERE TO ANSWER "IS THIS NAME TAKEN".
001600*
001700*    CALLING PROGRAM MUST SUPPLY, IN THIS ORDER -
001800*        LS-SEARCH-KEY    THE USERNAME BEING LOOKED UP
001900*        LS-TABLE-COUNT   NUMBER OF ACTIVE TABLE ENTRIES
002000*        LS-USER-TABLE    THE TABLE ITSELF (OCCURS, ASCENDING
002100*                         KEY ON LS-TBL-USERNAME, INDEXED BY
002200*                         LS-TBL-IX)
002300*        LS-FOUND-SWITCH  RETURNED 'Y' OR 'N'
002400*        LS-FOUND-INDEX   RETURNED SUBSCRIPT WHEN FOUND, ELSE 0
002500*----------------------------------------------------------------
002600*    CHANGE LOG
002700*----------------------------------------------------------------
002800*    02-11-91  RPK  ORIGINAL - LINEAR SEARCH OF SALES REP TABLE
002900*                   FOR THE OLD COMMISSION SYSTEM
003000*    07-19-94  RPK  CONVERTED TO BINARY SEARCH, TABLE HAD GROWN
003100*                   PAST 200 ENTRIES AND LINEAR WAS TOO SLOW
003200*    11-03-98  HNT  Y2K REVIEW - NO DATE FIELDS IN THIS MODULE,
003300*                   NO CHANGE REQUIRED, SIGNED OFF HNT 11-03-98
003400*    05-22-07  WDL  RAISED TABLE-SIZE LIMIT TO 2000 FOR THE
003500*                   MERGED-REGION ROLLOUT, REQ 3190
003600*    03-14-24  DJS  REPOINTED AT THE SHOPINSIGHT PRO USER MASTER
003700*                   TABLE FOR DUPLICATE-USERNAME CHECKING AND
003800*                   BUSINESS LOOKUP, REQ 5502 - SAME ALGORITHM
003900*----------------------------------------------------------------
004000
004100 ENVIRONMENT DIVISION.
004150 CONFIGURATION SECTION.
004160 SOURCE-COMPUTER.   IBM-390.
004170 OBJECT-COMPUTER.   IBM-390.
004180 SPECIAL-NAMES.
004190     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300
004400 DATA DIVISION.
004500 WORKING-STORAGE SECTION.
004600
004700 01  WS-SEARCH-WORK-AREAS.
004800     05  WS-LOW-BOUND              PIC S9(04) COMP.
004900     05  WS-HIGH-BOUND             PIC S9(04) COMP.
005000     05  WS-MID-POINT              PIC S9(04) COMP.
005010     05  WS-MID-POINT-EDIT REDEFINES WS-MID-POINT PIC X(02).
005100     05  WS-KEEP-SEARCHING-SW      PIC X(01) VALUE 'Y'.
005200         88  WS-KEEP-SEARCHING     VALUE 'Y'.
005300         88  WS-STOP-SEARCHING     VALUE 'N'.
005400
005500 LINKAGE SECTION.
005600
005700 01  LS-SEARCH-KEY                 PIC X(20).
005710 01  LS-SEARCH-KEY-HALVES REDEFINES LS-SEARCH-KEY.
005720     05  FILLER                    PIC X(10).
005730     05  FILLER                    PIC X(10).
005800
005900 01  LS-TABLE-COUNT                PIC S9(04) COMP.
006000
006100 01  LS-USER-TABLE.
006200     05  LS-TABLE-ENTRY OCCURS 1 TO 2000 TIMES
006300             DEPENDING ON LS-TABLE-COUNT
006400             ASCENDING KEY IS LS-TBL-USERNAME
006500             INDEXED BY LS-TBL-IX.
006600         10  LS-TBL-USERNAME       PIC X(20).
006700         10  LS-TBL-BUSINESS-NAME  PIC X(30).
006800         10  LS-TBL-BUSINESS-TYPE  PIC X(15).
006810         10  LS-TBL-TYPE-R REDEFINES LS-TBL-BUSINESS-TYPE.
006820             15  FILLER            PIC X(10).
006830             15  FILLER            PIC X(05).
006900         10  FILLER                PIC X(05).
007000
007100 01  LS-FOUND-SWITCH               PIC X(01).
007200     88  LS-NAME-FOUND             VALUE 'Y'.
007300     88  LS-NAME-NOT-FOUND         VALUE 'N'.
007400
007500 01  LS-FOUND-INDEX                PIC S9(04) COMP.
007600
007700 PROCEDURE DIVISION USING LS-SEARCH-KEY, LS-TABLE-COUNT,
007800         LS-USER-TABLE, LS-FOUND-SWITCH, LS-FOUND-INDEX.
007900
008000 000-MAINLINE.
008100
008200     MOVE 'N' TO LS-FOUND-SWITCH.
008300     MOVE 0   TO LS-FOUND-INDEX.
008400
008500     IF LS-TABLE-COUNT > 0
008600         PERFORM 100-BINARY-SEARCH THRU 100-BINARY-SEARCH-EXIT.
008700
008800     GOBACK.
008900
009000 000-MAINLINE-EXIT.
009100     EXIT.
009200
009300 100-BINARY-SEARCH.
009400*    STANDARD BISECTION SEARCH - TABLE IS KEPT IN ASCENDING
009500*    USERNAME ORDER BY THE CALLING PROGRAM BEFORE THE FIRST CALL.
009600
009700     MOVE 1             TO WS-LOW-BOUND.
009800     MOVE LS-TABLE-COUNT TO WS-HIGH-BOUND.
009900     MOVE 'Y'           TO WS-KEEP-SEARCHING-SW.
010000
010100     PERFORM 150-TEST-MIDPOINT THRU 150-TEST-MIDPOINT-EXIT
010200         UNTIL WS-STOP-SEARCHING
010300            OR WS-LOW-BOUND > WS-HIGH-BOUND.
010400
010500 100-BINARY-SEARCH-EXIT.
010600     EXIT.
010700
010800 150-TEST-MIDPOINT.
010900
011000     COMPUTE WS-MID-POINT =
011100             (WS-LOW-BOUND + WS-HIGH-BOUND) / 2.
011200
011300     IF LS-TBL-USERNAME (WS-MID-POINT) = LS-SEARCH-KEY
011400         MOVE 'Y'          TO LS-FOUND-SWITCH
011500         MOVE WS-MID-POINT TO LS-FOUND-INDEX
011600         MOVE 'N'           TO WS-KEEP-SEARCHING-SW
011700     ELSE
011800     IF LS-TBL-USERNAME (WS-MID-POINT) > LS-SEARCH-KEY
011900         COMPUTE WS-HIGH-BOUND = WS-MID-POINT - 1
012000     ELSE
012100         COMPUTE WS-LOW-BOUND = WS-MID-POINT + 1.
012200
012300 150-TEST-MIDPOINT-EXIT.
012400     EXIT.
012500
012600*    END OF PROGRAM USRSRCH
