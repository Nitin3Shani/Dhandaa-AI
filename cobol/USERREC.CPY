000010*---------------------------------------------------------------
000020*    USERREC  --  USER / BUSINESS ACCOUNT MASTER RECORD LAYOUT
000030*    SHOPINSIGHT PRO  -  REGISTRATION AND PLATFORM SUBSYSTEM
000040*---------------------------------------------------------------
000050*    04-11-16  RPK  ORIGINAL COPYBOOK FOR USER MASTER
000060*    09-02-18  TLM  ADDED USR-BUSINESS-TYPE 88-LEVELS
000070*    03-14-24  DJS  OPAQUE PASSWORD FIELD RETAINED, REQ 5502 -
000080*                   HASHING STAYS A PLATFORM CONCERN, NOT HERE
000090*---------------------------------------------------------------
000100 01  USER-RECORD.
000110     05  USR-USERNAME                  PIC X(20).
000120     05  USR-TYPE                      PIC X(05).
000130         88  USR-IS-ADMIN              VALUE 'admin'.
000140         88  USR-IS-USER               VALUE 'user '.
000150     05  USR-BUSINESS-NAME              PIC X(30).
000160     05  USR-BUSINESS-TYPE              PIC X(15).
000170         88  USR-TYPE-RETAIL           VALUE 'Retail Shop    '.
000180         88  USR-TYPE-RESTAURANT       VALUE 'Restaurant     '.
000190         88  USR-TYPE-GROCERY          VALUE 'Grocery Store  '.
000200         88  USR-TYPE-ELECTRONICS      VALUE 'Electronics    '.
000210         88  USR-TYPE-CLOTHING         VALUE 'Clothing       '.
000220         88  USR-TYPE-SERVICES         VALUE 'Services       '.
000230         88  USR-TYPE-OTHER            VALUE 'Other          '.
000240     05  USR-CREATED-DATE               PIC X(10).
000250     05  USR-CREATED-DATE-YMD REDEFINES USR-CREATED-DATE.
000260         10  USR-CREATED-YY            PIC X(04).
000270         10  FILLER                    PIC X.
000280         10  USR-CREATED-MM            PIC X(02).
000290         10  FILLER                    PIC X.
000300         10  USR-CREATED-DD            PIC X(02).
000310     05  USR-PASSWORD                  PIC X(08).
000320     05  FILLER                        PIC X(02).
